000100      *=================================================================
000110      *    BOOK....... : #BOOKSCOR
000120      *    EMPRESA.... : FOURSYS
000130      *    PROGRAMADOR : M.H.MEDEIROS
000140      *    DATA....... : 11 / 02 / 1990
000150      *-----------------------------------------------------------------
000160      *    OBJETIVO... : LAYOUT DO REGISTRO DE LEAD PONTUADO (SAIDA
000170      *                  DA ETAPA DE SCORE), ARQUIVO LEAD-PONTUADO.
000180      *-----------------------------------------------------------------
000190      *    ALTERACOES.:
000200      *    11/02/1990 MHM -------- VERSAO INICIAL DO BOOK
000210      *    30/09/1996 IVS CR-0255- INCLUIDO SCOR-SCORE-R (VISAO EM
000220      *                            CENTESIMOS P/ COMPARACAO DE FAIXA)
000230      *=================================================================
000240       01  SCOR-REG.
000250           05  SCOR-LEAD-ID            PIC 9(006)      VALUE ZEROS.
000260           05  SCOR-NOME               PIC X(100)      VALUE SPACES.
000270           05  SCOR-EMAIL              PIC X(150)      VALUE SPACES.
000280           05  SCOR-EMPRESA            PIC X(200)      VALUE SPACES.
000290           05  SCOR-CARGO              PIC X(150)      VALUE SPACES.
000300           05  SCOR-LOCAL              PIC X(200)      VALUE SPACES.
000310           05  SCOR-PORTE              PIC X(010)      VALUE SPACES.
000320           05  SCOR-SETOR              PIC X(100)      VALUE SPACES.
000330           05  SCOR-URL                PIC X(130)      VALUE SPACES.
000340           05  SCOR-EMAIL-VALIDO       PIC X(001)      VALUE 'N'.
000350               88  SCOR-EMAIL-E-VALIDO                 VALUE 'Y'.
000360               88  SCOR-EMAIL-NAO-E-VALIDO              VALUE 'N'.
000370           05  SCOR-SCORE              PIC 9V99        VALUE ZEROS.
000380           05  SCOR-SCORE-R REDEFINES SCOR-SCORE.
000390               10  SCOR-SCORE-INT      PIC 9(003).
000400           05  FILLER                  PIC X(010)      VALUE SPACES.
