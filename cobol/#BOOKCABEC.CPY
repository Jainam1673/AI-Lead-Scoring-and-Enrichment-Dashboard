000100      *=================================================================
000110      *    BOOK....... : #BOOKCABEC
000120      *    EMPRESA.... : FOURSYS
000130      *    PROGRAMADOR : M.H.MEDEIROS
000140      *    DATA....... : 02 / 08 / 1990
000150      *-----------------------------------------------------------------
000160      *    OBJETIVO... : TITULOS E LINHAS DE SECAO DO RELATORIO
000170      *                  RUN-REPORT (RELLEAD).
000180      *-----------------------------------------------------------------
000190      *    ALTERACOES.:
000200      *    02/08/1990 MHM -------- VERSAO INICIAL DO BOOK
000210      *    23/05/1997 IVS CR-0277- ACRESCENTADA SECAO DE PONTUACAO
000220      *=================================================================
000230       01  WRK-CABEC-LINHA             PIC X(060)      VALUE ALL "=".
000240       01  WRK-CABEC-TITULO            PIC X(060)      VALUE
000250           "RELATORIO DE PROCESSAMENTO E QUALIDADE DE LEADS".
000260       01  WRK-CABEC-VALIDACAO         PIC X(040)      VALUE
000270           "SECAO DE VALIDACAO".
000280       01  WRK-CABEC-AVISOS            PIC X(040)      VALUE
000290           "AVISOS ACUMULADOS NO PROCESSAMENTO".
000300       01  WRK-CABEC-ETAPAS            PIC X(040)      VALUE
000310           "RESUMO POR ETAPA DO PIPELINE".
000320       01  WRK-CABEC-SCORE             PIC X(040)      VALUE
000330           "SECAO DE PONTUACAO".
000340       01  WRK-CABEC-RODAPE            PIC X(040)      VALUE
000350           "RESULTADO FINAL DO PROCESSAMENTO".
