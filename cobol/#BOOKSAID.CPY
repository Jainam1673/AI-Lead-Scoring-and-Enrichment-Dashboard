000100      *=================================================================
000110      *    BOOK....... : #BOOKSAID
000120      *    EMPRESA.... : FOURSYS
000130      *    PROGRAMADOR : M.H.MEDEIROS
000140      *    DATA....... : 11 / 02 / 1990
000150      *-----------------------------------------------------------------
000160      *    OBJETIVO... : LAYOUT DO REGISTRO DE SAIDA FINAL (ARQUIVO
000170      *                  LEADS-OUT), NA ORDEM DE COLUNA EXIGIDA PELA
000180      *                  ETAPA DE EXPORTACAO: NOME, EMAIL, EMPRESA,
000190      *                  CARGO, SETOR, LOCAL, PORTE, URL, EMAIL-VALIDO,
000200      *                  SCORE.
000210      *-----------------------------------------------------------------
000220      *    ALTERACOES.:
000230      *    11/02/1990 MHM -------- VERSAO INICIAL DO BOOK
000240      *=================================================================
000250       01  SAIDA-REG.
000260           05  SAIDA-NOME              PIC X(100)      VALUE SPACES.
000270           05  SAIDA-EMAIL             PIC X(150)      VALUE SPACES.
000280           05  SAIDA-EMPRESA           PIC X(200)      VALUE SPACES.
000290           05  SAIDA-CARGO             PIC X(150)      VALUE SPACES.
000300           05  SAIDA-SETOR             PIC X(100)      VALUE SPACES.
000310           05  SAIDA-LOCAL             PIC X(200)      VALUE SPACES.
000320           05  SAIDA-PORTE             PIC X(010)      VALUE SPACES.
000330           05  SAIDA-URL               PIC X(130)      VALUE SPACES.
000340           05  SAIDA-EMAIL-VALIDO      PIC X(001)      VALUE 'N'.
000350           05  SAIDA-SCORE             PIC 9V99        VALUE ZEROS.
000360           05  FILLER                  PIC X(010)      VALUE SPACES.
