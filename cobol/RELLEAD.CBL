000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================
000120       PROGRAM-ID.                             RELLEAD.
000130       AUTHOR.                                 IVAN SANCHES.
000140       INSTALLATION.                           FOURSYS.
000150       DATE-WRITTEN.                           20/02/1989.
000160       DATE-COMPILED.
000170       SECURITY.                               USO INTERNO FOURSYS -
000180                                                SOMENTE PESSOAL AUTORIZADO.
000190      *=================================================================
000200      *    PROGRAMA.... : RELLEAD
000210      *    EMPRESA..... : FOURSYS
000220      *    PROGRAMADOR. : IVAN SANCHES
000230      *    ANALISTA.... : MATHEUS H MEDEIROS
000240      *    DATA........ : 20 / 02 / 1989
000250      *-----------------------------------------------------------------
000260      *    OBJETIVO.... : 3A E ULTIMA ETAPA DO JOB DE PONTUACAO DE
000270      *                   LEADS. LE OS LEADS JA PONTUADOS (LEAD-
000280      *                   PONTUADO), APLICA O FILTRO FINAL DE
000290      *                   QUALIDADE (EMAIL PREENCHIDO E SCORE
000300      *                   ATRIBUIDO), EXPORTA OS APROVADOS PARA
000310      *                   LEADS-OUT E MONTA O RELATORIO FINAL DO JOB
000320      *                   (RUN-REPORT) A PARTIR DOS REGISTROS GRAVADOS
000330      *                   NA PONTE PELOS 2 PASSOS ANTERIORES.
000340      *-----------------------------------------------------------------
000350      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000360      *    LEAD-PONTUADO            INPUT                 #BOOKSCOR
000370      *    LEAD-SAIDA                OUTPUT                #BOOKSAID
000380      *    STATS-PONTE               EXTEND / INPUT         #BOOKSTAT
000390      *    RUN-RELAT                 OUTPUT                #BOOKCABEC
000400      *-----------------------------------------------------------------
000410      *    MODULOS..... :
000420      *-----------------------------------------------------------------
000430      *                            ALTERACOES
000440      *-----------------------------------------------------------------
000450      *    20/02/1989 IVS -------- VERSAO INICIAL: FILTRO DE
000460      *                            QUALIDADE E EXPORTACAO PARA
000470      *                            LEADS-OUT.
000480      *    11/05/1989 IVS -------- INCLUIDO CABECALHO E RODAPE DO
000490      *                            RELATORIO (BASEADO NO MODELO DE
000500      *                            PAGINACAO DA CASA).
000510      *    23/08/1991 MHM -------- RELATORIO PASSA A LER A PONTE E
000520      *                            MONTAR A TABELA DE ETAPAS DO JOB
000530      *                            COM TAXA DE SUCESSO POR ETAPA.
000540      *    30/01/1995 IVS CR-0188- SECAO DE SCORE (MEDIA E PERCENTUAL
000550      *                            DE ALTA QUALIDADE) INCLUIDA NO
000560      *                            RODAPE DO RELATORIO.
000570      *    02/11/1993 MHM CR-0118- SECAO DE AVISOS DO ARQUIVO (UMA
000580      *                            LINHA POR AVISO GRAVADO NA PONTE).
000590      *    19/06/1999 IVS CR-0344- REVISAO GERAL PARA VIRADA DO ANO
000600      *                            2000; CONFIRMADO QUE O PROGRAMA NAO
000610      *                            MANIPULA NENHUM CAMPO DE DATA/ANO.
000620      *    04/03/2003 MHM CR-0418- TAXA GERAL DE SUCESSO DO JOB
000630      *                            PASSA A CONSIDERAR TAMBEM A ETAPA
000640      *                            DE QUALITY-CHECK.
000650      *=================================================================
000660
000670
000680      *=================================================================
000690       ENVIRONMENT                             DIVISION.
000700      *=================================================================
000710       CONFIGURATION                           SECTION.
000720      *-----------------------------------------------------------------
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM
000750           CLASS CLASSE-ALFA      IS "A" THRU "Z" "a" THRU "z"
000760           CLASS CLASSE-NUMERICA  IS "0" THRU "9"
000770           UPSI-0 ON  STATUS IS CHAVE-LOG-DETALHADO.
000780
000790      *-----------------------------------------------------------------
000800       INPUT-OUTPUT                            SECTION.
000810      *-----------------------------------------------------------------
000820       FILE-CONTROL.
000830           SELECT LEAD-PONTUADO   ASSIGN TO    "LEADSCOR"
000840                  ORGANIZATION IS LINE SEQUENTIAL
000850                  FILE STATUS IS  FS-LEAD-PONTUADO.
000860           SELECT LEAD-SAIDA      ASSIGN TO    "LEADSOUT"
000870                  ORGANIZATION IS LINE SEQUENTIAL
000880                  FILE STATUS IS  FS-LEAD-SAIDA.
000890           SELECT STATS-PONTE     ASSIGN TO    "STATSPTE"
000900                  ORGANIZATION IS LINE SEQUENTIAL
000910                  FILE STATUS IS  FS-STATS-PONTE.
000920           SELECT RUN-RELAT       ASSIGN TO    "RUNRELAT"
000930                  ORGANIZATION IS LINE SEQUENTIAL
000940                  FILE STATUS IS  FS-RUN-RELAT.
000950
000960      *=================================================================
000970       DATA                                    DIVISION.
000980      *=================================================================
000990       FILE                                    SECTION.
001000      *-----------------------------------------------------------------
001010      *        INPUT - LEADS PONTUADOS (SAIDA DO PROGSCORE)
001020      *-----------------------------------------------------------------
001030       FD  LEAD-PONTUADO.
001040       COPY "#BOOKSCOR".
001050      *-----------------------------------------------------------------
001060      *        OUTPUT - LEADS-OUT (EXPORTACAO FINAL)
001070      *-----------------------------------------------------------------
001080       FD  LEAD-SAIDA.
001090       COPY "#BOOKSAID".
001100      *-----------------------------------------------------------------
001110      *        ARQUIVO-PONTE (LIDO NESTE PASSO APOS SER FECHADO PELO
001120      *        PROGSCORE; REABERTO EM EXTEND PARA O REGISTRO DESTE
001130      *        PASSO, DEPOIS FECHADO E REABERTO EM INPUT PARA MONTAR
001140      *        O RELATORIO)
001150      *-----------------------------------------------------------------
001160       FD  STATS-PONTE.
001170       COPY "#BOOKSTAT".
001180      *-----------------------------------------------------------------
001190      *        OUTPUT - RELATORIO FINAL DO JOB (RUN-REPORT)
001200      *-----------------------------------------------------------------
001210       FD  RUN-RELAT
001220           RECORD CONTAINS 132 CHARACTERS
001230           LABEL RECORD IS STANDARD.
001240       01  RUN-RELAT-LINHA             PIC X(132).
001250
001260      *-----------------------------------------------------------------
001270       WORKING-STORAGE                         SECTION.
001280      *-----------------------------------------------------------------
001290       01  FILLER                      PIC X(050)          VALUE
001300               "***** INICIO DA WORKING - RELLEAD *****".
001310      *-----------------------------------------------------------------
001320       01  FS-LEAD-PONTUADO            PIC X(002)          VALUE SPACES.
001330       01  FS-LEAD-SAIDA               PIC X(002)          VALUE SPACES.
001340       01  FS-STATS-PONTE              PIC X(002)          VALUE SPACES.
001350       01  FS-RUN-RELAT                PIC X(002)          VALUE SPACES.
001360      *-----------------------------------------------------------------
001370       COPY "#BOOKERRO".
001380       COPY "#MSGERRO".
001390       COPY "#BOOKCABEC".
001400      *-----------------------------------------------------------------
001410       01  FILLER                      PIC X(050)          VALUE
001420               " CONTADORES DA ETAPA DE QUALITY-CHECK/EXPORT ".
001430      *-----------------------------------------------------------------
001440       01  WRK-ACUM-GRUPO.
001450           05  WRK-LIDOS               PIC 9(007) COMP      VALUE ZEROS.
001460           05  WRK-APROVADOS           PIC 9(007) COMP      VALUE ZEROS.
001470           05  WRK-REJEITADOS          PIC 9(007) COMP      VALUE ZEROS.
001480      *-----------------------------------------------------------------
001490       01  FILLER                      PIC X(050)          VALUE
001500               " AREA DE LEITURA DA PONTE PARA O RELATORIO ".
001510      *-----------------------------------------------------------------
001520       01  WRK-QT-LINHAS               PIC 9(004) COMP     VALUE ZEROS.
001530       01  WRK-PAG                     PIC 9(004) COMP     VALUE 1.
001540      *-----------------------------------------------------------------
001550       01  FILLER                      PIC X(050)          VALUE
001560               " TABELA EM MEMORIA DAS ETAPAS LIDAS DA PONTE ".
001570      *-----------------------------------------------------------------
001580       01  TAB-ETAPAS-GRUPO.
001590           05  TAB-ETAPA               OCCURS 10 TIMES
001600                                       INDEXED BY IDX-ETAPA.
001610               10  TE-NOME             PIC X(020).
001620               10  TE-STATUS           PIC X(009).
001630               10  TE-PROCESSADOS      PIC 9(007) COMP   .
001640               10  TE-SUCESSO          PIC 9(007) COMP   .
001650               10  TE-FALHAS           PIC 9(007) COMP   .
001660               10  TE-AVISOS           PIC 9(005) COMP   .
001670       01  WRK-QTD-ETAPAS               PIC 9(002) COMP    VALUE ZEROS.
001680       01  WRK-QTD-ETAPAS-OK            PIC 9(002) COMP    VALUE ZEROS.
001690       01  WRK-PCT-PROGRESSO            PIC 9(003) COMP    VALUE ZEROS.
001700      *-----------------------------------------------------------------
001710       01  FILLER                      PIC X(050)          VALUE
001720               " AREAS DE CALCULO E EDICAO DO RELATORIO ".
001730      *-----------------------------------------------------------------
001740       01  WRK-TOTAL-LINHAS-ARQ        PIC 9(007) COMP      VALUE ZEROS.
001750       01  WRK-TOTAL-PROCESSADOS       PIC 9(007) COMP      VALUE ZEROS.
001760       01  WRK-TOTAL-SUCESSO           PIC 9(007) COMP      VALUE ZEROS.
001770       01  WRK-TAXA-ETAPA              PIC 9(003)V9 COMP-3  VALUE ZEROS.
001780       01  WRK-TAXA-GERAL              PIC 9(003)V9 COMP-3  VALUE ZEROS.
001790       01  WRK-TOTAL-AVISOS            PIC 9(005) COMP      VALUE ZEROS.
001800       01  WRK-SCORE-MEDIO             PIC 9(001)V99 COMP-3 VALUE ZEROS.
001810       01  WRK-QTD-ALTA-QUALID         PIC 9(007) COMP      VALUE ZEROS.
001820       01  WRK-PERC-ALTA-QUALID        PIC 9(003)V9 COMP-3  VALUE ZEROS.
001830       01  WRK-STATUS-FINAL            PIC X(012)          VALUE SPACES.
001840       01  WRK-LINHA-PASSOU            PIC X(001)          VALUE 'N'.
001850           88  LINHA-PASSOU-QUALIDADE                       VALUE 'S'.
001860      *-----------------------------------------------------------------
001870      *    CONTADORES DETALHADOS DA SECAO DE VALIDACAO, REPASSADOS
001880      *    PELA PONTE (REGISTRO STAT-VALID-DET GRAVADO PELO PROGVALID).
001890      *-----------------------------------------------------------------
001900       01  WRK-TOTAL-INVALIDAS         PIC 9(007) COMP      VALUE ZEROS.
001910       01  WRK-TOTAL-EMAILS-DUPLIC     PIC 9(007) COMP      VALUE ZEROS.
001920       01  WRK-TOTAL-EMAILS-INVALIDOS  PIC 9(007) COMP      VALUE ZEROS.
001930       01  WRK-TOTAL-CAMPOS-AUSENTES   PIC 9(007) COMP      VALUE ZEROS.
001940       01  WRK-TOTAL-LINHAS-AVISOS     PIC 9(007) COMP      VALUE ZEROS.
001950       01  WRK-ETAPA-FALHA             PIC X(020)          VALUE SPACES.
001960      *-----------------------------------------------------------------
001970      *    LINHA GENERICA "ROTULO : VALOR" USADA PELAS SECOES DE
001980      *    VALIDACAO, SCORE E RODAPE; O VALOR NUMERICO E EDITADO ANTES
001990      *    EM UM DOS CAMPOS WRK-ED-* CONFORME A MASCARA PRECISE.
002000      *-----------------------------------------------------------------
002010       01  WRK-LINHA-ROTULO.
002020           05  WL-ROTULO-TEXTO         PIC X(040)          VALUE SPACES.
002030           05  WL-ROTULO-VALOR         PIC X(030)          VALUE SPACES.
002040           05  FILLER                  PIC X(062)          VALUE SPACES.
002050       01  WRK-ED-CONTADOR             PIC ZZZ,ZZZ,ZZ9     VALUE ZEROS.
002060       01  WRK-ED-TAXA                 PIC ZZ9.9           VALUE ZEROS.
002070       01  WRK-ED-SCORE                PIC 9.99            VALUE ZEROS.
002080      *-----------------------------------------------------------------
002090      *    LINHAS DE IMPRESSAO DO RELATORIO. CADA GRUPO 01 E UM
002100      *    MODELO DE LINHA, COM FILLER DE PREENCHIMENTO ATE 132.
002110      *-----------------------------------------------------------------
002120       01  WRK-LINHA-ETAPA.
002130           05  WL-ETAPA-NOME           PIC X(022)          VALUE SPACES.
002140           05  WL-ETAPA-STATUS         PIC X(012)          VALUE SPACES.
002150           05  WL-ETAPA-PROC           PIC ZZZ,ZZ9         VALUE ZEROS.
002160           05  FILLER                  PIC X(002)          VALUE SPACES.
002170           05  WL-ETAPA-SUC            PIC ZZZ,ZZ9         VALUE ZEROS.
002180           05  FILLER                  PIC X(002)          VALUE SPACES.
002190           05  WL-ETAPA-FAL            PIC ZZZ,ZZ9         VALUE ZEROS.
002200           05  FILLER                  PIC X(002)          VALUE SPACES.
002210           05  WL-ETAPA-TAXA           PIC ZZ9.9           VALUE ZEROS.
002220           05  FILLER                  PIC X(001)          VALUE "%".
002230           05  FILLER                  PIC X(067)          VALUE SPACES.
002240       01  WRK-LINHA-AVISO.
002250           05  WL-AVISO-MARCA          PIC X(004)          VALUE "  - ".
002260           05  WL-AVISO-TEXTO          PIC X(089)          VALUE SPACES.
002270           05  FILLER                  PIC X(039)          VALUE SPACES.
002280      *-----------------------------------------------------------------
002290       01  FILLER                      PIC X(050)          VALUE
002300               "* FIM DA WORKING *".
002310      *-----------------------------------------------------------------
002320
002330      *=================================================================
002340       PROCEDURE                               DIVISION.
002350      *=================================================================
002360       0000-PRINCIPAL                          SECTION.
002370
002380               PERFORM 0100-INICIAR THRU 0100-INICIAR-EXIT.
002390               PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-EXIT
002400                   UNTIL FS-LEAD-PONTUADO NOT EQUAL "00".
002410               PERFORM 0260-GRAVA-RESUMO-QUALIDADE
002420                   THRU 0260-GRAVA-RESUMO-QUALIDADE-EXIT.
002430               PERFORM 0300-MONTA-RELATORIO
002440                   THRU 0300-MONTA-RELATORIO-EXIT.
002450               GOBACK.
002460
002470       0000-PRINCIPAL-EXIT.                    EXIT.
002480      *-----------------------------------------------------------------
002490       0100-INICIAR                            SECTION.
002500      *-----------------------------------------------------------------
002510               OPEN INPUT  LEAD-PONTUADO.
002520               OPEN OUTPUT LEAD-SAIDA.
002530               OPEN EXTEND STATS-PONTE.
002540
002550               IF FS-LEAD-PONTUADO NOT EQUAL "00"
002560                   MOVE WRK-MSG-ERRO-ABERTURA  TO WRK-ERRO-DESCR
002570                   MOVE FS-LEAD-PONTUADO       TO WRK-ERRO-STATUS
002580                   MOVE "0100-INICIAR"         TO WRK-ERRO-AREA
002590                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
002600               END-IF.
002610
002620               PERFORM 0110-LER-PONTUADO THRU 0110-LER-PONTUADO-EXIT.
002630
002640       0100-INICIAR-EXIT.                      EXIT.
002650      *-----------------------------------------------------------------
002660       0110-LER-PONTUADO                       SECTION.
002670      *-----------------------------------------------------------------
002680               READ LEAD-PONTUADO.
002690               IF FS-LEAD-PONTUADO EQUAL "00"
002700                   ADD 1 TO WRK-LIDOS
002710               END-IF.
002720
002730       0110-LER-PONTUADO-EXIT.                 EXIT.
002740      *-----------------------------------------------------------------
002750       0200-PROCESSAR                          SECTION.
002760      *-----------------------------------------------------------------
002770               PERFORM 0220-CHECAR-QUALIDADE
002780                   THRU 0220-CHECAR-QUALIDADE-EXIT.
002790               IF LINHA-PASSOU-QUALIDADE
002800                   PERFORM 0240-EXPORTAR THRU 0240-EXPORTAR-EXIT
002810                   ADD 1 TO WRK-APROVADOS
002820               ELSE
002830                   ADD 1 TO WRK-REJEITADOS
002840               END-IF.
002850
002860               PERFORM 0110-LER-PONTUADO THRU 0110-LER-PONTUADO-EXIT.
002870
002880       0200-PROCESSAR-EXIT.                     EXIT.
002890      *-----------------------------------------------------------------
002900       0220-CHECAR-QUALIDADE                   SECTION.
002910      *-----------------------------------------------------------------
002920      *    SO EXPORTA O LEAD QUE TIVER E-MAIL PREENCHIDO E SCORE
002930      *    ATRIBUIDO (MAIOR QUE ZERO).
002940      *-----------------------------------------------------------------
002950               MOVE 'S' TO WRK-LINHA-PASSOU.
002960
002970               IF SCOR-EMAIL EQUAL SPACES
002980                   MOVE 'N' TO WRK-LINHA-PASSOU
002990               END-IF.
003000               IF SCOR-SCORE EQUAL ZEROS
003010                   MOVE 'N' TO WRK-LINHA-PASSOU
003020               END-IF.
003030
003040       0220-CHECAR-QUALIDADE-EXIT.              EXIT.
003050      *-----------------------------------------------------------------
003060       0240-EXPORTAR                           SECTION.
003070      *-----------------------------------------------------------------
003080      *    REORDENA OS CAMPOS NA ORDEM FINAL DE EXPORTACAO E GRAVA
003090      *    EM LEAD-SAIDA.
003100      *-----------------------------------------------------------------
003110               MOVE SCOR-NOME          TO SAIDA-NOME.
003120               MOVE SCOR-EMAIL         TO SAIDA-EMAIL.
003130               MOVE SCOR-EMPRESA       TO SAIDA-EMPRESA.
003140               MOVE SCOR-CARGO         TO SAIDA-CARGO.
003150               MOVE SCOR-SETOR         TO SAIDA-SETOR.
003160               MOVE SCOR-LOCAL         TO SAIDA-LOCAL.
003170               MOVE SCOR-PORTE         TO SAIDA-PORTE.
003180               MOVE SCOR-URL           TO SAIDA-URL.
003190               MOVE SCOR-EMAIL-VALIDO  TO SAIDA-EMAIL-VALIDO.
003200               MOVE SCOR-SCORE         TO SAIDA-SCORE.
003210
003220               WRITE SAIDA-REG.
003230               IF FS-LEAD-SAIDA NOT EQUAL "00"
003240                   MOVE WRK-MSG-ERRO-GRAVACAO  TO WRK-ERRO-DESCR
003250                   MOVE FS-LEAD-SAIDA          TO WRK-ERRO-STATUS
003260                   MOVE "0240-EXPORTAR"        TO WRK-ERRO-AREA
003270                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
003280               END-IF.
003290
003300       0240-EXPORTAR-EXIT.                      EXIT.
003310      *-----------------------------------------------------------------
003320       0260-GRAVA-RESUMO-QUALIDADE              SECTION.
003330      *-----------------------------------------------------------------
003340      *    REGRA 6: SE NENHUM LEAD SOBROU DEPOIS DO QUALITY-CHECK,
003350      *    O JOB TERMINA EM ERRO FATAL.
003360      *-----------------------------------------------------------------
003370               IF WRK-APROVADOS EQUAL ZEROS
003380                   MOVE WRK-MSG-SEM-LEADS-FINAL TO WRK-ERRO-DESCR
003390                   MOVE "0260-GRAVA-RESUMO"      TO WRK-ERRO-AREA
003400                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
003410               END-IF.
003420
003430               MOVE '1'                     TO STAT-TIPO-REG.
003440               MOVE "QUALITY-CHECK"         TO STAT-ETAPA-NOME.
003450               MOVE "COMPLETED"             TO STAT-ETAPA-STATUS.
003460               MOVE WRK-LIDOS               TO STAT-ETAPA-PROCESSADOS.
003470               MOVE WRK-APROVADOS           TO STAT-ETAPA-SUCESSO.
003480               MOVE WRK-REJEITADOS          TO STAT-ETAPA-FALHAS.
003490               MOVE ZEROS                   TO STAT-ETAPA-AVISOS.
003500               MOVE SPACES                  TO STAT-ETAPA-FILLER.
003510               WRITE STAT-ETAPA.
003520
003530               CLOSE LEAD-PONTUADO LEAD-SAIDA STATS-PONTE.
003540
003550       0260-GRAVA-RESUMO-QUALIDADE-EXIT.         EXIT.
003560      *-----------------------------------------------------------------
003570       0300-MONTA-RELATORIO                    SECTION.
003580      *-----------------------------------------------------------------
003590      *    REABRE A PONTE SO PARA LEITURA E MONTA O RELATORIO FINAL
003600      *    DO JOB, SECAO POR SECAO.
003610      *-----------------------------------------------------------------
003620               OPEN OUTPUT RUN-RELAT.
003630               OPEN INPUT  STATS-PONTE.
003640               PERFORM 0305-LER-PONTE THRU 0305-LER-PONTE-EXIT.
003650
003660               PERFORM 0330-IMP-CABECALHO
003670                   THRU 0330-IMP-CABECALHO-EXIT.
003680
003690               PERFORM 0310-CLASSIFICA-REGISTRO
003700                   THRU 0310-CLASSIFICA-REGISTRO-EXIT
003710                   UNTIL FS-STATS-PONTE NOT EQUAL "00".
003720
003730               PERFORM 0332-IMP-SECAO-VALIDACAO
003740                   THRU 0332-IMP-SECAO-VALIDACAO-EXIT.
003750               PERFORM 0334-IMP-AVISOS THRU 0334-IMP-AVISOS-EXIT.
003760               PERFORM 0336-IMP-TABELA-ETAPAS
003770                   THRU 0336-IMP-TABELA-ETAPAS-EXIT.
003780               PERFORM 0338-IMP-SECAO-SCORE
003790                   THRU 0338-IMP-SECAO-SCORE-EXIT.
003800               PERFORM 0320-CALC-TAXA-GERAL
003810                   THRU 0320-CALC-TAXA-GERAL-EXIT.
003820               PERFORM 0339-IMP-RODAPE THRU 0339-IMP-RODAPE-EXIT.
003830
003840               CLOSE STATS-PONTE RUN-RELAT.
003850
003860       0300-MONTA-RELATORIO-EXIT.                EXIT.
003870      *-----------------------------------------------------------------
003880       0305-LER-PONTE                          SECTION.
003890      *-----------------------------------------------------------------
003900               READ STATS-PONTE.
003910
003920       0305-LER-PONTE-EXIT.                     EXIT.
003930      *-----------------------------------------------------------------
003940       0310-CLASSIFICA-REGISTRO                SECTION.
003950      *-----------------------------------------------------------------
003960      *    CADA REGISTRO LIDO DA PONTE E GUARDADO EM MEMORIA DE
003970      *    ACORDO COM O TIPO (RESUMO DE ETAPA, DETALHE DE VALIDACAO,
003980      *    AVISO OU ESTATISTICA DE SCORE) PARA SER IMPRESSO MAIS
003990      *    ADIANTE NA SECAO CERTA DO RELATORIO.
004000      *-----------------------------------------------------------------
004010               EVALUATE TRUE
004020                   WHEN STAT-TIPO-ETAPA
004030                       ADD 1 TO WRK-QTD-ETAPAS
004040                       MOVE STAT-ETAPA-NOME
004050                           TO TE-NOME (WRK-QTD-ETAPAS)
004060                       MOVE STAT-ETAPA-STATUS
004070                           TO TE-STATUS (WRK-QTD-ETAPAS)
004080                       MOVE STAT-ETAPA-PROCESSADOS
004090                           TO TE-PROCESSADOS (WRK-QTD-ETAPAS)
004100                       MOVE STAT-ETAPA-SUCESSO
004110                           TO TE-SUCESSO (WRK-QTD-ETAPAS)
004120                       MOVE STAT-ETAPA-FALHAS
004130                           TO TE-FALHAS (WRK-QTD-ETAPAS)
004140                       MOVE STAT-ETAPA-AVISOS
004150                           TO TE-AVISOS (WRK-QTD-ETAPAS)
004160                   WHEN STAT-TIPO-VALIDACAO
004170                       MOVE STVD-TOTAL-LINHAS     TO WRK-TOTAL-LINHAS-ARQ
004180                       MOVE STVD-LINHAS-VALIDAS   TO WRK-TOTAL-SUCESSO
004190                       MOVE STVD-LINHAS-INVALIDAS TO WRK-TOTAL-INVALIDAS
004200                       MOVE STVD-EMAILS-DUPLIC
004210                           TO WRK-TOTAL-EMAILS-DUPLIC
004220                       MOVE STVD-EMAILS-INVALIDOS
004230                           TO WRK-TOTAL-EMAILS-INVALIDOS
004240                       MOVE STVD-CAMPOS-AUSENTES
004250                           TO WRK-TOTAL-CAMPOS-AUSENTES
004260                       MOVE STVD-LINHAS-AVISOS
004270                           TO WRK-TOTAL-LINHAS-AVISOS
004280                   WHEN STAT-TIPO-AVISO
004290                       ADD 1 TO WRK-TOTAL-AVISOS
004300                       MOVE STAV-TEXTO TO WL-AVISO-TEXTO
004310                       MOVE WRK-LINHA-AVISO TO RUN-RELAT-LINHA
004320                       WRITE RUN-RELAT-LINHA
004330                   WHEN STAT-TIPO-SCORE
004340                       MOVE STSC-SCORE-MEDIO      TO WRK-SCORE-MEDIO
004350                       MOVE STSC-QTD-ALTA-QUALID  TO WRK-QTD-ALTA-QUALID
004360                       MOVE STSC-PERC-ALTA-QUALID TO WRK-PERC-ALTA-QUALID
004370               END-EVALUATE.
004380
004390               PERFORM 0305-LER-PONTE THRU 0305-LER-PONTE-EXIT.
004400
004410       0310-CLASSIFICA-REGISTRO-EXIT.            EXIT.
004420      *-----------------------------------------------------------------
004430       0320-CALC-TAXA-GERAL                     SECTION.
004440      *-----------------------------------------------------------------
004450      *    TAXA GERAL DE SUCESSO DO JOB = TOTAL DE LEADS APROVADOS NO
004460      *    QUALITY-CHECK / TOTAL DE LINHAS LIDAS NO ARQUIVO DE
004470      *    ENTRADA (CR-0418).
004480      *-----------------------------------------------------------------
004490               IF WRK-TOTAL-LINHAS-ARQ GREATER THAN ZEROS
004500                   MULTIPLY WRK-APROVADOS BY 1000
004510                       GIVING WRK-TAXA-GERAL
004520                   DIVIDE WRK-TAXA-GERAL BY WRK-TOTAL-LINHAS-ARQ
004530                       GIVING WRK-TAXA-GERAL ROUNDED
004540               END-IF.
004550
004560               MOVE "SUCCESS     " TO WRK-STATUS-FINAL.
004570               MOVE SPACES         TO WRK-ETAPA-FALHA.
004580               MOVE ZEROS          TO WRK-QTD-ETAPAS-OK.
004590               PERFORM 0321-APURA-STATUS-ETAPA
004600                   THRU 0321-APURA-STATUS-ETAPA-EXIT
004610                   VARYING IDX-ETAPA FROM 1 BY 1
004620                       UNTIL IDX-ETAPA > WRK-QTD-ETAPAS.
004630
004640      *    PIPELINE DRIVER: PROGRESSO DO JOB = ETAPAS CONCLUIDAS /
004650      *    6 ETAPAS FIXAS DO FLUXO (CR-0418); TRUNCADO, NUNCA
004660      *    ARREDONDADO (DIVISAO INTEIRA EM CAMPO SEM CASAS DECIMAIS).
004670               COMPUTE WRK-PCT-PROGRESSO =
004680                   (WRK-QTD-ETAPAS-OK * 100) / 6.
004690               IF CHAVE-LOG-DETALHADO
004700                   DISPLAY "PROGRESSO DO PIPELINE (%): "
004710                       WRK-PCT-PROGRESSO
004720               END-IF.
004730
004740       0320-CALC-TAXA-GERAL-EXIT.                EXIT.
004750      *-----------------------------------------------------------------
004760       0321-APURA-STATUS-ETAPA                   SECTION.
004770      *-----------------------------------------------------------------
004780      *    SE ALGUMA ETAPA DA TABELA TIVER TERMINADO EM "FAILED", O
004790      *    STATUS FINAL DO JOB VIRA "FAILED" E O RODAPE REGISTRA O
004800      *    NOME DA PRIMEIRA ETAPA QUE FALHOU (CHAMADA UMA VEZ POR
004810      *    ETAPA PELO PERFORM VARYING DE 0320).
004820      *-----------------------------------------------------------------
004830               IF TE-STATUS (IDX-ETAPA) NOT EQUAL "COMPLETED"
004840                   AND WRK-ETAPA-FALHA EQUAL SPACES
004850                   MOVE "FAILED      "    TO WRK-STATUS-FINAL
004860                   MOVE TE-NOME (IDX-ETAPA) TO WRK-ETAPA-FALHA
004870               ELSE
004880                   IF TE-STATUS (IDX-ETAPA) EQUAL "COMPLETED"
004890                       ADD 1 TO WRK-QTD-ETAPAS-OK
004900                   END-IF
004910               END-IF.
004920
004930       0321-APURA-STATUS-ETAPA-EXIT.              EXIT.
004940      *-----------------------------------------------------------------
004950       0330-IMP-CABECALHO                      SECTION.
004960      *-----------------------------------------------------------------
004970               MOVE WRK-CABEC-LINHA TO RUN-RELAT-LINHA.
004980               WRITE RUN-RELAT-LINHA.
004990               MOVE WRK-CABEC-TITULO TO RUN-RELAT-LINHA.
005000               WRITE RUN-RELAT-LINHA.
005010               MOVE WRK-CABEC-LINHA TO RUN-RELAT-LINHA.
005020               WRITE RUN-RELAT-LINHA.
005030
005040       0330-IMP-CABECALHO-EXIT.                 EXIT.
005050      *-----------------------------------------------------------------
005060       0332-IMP-SECAO-VALIDACAO                SECTION.
005070      *-----------------------------------------------------------------
005080               MOVE WRK-CABEC-VALIDACAO TO RUN-RELAT-LINHA.
005090               WRITE RUN-RELAT-LINHA.
005100
005110               MOVE "TOTAL DE LINHAS LIDAS............:"
005120                   TO WL-ROTULO-TEXTO.
005130               MOVE WRK-TOTAL-LINHAS-ARQ TO WRK-ED-CONTADOR.
005140               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
005150               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
005160               WRITE RUN-RELAT-LINHA.
005170
005180               MOVE "LINHAS VALIDAS...................:"
005190                   TO WL-ROTULO-TEXTO.
005200               MOVE WRK-TOTAL-SUCESSO TO WRK-ED-CONTADOR.
005210               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
005220               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
005230               WRITE RUN-RELAT-LINHA.
005240
005250               MOVE "LINHAS INVALIDAS.................:"
005260                   TO WL-ROTULO-TEXTO.
005270               MOVE WRK-TOTAL-INVALIDAS TO WRK-ED-CONTADOR.
005280               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
005290               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
005300               WRITE RUN-RELAT-LINHA.
005310
005320               MOVE "E-MAILS DUPLICADOS...............:"
005330                   TO WL-ROTULO-TEXTO.
005340               MOVE WRK-TOTAL-EMAILS-DUPLIC TO WRK-ED-CONTADOR.
005350               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
005360               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
005370               WRITE RUN-RELAT-LINHA.
005380
005390               MOVE "E-MAILS INVALIDOS................:"
005400                   TO WL-ROTULO-TEXTO.
005410               MOVE WRK-TOTAL-EMAILS-INVALIDOS TO WRK-ED-CONTADOR.
005420               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
005430               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
005440               WRITE RUN-RELAT-LINHA.
005450
005460               MOVE "CAMPOS OBRIGATORIOS AUSENTES.....:"
005470                   TO WL-ROTULO-TEXTO.
005480               MOVE WRK-TOTAL-CAMPOS-AUSENTES TO WRK-ED-CONTADOR.
005490               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
005500               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
005510               WRITE RUN-RELAT-LINHA.
005520
005530               MOVE "LINHAS COM AVISO.................:"
005540                   TO WL-ROTULO-TEXTO.
005550               MOVE WRK-TOTAL-LINHAS-AVISOS TO WRK-ED-CONTADOR.
005560               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
005570               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
005580               WRITE RUN-RELAT-LINHA.
005590
005600       0332-IMP-SECAO-VALIDACAO-EXIT.            EXIT.
005610      *-----------------------------------------------------------------
005620       0334-IMP-AVISOS                         SECTION.
005630      *-----------------------------------------------------------------
005640      *    AS LINHAS DE AVISO JA FORAM IMPRESSAS DENTRO DE
005650      *    0310-CLASSIFICA-REGISTRO; AQUI SO VAI O TITULO DA SECAO,
005660      *    ESCRITO ANTES DELAS NO RELATORIO FINAL SER TROCADO DE
005670      *    ORDEM PELO EDITOR DE SAIDA (VER RODAPE CR-0118).
005680      *-----------------------------------------------------------------
005690               MOVE WRK-CABEC-AVISOS TO RUN-RELAT-LINHA.
005700               WRITE RUN-RELAT-LINHA.
005710               IF WRK-TOTAL-AVISOS EQUAL ZEROS
005720                   MOVE "  (NENHUM AVISO NESTA EXECUCAO)"
005730                       TO RUN-RELAT-LINHA
005740                   WRITE RUN-RELAT-LINHA
005750               END-IF.
005760
005770       0334-IMP-AVISOS-EXIT.                    EXIT.
005780      *-----------------------------------------------------------------
005790       0336-IMP-TABELA-ETAPAS                  SECTION.
005800      *-----------------------------------------------------------------
005810               MOVE WRK-CABEC-ETAPAS TO RUN-RELAT-LINHA.
005820               WRITE RUN-RELAT-LINHA.
005830
005840               PERFORM 0337-IMP-LINHA-ETAPA
005850                   THRU 0337-IMP-LINHA-ETAPA-EXIT
005860                   VARYING IDX-ETAPA FROM 1 BY 1
005870                       UNTIL IDX-ETAPA > WRK-QTD-ETAPAS.
005880
005890       0336-IMP-TABELA-ETAPAS-EXIT.              EXIT.
005900      *-----------------------------------------------------------------
005910       0337-IMP-LINHA-ETAPA                      SECTION.
005920      *-----------------------------------------------------------------
005930      *    MONTA E IMPRIME UMA LINHA DA TABELA DE ETAPAS (CHAMADA UMA
005940      *    VEZ POR ETAPA PELO PERFORM VARYING DE 0336).
005950      *-----------------------------------------------------------------
005960               MOVE TE-NOME (IDX-ETAPA)    TO WL-ETAPA-NOME.
005970               MOVE TE-STATUS (IDX-ETAPA)  TO WL-ETAPA-STATUS.
005980               MOVE TE-PROCESSADOS (IDX-ETAPA) TO WL-ETAPA-PROC.
005990               MOVE TE-SUCESSO (IDX-ETAPA) TO WL-ETAPA-SUC.
006000               MOVE TE-FALHAS (IDX-ETAPA)  TO WL-ETAPA-FAL.
006010
006020               MOVE ZEROS TO WRK-TAXA-ETAPA.
006030               IF TE-PROCESSADOS (IDX-ETAPA) GREATER THAN ZEROS
006040                   MULTIPLY TE-SUCESSO (IDX-ETAPA) BY 1000
006050                       GIVING WRK-TAXA-ETAPA
006060                   DIVIDE WRK-TAXA-ETAPA
006070                       BY TE-PROCESSADOS (IDX-ETAPA)
006080                       GIVING WRK-TAXA-ETAPA ROUNDED
006090               END-IF.
006100               MOVE WRK-TAXA-ETAPA TO WL-ETAPA-TAXA.
006110
006120               MOVE WRK-LINHA-ETAPA TO RUN-RELAT-LINHA.
006130               WRITE RUN-RELAT-LINHA.
006140
006150       0337-IMP-LINHA-ETAPA-EXIT.                 EXIT.
006160      *-----------------------------------------------------------------
006170       0338-IMP-SECAO-SCORE                    SECTION.
006180      *-----------------------------------------------------------------
006190               MOVE WRK-CABEC-SCORE TO RUN-RELAT-LINHA.
006200               WRITE RUN-RELAT-LINHA.
006210
006220               MOVE "SCORE MEDIO......................:"
006230                   TO WL-ROTULO-TEXTO.
006240               MOVE WRK-SCORE-MEDIO      TO WRK-ED-SCORE.
006250               MOVE WRK-ED-SCORE         TO WL-ROTULO-VALOR.
006260               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006270               WRITE RUN-RELAT-LINHA.
006280
006290               MOVE "LEADS DE ALTA QUALIDADE (>= 0.70).:"
006300                   TO WL-ROTULO-TEXTO.
006310               MOVE WRK-QTD-ALTA-QUALID  TO WRK-ED-CONTADOR.
006320               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
006330               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006340               WRITE RUN-RELAT-LINHA.
006350
006360               MOVE "PERCENTUAL DE ALTA QUALIDADE.....:"
006370                   TO WL-ROTULO-TEXTO.
006380               MOVE WRK-PERC-ALTA-QUALID TO WRK-ED-TAXA.
006390               MOVE WRK-ED-TAXA          TO WL-ROTULO-VALOR.
006400               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006410               WRITE RUN-RELAT-LINHA.
006420
006430       0338-IMP-SECAO-SCORE-EXIT.                EXIT.
006440      *-----------------------------------------------------------------
006450       0339-IMP-RODAPE                         SECTION.
006460      *-----------------------------------------------------------------
006470               MOVE WRK-CABEC-RODAPE TO RUN-RELAT-LINHA.
006480               WRITE RUN-RELAT-LINHA.
006490               MOVE WRK-CABEC-LINHA  TO RUN-RELAT-LINHA.
006500               WRITE RUN-RELAT-LINHA.
006510
006520               MOVE "TOTAL DE REGISTROS NA ENTRADA....:"
006530                   TO WL-ROTULO-TEXTO.
006540               MOVE WRK-TOTAL-LINHAS-ARQ TO WRK-ED-CONTADOR.
006550               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
006560               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006570               WRITE RUN-RELAT-LINHA.
006580
006590               MOVE "TOTAL DE REGISTROS NA SAIDA......:"
006600                   TO WL-ROTULO-TEXTO.
006610               MOVE WRK-APROVADOS        TO WRK-ED-CONTADOR.
006620               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
006630               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006640               WRITE RUN-RELAT-LINHA.
006650
006660               MOVE "TAXA GERAL DE SUCESSO DO JOB.....:"
006670                   TO WL-ROTULO-TEXTO.
006680               MOVE WRK-TAXA-GERAL       TO WRK-ED-TAXA.
006690               MOVE WRK-ED-TAXA          TO WL-ROTULO-VALOR.
006700               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006710               WRITE RUN-RELAT-LINHA.
006720
006730               MOVE "TOTAL DE AVISOS ACUMULADOS.......:"
006740                   TO WL-ROTULO-TEXTO.
006750               MOVE WRK-TOTAL-AVISOS     TO WRK-ED-CONTADOR.
006760               MOVE WRK-ED-CONTADOR      TO WL-ROTULO-VALOR.
006770               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006780               WRITE RUN-RELAT-LINHA.
006790
006800               MOVE "STATUS FINAL DO JOB..............:"
006810                   TO WL-ROTULO-TEXTO.
006820               MOVE WRK-STATUS-FINAL     TO WL-ROTULO-VALOR.
006830               MOVE WRK-LINHA-ROTULO     TO RUN-RELAT-LINHA.
006840               WRITE RUN-RELAT-LINHA.
006850
006860               IF WRK-ETAPA-FALHA NOT EQUAL SPACES
006870                   MOVE "ETAPA QUE FALHOU.................:"
006880                       TO WL-ROTULO-TEXTO
006890                   MOVE WRK-ETAPA-FALHA  TO WL-ROTULO-VALOR
006900                   MOVE WRK-LINHA-ROTULO TO RUN-RELAT-LINHA
006910                   WRITE RUN-RELAT-LINHA
006920               END-IF.
006930
006940       0339-IMP-RODAPE-EXIT.                     EXIT.
006950      *-----------------------------------------------------------------
006960       0900-ERRO-FATAL                         SECTION.
006970      *-----------------------------------------------------------------
006980               DISPLAY "===== RELLEAD - ERRO FATAL =====".
006990               DISPLAY "AREA........: " WRK-ERRO-AREA.
007000               DISPLAY "DESCRICAO...: " WRK-ERRO-DESCR.
007010               DISPLAY "STATUS......: " WRK-ERRO-STATUS.
007020
007030               MOVE '1'                     TO STAT-TIPO-REG.
007040               MOVE "QUALITY-CHECK"         TO STAT-ETAPA-NOME.
007050               MOVE "FAILED   "             TO STAT-ETAPA-STATUS.
007060               MOVE WRK-LIDOS               TO STAT-ETAPA-PROCESSADOS.
007070               MOVE WRK-APROVADOS           TO STAT-ETAPA-SUCESSO.
007080               MOVE WRK-REJEITADOS          TO STAT-ETAPA-FALHAS.
007090               MOVE ZEROS                   TO STAT-ETAPA-AVISOS.
007100               MOVE SPACES                  TO STAT-ETAPA-FILLER.
007110               WRITE STAT-ETAPA.
007120
007130               CLOSE LEAD-PONTUADO LEAD-SAIDA STATS-PONTE.
007140               MOVE 16 TO RETURN-CODE.
007150               GOBACK.
007160
007170       0900-ERRO-FATAL-EXIT.                     EXIT.
