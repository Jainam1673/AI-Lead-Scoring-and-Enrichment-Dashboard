000100      *=================================================================
000110      *    BOOK....... : #MSGERRO
000120      *    EMPRESA.... : FOURSYS
000130      *    PROGRAMADOR : M.H.MEDEIROS
000140      *    DATA....... : 14 / 03 / 1989
000150      *-----------------------------------------------------------------
000160      *    OBJETIVO... : LITERAIS DE MENSAGEM USADAS PELOS PROGRAMAS
000170      *                  DO SISTEMA DE LEADS AO ENCERRAR O JOB POR
000180      *                  ERRO FATAL OU AO GRAVAR AVISO NO RELATORIO.
000190      *-----------------------------------------------------------------
000200      *    ALTERACOES.:
000210      *    14/03/1989 MHM -------- VERSAO INICIAL DO BOOK
000220      *    07/09/1995 IVS CR-0201- INCLUIDAS MENSAGENS DE ARQUIVO VAZIO
000230      *                            E EXCESSO DE REGISTROS
000235      *    11/06/2004 RQS CR-0418- INCLUIDA MENSAGEM DE NENHUM LEAD
000236      *                            MONTADO NA EXTRACAO (PROGSCORE)
000240      *=================================================================
000250       01  WRK-MSG-ARQ-VAZIO        PIC X(040)      VALUE
000260           "ARQUIVO DE LEADS VAZIO".
000270       01  WRK-MSG-SEM-VALIDOS      PIC X(040)      VALUE
000280           "NENHUM REGISTRO VALIDO NO ARQUIVO".
000290       01  WRK-MSG-EXCESSO-LEADS    PIC X(040)      VALUE
000300           "EXCESSO DE LEADS NO ARQUIVO-FONTE".
000310       01  WRK-MSG-COLUNA-AUSENTE   PIC X(040)      VALUE
000320           "COLUNA OBRIGATORIA AUSENTE NO ARQUIVO".
000330       01  WRK-MSG-ERRO-ABERTURA    PIC X(040)      VALUE
000340           "ERRO NA ABERTURA DO ARQUIVO".
000350       01  WRK-MSG-ERRO-LEITURA     PIC X(040)      VALUE
000360           "ERRO NA LEITURA DO ARQUIVO".
000370       01  WRK-MSG-ERRO-GRAVACAO    PIC X(040)      VALUE
000380           "ERRO NA GRAVACAO DO REGISTRO".
000390       01  WRK-MSG-ERRO-FECHAMENTO  PIC X(040)      VALUE
000400           "ERRO NO FECHAMENTO DO ARQUIVO".
000410       01  WRK-MSG-SEM-LEADS-FINAL  PIC X(040)      VALUE
000420           "NENHUM LEAD SOBREVIVEU AO PROCESSAMENTO".
000430       01  WRK-MSG-SEM-LEADS-MONTA  PIC X(040)      VALUE
000440           "NENHUM LEAD FOI MONTADO NA EXTRACAO".
