000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================
000120       PROGRAM-ID.                             PROGSCORE.
000130       AUTHOR.                                 MATHEUS H MEDEIROS.
000140       INSTALLATION.                           FOURSYS.
000150       DATE-WRITTEN.                           05/02/1989.
000160       DATE-COMPILED.
000170       SECURITY.                               USO INTERNO FOURSYS -
000180                                                SOMENTE PESSOAL AUTORIZADO.
000190      *=================================================================
000200      *    PROGRAMA.... : PROGSCORE
000210      *    EMPRESA..... : FOURSYS
000220      *    PROGRAMADOR. : MATHEUS H MEDEIROS
000230      *    ANALISTA.... : IVAN SANCHES
000240      *    DATA........ : 05 / 02 / 1989
000250      *-----------------------------------------------------------------
000260      *    OBJETIVO.... : 2A ETAPA DO JOB DE PONTUACAO DE LEADS.
000270      *                   LE OS LEADS JA VALIDADOS E LIMPOS (LEAD-
000280      *                   LIMPO), NUMERA CADA LEAD (LEAD-ID SEQUENCIAL),
000290      *                   ENRIQUECE PORTE DA EMPRESA / SETOR / URL DE
000300      *                   PERFIL / VALIDADE DO E-MAIL E CALCULA O
000310      *                   SCORE DO LEAD PELA REGRA FIXA DA CASA.
000320      *                   GRAVA O RESULTADO EM LEAD-PONTUADO E ANEXA
000330      *                   (OPEN EXTEND) OS CONTADORES DESTA ETAPA NO
000340      *                   ARQUIVO-PONTE STATS-PONTE, JA ABERTO PELO
000350      *                   PASSO ANTERIOR (PROGVALID).
000360      *-----------------------------------------------------------------
000370      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000380      *    LEAD-LIMPO               INPUT                 #BOOKLEAD
000390      *    LEAD-PONTUADO             OUTPUT                #BOOKSCOR
000400      *    STATS-PONTE               EXTEND                #BOOKSTAT
000410      *-----------------------------------------------------------------
000420      *    MODULOS..... :
000430      *-----------------------------------------------------------------
000440      *                            ALTERACOES
000450      *-----------------------------------------------------------------
000460      *    05/02/1989 MHM -------- VERSAO INICIAL: NUMERACAO DO LEAD
000470      *                            E CALCULO DO SCORE BASE.
000480      *    14/06/1990 MHM -------- INCLUIDA A CLASSIFICACAO DE PORTE
000490      *                            DA EMPRESA (TAB-PORTE).
000500      *    02/09/1991 IVS -------- INCLUIDA A CLASSIFICACAO DE SETOR
000510      *                            (TAB-SETOR) E O BONUS DE SETOR
000520      *                            TECH NO SCORE.
000530      *    08/03/1993 IVS CR-0099- MONTAGEM DA URL DE PERFIL A PARTIR
000540      *                            DO NOME DO LEAD.
000550      *    02/11/1993 MHM CR-0119- FLAG DE E-MAIL VALIDO (DOMINIOS
000560      *                            FALSOS/DESCARTAVEIS).
000570      *    30/01/1995 IVS CR-0188- ESTATISTICA DE SCORE MEDIO E
000580      *                            PERCENTUAL DE ALTA QUALIDADE
000590      *                            GRAVADA NA PONTE.
000600      *    19/06/1999 IVS CR-0344- REVISAO GERAL PARA VIRADA DO ANO
000610      *                            2000; CONFIRMADO QUE O PROGRAMA NAO
000620      *                            MANIPULA NENHUM CAMPO DE DATA/ANO.
000630      *    14/02/2002 MHM CR-0401- AJUSTE NA LISTA DE PALAVRAS-CHAVE
000640      *                            DE SETOR TECNOLOGIA.
000650      *=================================================================
000660
000670
000680      *=================================================================
000690       ENVIRONMENT                             DIVISION.
000700      *=================================================================
000710       CONFIGURATION                           SECTION.
000720      *-----------------------------------------------------------------
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM
000750           CLASS CLASSE-ALFA      IS "A" THRU "Z" "a" THRU "z"
000760           CLASS CLASSE-NUMERICA  IS "0" THRU "9"
000770           UPSI-0 ON  STATUS IS CHAVE-LOG-DETALHADO.
000780
000790      *-----------------------------------------------------------------
000800       INPUT-OUTPUT                            SECTION.
000810      *-----------------------------------------------------------------
000820       FILE-CONTROL.
000830           SELECT LEAD-LIMPO      ASSIGN TO    "LEADLIMP"
000840                  ORGANIZATION IS LINE SEQUENTIAL
000850                  FILE STATUS IS  FS-LEAD-LIMPO.
000860           SELECT LEAD-PONTUADO   ASSIGN TO    "LEADSCOR"
000870                  ORGANIZATION IS LINE SEQUENTIAL
000880                  FILE STATUS IS  FS-LEAD-PONTUADO.
000890           SELECT STATS-PONTE     ASSIGN TO    "STATSPTE"
000900                  ORGANIZATION IS LINE SEQUENTIAL
000910                  FILE STATUS IS  FS-STATS-PONTE.
000920
000930      *=================================================================
000940       DATA                                    DIVISION.
000950      *=================================================================
000960       FILE                                    SECTION.
000970      *-----------------------------------------------------------------
000980      *        INPUT - LEADS VALIDOS/LIMPOS (SAIDA DO PROGVALID)
000990      *-----------------------------------------------------------------
001000       FD  LEAD-LIMPO.
001010       COPY "#BOOKLEAD" REPLACING LEADING ==LEAD-== BY ==LIMP-==.
001020      *-----------------------------------------------------------------
001030      *        OUTPUT - LEADS NUMERADOS, ENRIQUECIDOS E PONTUADOS
001040      *-----------------------------------------------------------------
001050       FD  LEAD-PONTUADO.
001060       COPY "#BOOKSCOR".
001070      *-----------------------------------------------------------------
001080      *        EXTEND - ARQUIVO-PONTE (CONTINUA A PARTIR DO PROGVALID)
001090      *-----------------------------------------------------------------
001100       FD  STATS-PONTE.
001110       COPY "#BOOKSTAT".
001120
001130      *-----------------------------------------------------------------
001140       WORKING-STORAGE                         SECTION.
001150      *-----------------------------------------------------------------
001160       01  FILLER                      PIC X(050)          VALUE
001170               "***** INICIO DA WORKING - PROGSCORE *****".
001180      *-----------------------------------------------------------------
001190       01  FS-LEAD-LIMPO               PIC X(002)          VALUE SPACES.
001200       01  FS-LEAD-PONTUADO            PIC X(002)          VALUE SPACES.
001210       01  FS-STATS-PONTE              PIC X(002)          VALUE SPACES.
001220      *-----------------------------------------------------------------
001230       COPY "#BOOKERRO".
001240       COPY "#MSGERRO".
001250       01  WRK-TEXTO-AVISO             PIC X(089)          VALUE SPACES.
001260      *-----------------------------------------------------------------
001270       01  FILLER                      PIC X(050)          VALUE
001280               " CONTADORES DA ETAPA DE ENRIQUECIMENTO/SCORE ".
001290      *-----------------------------------------------------------------
001300       01  WRK-ACUM-GRUPO.
001310           05  WRK-LIDOS               PIC 9(007) COMP      VALUE ZEROS.
001320           05  WRK-ENRIQUECIDOS        PIC 9(007) COMP      VALUE ZEROS.
001330           05  WRK-PONTUADOS           PIC 9(007) COMP      VALUE ZEROS.
001340           05  WRK-EMAILS-VALIDOS-ENR  PIC 9(007) COMP      VALUE ZEROS.
001350           05  WRK-ALTA-QUALID         PIC 9(007) COMP      VALUE ZEROS.
001360           05  WRK-FEAT-MONTADOS       PIC 9(007) COMP      VALUE ZEROS.
001370           05  WRK-FEAT-FALHAS         PIC 9(007) COMP      VALUE ZEROS.
001380           05  WRK-FEAT-AVISOS         PIC 9(005) COMP      VALUE ZEROS.
001390           05  WRK-SOMA-SCORE          PIC 9(009)V99 COMP-3
001400                                                           VALUE ZEROS.
001410           05  WRK-SCORE-MEDIO         PIC 9(001)V99 COMP-3
001420                                                           VALUE ZEROS.
001430           05  WRK-PERC-ALTA-QUALID    PIC 9(003)V9  COMP-3
001440                                                           VALUE ZEROS.
001450      *-----------------------------------------------------------------
001460       01  WRK-LEAD-MONTADO-SW         PIC X(001)          VALUE 'N'.
001470           88  LEAD-MONTADO                                 VALUE 'S'.
001480       01  WRK-ERRO-ETAPA-NOME         PIC X(020)       VALUE "SCORING".
001490      *-----------------------------------------------------------------
001500       01  FILLER                      PIC X(050)          VALUE
001510               " INDICES E CONTADORES AUXILIARES (COMP) ".
001520      *-----------------------------------------------------------------
001530       01  WRK-AUX-GRUPO.
001540           05  WRK-POS                 PIC 9(004) COMP     VALUE ZEROS.
001550           05  WRK-POS-ARROBA          PIC 9(004) COMP     VALUE ZEROS.
001560      *-----------------------------------------------------------------
001570       01  WRK-PORTE-FLAGS.
001580           05  WRK-PT-GRANDE           PIC X(001)      VALUE 'N'.
001590               88  PT-E-GRANDE                          VALUE 'S'.
001600           05  WRK-PT-STARTUP          PIC X(001)      VALUE 'N'.
001610               88  PT-E-STARTUP                         VALUE 'S'.
001620           05  WRK-PT-VENTURES         PIC X(001)      VALUE 'N'.
001630               88  PT-E-VENTURES                        VALUE 'S'.
001640           05  WRK-PT-TECHNOLOG        PIC X(001)      VALUE 'N'.
001650               88  PT-E-TECHNOLOG                       VALUE 'S'.
001660           05  WRK-PT-SOLUTIONS        PIC X(001)      VALUE 'N'.
001670               88  PT-E-SOLUTIONS                       VALUE 'S'.
001680           05  WRK-PT-CONSULTING       PIC X(001)      VALUE 'N'.
001690               88  PT-E-CONSULTING                      VALUE 'S'.
001700           05  WRK-PT-AGENCY           PIC X(001)      VALUE 'N'.
001710               88  PT-E-AGENCY                          VALUE 'S'.
001720           05  WRK-PT-STUDIO           PIC X(001)      VALUE 'N'.
001730               88  PT-E-STUDIO                          VALUE 'S'.
001740           05  WRK-PT-LABS             PIC X(001)      VALUE 'N'.
001750               88  PT-E-LABS                            VALUE 'S'.
001760           05  WRK-PT-INC-CORP         PIC X(001)      VALUE 'N'.
001770               88  PT-E-INC-CORP                        VALUE 'S'.
001780           05  WRK-PT-LLC-LTD          PIC X(001)      VALUE 'N'.
001790               88  PT-E-LLC-LTD                         VALUE 'S'.
001800      *-----------------------------------------------------------------
001810       01  WRK-SETOR-FLAGS.
001820           05  WRK-ST-TECH             PIC X(001)      VALUE 'N'.
001830               88  ST-E-TECH                            VALUE 'S'.
001840           05  WRK-ST-FINANCE          PIC X(001)      VALUE 'N'.
001850               88  ST-E-FINANCE                         VALUE 'S'.
001860           05  WRK-ST-HEALTH           PIC X(001)      VALUE 'N'.
001870               88  ST-E-HEALTH                          VALUE 'S'.
001880           05  WRK-ST-ECOMMERCE        PIC X(001)      VALUE 'N'.
001890               88  ST-E-ECOMMERCE                       VALUE 'S'.
001900           05  WRK-ST-CONSULTING       PIC X(001)      VALUE 'N'.
001910               88  ST-E-CONSULTING                      VALUE 'S'.
001920           05  WRK-ST-MEDIA            PIC X(001)      VALUE 'N'.
001930               88  ST-E-MEDIA                           VALUE 'S'.
001940           05  WRK-ST-EDUCATION        PIC X(001)      VALUE 'N'.
001950               88  ST-E-EDUCATION                       VALUE 'S'.
001960           05  WRK-ST-MANUFACTURING    PIC X(001)      VALUE 'N'.
001970               88  ST-E-MANUFACTURING                   VALUE 'S'.
001980      *-----------------------------------------------------------------
001990       01  WRK-EMPRESA-MAIUSC          PIC X(200)      VALUE SPACES.
002000       01  WRK-CARGO-MAIUSC            PIC X(150)      VALUE SPACES.
002010       01  WRK-EMAIL-MAIUSC            PIC X(150)      VALUE SPACES.
002020      *-----------------------------------------------------------------
002030       01  FILLER                      PIC X(050)      VALUE
002040               " AREA DE MONTAGEM DA URL DE PERFIL ".
002050      *-----------------------------------------------------------------
002060       01  WRK-URL-GRUPO.
002070           05  WRK-URL-NOME            PIC X(100)      VALUE SPACES.
002080           05  WRK-URL-POS             PIC 9(004) COMP VALUE ZEROS.
002090           05  WRK-URL-QTD-PALAVRAS    PIC 9(004) COMP VALUE ZEROS.
002100           05  WRK-URL-PRIMEIRA        PIC X(040)      VALUE SPACES.
002110           05  WRK-URL-ULTIMA          PIC X(040)      VALUE SPACES.
002120      *-----------------------------------------------------------------
002130       01  FILLER                      PIC X(050)      VALUE
002140               " AREA DE VALIDACAO DE E-MAIL NO ENRIQUECIMENTO ".
002150      *-----------------------------------------------------------------
002160       01  WRK-EMAIL-ENR-GRUPO.
002170           05  WRK-LEN-EMAIL-ENR       PIC 9(004) COMP VALUE ZEROS.
002180           05  WRK-QTD-ARROBA-ENR      PIC 9(004) COMP VALUE ZEROS.
002190           05  WRK-POS-ARROBA-ENR      PIC 9(004) COMP VALUE ZEROS.
002200           05  WRK-QTD-PONTOS-DOM-ENR  PIC 9(004) COMP VALUE ZEROS.
002210           05  WRK-POS-ULT-PONTO-ENR   PIC 9(004) COMP VALUE ZEROS.
002220           05  WRK-FORMA-EMAIL-OK      PIC X(001)      VALUE 'N'.
002230               88  FORMA-DE-EMAIL-OK                    VALUE 'S'.
002240      *-----------------------------------------------------------------
002250       01  FILLER                      PIC X(050)          VALUE
002260               "* FIM DA WORKING *".
002270      *-----------------------------------------------------------------
002280
002290      *=================================================================
002300       PROCEDURE                               DIVISION.
002310      *=================================================================
002320       0000-PRINCIPAL                          SECTION.
002330
002340               PERFORM 0100-INICIAR THRU 0100-INICIAR-EXIT.
002350               PERFORM 0400-PROCESSAR THRU 0400-PROCESSAR-EXIT
002360                   UNTIL FS-LEAD-LIMPO NOT EQUAL "00".
002370               PERFORM 0800-ENCERRAR THRU 0800-ENCERRAR-EXIT.
002380               GOBACK.
002390
002400       0000-PRINCIPAL-EXIT.                    EXIT.
002410      *-----------------------------------------------------------------
002420       0100-INICIAR                            SECTION.
002430      *-----------------------------------------------------------------
002440               OPEN INPUT  LEAD-LIMPO.
002450               OPEN OUTPUT LEAD-PONTUADO.
002460               OPEN EXTEND STATS-PONTE.
002470
002480               IF FS-LEAD-LIMPO NOT EQUAL "00"
002490                   MOVE WRK-MSG-ERRO-ABERTURA  TO WRK-ERRO-DESCR
002500                   MOVE FS-LEAD-LIMPO          TO WRK-ERRO-STATUS
002510                   MOVE "0100-INICIAR"         TO WRK-ERRO-AREA
002520                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
002530               END-IF.
002540
002550               PERFORM 0110-LER-LIMPO THRU 0110-LER-LIMPO-EXIT.
002560
002570       0100-INICIAR-EXIT.                      EXIT.
002580      *-----------------------------------------------------------------
002590       0110-LER-LIMPO                          SECTION.
002600      *-----------------------------------------------------------------
002610               READ LEAD-LIMPO.
002620               IF FS-LEAD-LIMPO EQUAL "00"
002630                   ADD 1 TO WRK-LIDOS
002640               END-IF.
002650
002660       0110-LER-LIMPO-EXIT.                    EXIT.
002670      *-----------------------------------------------------------------
002680       0400-PROCESSAR                          SECTION.
002690      *-----------------------------------------------------------------
002700      *    MONTA O LEAD-PONTUADO (FEATURE-EXTRACTION); SO QUANDO O
002710      *    LEAD FOI MONTADO COM SUCESSO E QUE ENRIQUECE, PONTUA E
002720      *    GRAVA (CR-0418); EM SEGUIDA LE A LINHA SEGUINTE.
002730      *-----------------------------------------------------------------
002740               PERFORM 0420-MONTA-LEAD THRU 0420-MONTA-LEAD-EXIT.
002750
002760               IF LEAD-MONTADO
002770                   PERFORM 0500-ENRIQUECER THRU 0500-ENRIQUECER-EXIT
002780                   PERFORM 0600-PONTUAR    THRU 0600-PONTUAR-EXIT
002790
002800                   WRITE SCOR-REG
002810                   IF FS-LEAD-PONTUADO NOT EQUAL "00"
002820                       MOVE WRK-MSG-ERRO-GRAVACAO  TO WRK-ERRO-DESCR
002830                       MOVE FS-LEAD-PONTUADO       TO WRK-ERRO-STATUS
002840                       MOVE "0400-PROCESSAR"       TO WRK-ERRO-AREA
002850                       PERFORM 0900-ERRO-FATAL
002860                           THRU 0900-ERRO-FATAL-EXIT
002870                   ELSE
002880                       ADD 1 TO WRK-PONTUADOS
002890                   END-IF
002900               END-IF.
002910
002920               PERFORM 0110-LER-LIMPO THRU 0110-LER-LIMPO-EXIT.
002930
002940       0400-PROCESSAR-EXIT.                     EXIT.
002950      *-----------------------------------------------------------------
002960       0420-MONTA-LEAD                         SECTION.
002970      *-----------------------------------------------------------------
002980      *    FEATURE-EXTRACTION: ATRIBUI LEAD-ID = POSICAO NO ARQUIVO
002990      *    (CR-0418) E COPIA OS CAMPOS JA LIMPOS PARA O REGISTRO DE
003000      *    SAIDA. NOME OU E-MAIL EM BRANCO IMPEDEM A MONTAGEM DO LEAD
003010      *    (ATE 10 OCORRENCIAS VIRAM AVISO; O RESTO SO CONTA FALHA).
003020      *-----------------------------------------------------------------
003030               MOVE 'N' TO WRK-LEAD-MONTADO-SW.
003040A
003050               IF LIMP-NOME EQUAL SPACES OR LOW-VALUES OR
003060                  LIMP-EMAIL EQUAL SPACES OR LOW-VALUES
003070                   ADD 1 TO WRK-FEAT-FALHAS
003080                   IF WRK-FEAT-AVISOS LESS THAN 10
003090                       MOVE SPACES TO WRK-TEXTO-AVISO
003100                       STRING "LEAD NAO MONTADO NA EXTRACAO - LINHA "
003110                               WRK-LIDOS DELIMITED BY SIZE
003120                           INTO WRK-TEXTO-AVISO
003130                       PERFORM 0425-GRAVA-AVISO-FEAT
003140                           THRU 0425-GRAVA-AVISO-FEAT-EXIT
003150                       ADD 1 TO WRK-FEAT-AVISOS
003160                   END-IF
003170               ELSE
003180                   MOVE 'S'              TO WRK-LEAD-MONTADO-SW
003190                   ADD 1 TO WRK-FEAT-MONTADOS
003200                   MOVE WRK-LIDOS        TO SCOR-LEAD-ID
003210                   MOVE LIMP-NOME        TO SCOR-NOME
003220                   MOVE LIMP-EMAIL       TO SCOR-EMAIL
003230                   MOVE LIMP-EMPRESA     TO SCOR-EMPRESA
003240                   MOVE LIMP-CARGO       TO SCOR-CARGO
003250                   MOVE LIMP-LOCAL       TO SCOR-LOCAL
003260                   MOVE LIMP-SETOR       TO SCOR-SETOR
003270                   MOVE LIMP-PORTE       TO SCOR-PORTE
003280               END-IF.
003290
003300       0420-MONTA-LEAD-EXIT.                   EXIT.
003310      *-----------------------------------------------------------------
003320       0425-GRAVA-AVISO-FEAT                     SECTION.
003330      *-----------------------------------------------------------------
003340      *    GRAVA UM AVISO (REGISTRO TIPO 3) NA PONTE PARA UM LEAD QUE
003350      *    NAO PODE SER MONTADO NA ETAPA DE FEATURE-EXTRACTION.
003360      *-----------------------------------------------------------------
003370               MOVE '3'              TO STAV-TIPO-REG.
003380               MOVE WRK-TEXTO-AVISO  TO STAV-TEXTO.
003390A              MOVE SPACES           TO STAV-FILLER.
003400               WRITE STAT-ETAPA FROM STAT-AVISO.
003410B
003420A      0425-GRAVA-AVISO-FEAT-EXIT.              EXIT.
003430      *-----------------------------------------------------------------
003440       0500-ENRIQUECER                         SECTION.
003450      *-----------------------------------------------------------------
003460               PERFORM 0520-CLASSIFICA-PORTE
003470                   THRU 0520-CLASSIFICA-PORTE-EXIT.
003480               PERFORM 0540-CLASSIFICA-SETOR
003490                   THRU 0540-CLASSIFICA-SETOR-EXIT.
003500               PERFORM 0560-MONTA-URL     THRU 0560-MONTA-URL-EXIT.
003510               PERFORM 0580-VALIDA-EMAIL-ENRIQ
003520                   THRU 0580-VALIDA-EMAIL-ENRIQ-EXIT.
003530               ADD 1 TO WRK-ENRIQUECIDOS.
003540
003550       0500-ENRIQUECER-EXIT.                   EXIT.
003560      *-----------------------------------------------------------------
003570       0520-CLASSIFICA-PORTE                   SECTION.
003580      *-----------------------------------------------------------------
003590      *    QUANDO O LEAD JA TRAZ COMPANY-SIZE INFORMADO, ESSE VALOR E
003600      *    RESPEITADO; SENAO, BUSCA PALAVRA-CHAVE NO NOME DA EMPRESA.
003610      *    CR-0415: A VARREDURA TESTA TODAS AS PALAVRAS-CHAVE NO CAMPO
003620      *    INTEIRO, CADA UMA COM SEU PROPRIO INDICADOR; SO DEPOIS DE
003630      *    VARRIDO O NOME TODO E QUE O EVALUATE ABAIXO ESCOLHE O
003640      *    RESULTADO DE MAIOR PRIORIDADE - ASSIM UMA PALAVRA DE
003650      *    PRIORIDADE MENOR QUE APARECA MAIS CEDO NO NOME NAO VENCE
003660      *    INDEVIDAMENTE UMA DE PRIORIDADE MAIOR.
003670      *-----------------------------------------------------------------
003680               IF SCOR-PORTE NOT EQUAL SPACES
003690                   GO TO 0520-CLASSIFICA-PORTE-EXIT
003700               END-IF.
003710
003720               MOVE SCOR-EMPRESA TO WRK-EMPRESA-MAIUSC.
003730               INSPECT WRK-EMPRESA-MAIUSC CONVERTING
003740                   "abcdefghijklmnopqrstuvwxyz"
003750                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003760
003770               MOVE 'N' TO WRK-PT-GRANDE     WRK-PT-STARTUP
003780                           WRK-PT-VENTURES   WRK-PT-TECHNOLOG
003790                           WRK-PT-SOLUTIONS  WRK-PT-CONSULTING
003800                           WRK-PT-AGENCY     WRK-PT-STUDIO
003810                           WRK-PT-LABS       WRK-PT-INC-CORP
003820                           WRK-PT-LLC-LTD.
003830
003840               PERFORM 0522-EXAMINA-PORTE
003850                   THRU 0522-EXAMINA-PORTE-EXIT
003860                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 186.
003870
003880               EVALUATE TRUE
003890                   WHEN PT-E-GRANDE
003900                       MOVE "1000+     " TO SCOR-PORTE
003910                   WHEN PT-E-STARTUP
003920                       MOVE "10-50     " TO SCOR-PORTE
003930                   WHEN PT-E-VENTURES
003940                       MOVE "50-200    " TO SCOR-PORTE
003950                   WHEN PT-E-TECHNOLOG
003960                       MOVE "200-1000  " TO SCOR-PORTE
003970                   WHEN PT-E-SOLUTIONS
003980                       MOVE "50-200    " TO SCOR-PORTE
003990                   WHEN PT-E-CONSULTING
004000                       MOVE "50-200    " TO SCOR-PORTE
004010                   WHEN PT-E-AGENCY
004020                       MOVE "10-50     " TO SCOR-PORTE
004030                   WHEN PT-E-STUDIO
004040                       MOVE "10-50     " TO SCOR-PORTE
004050                   WHEN PT-E-LABS
004060                       MOVE "10-50     " TO SCOR-PORTE
004070                   WHEN PT-E-INC-CORP
004080                       MOVE "200-1000  " TO SCOR-PORTE
004090                   WHEN PT-E-LLC-LTD
004100                       MOVE "50-200    " TO SCOR-PORTE
004110                   WHEN OTHER
004120                       MOVE "50-200    " TO SCOR-PORTE
004130               END-EVALUATE.
004140
004150       0520-CLASSIFICA-PORTE-EXIT.             EXIT.
004160      *-----------------------------------------------------------------
004170       0522-EXAMINA-PORTE                       SECTION.
004180      *-----------------------------------------------------------------
004190      *    TESTA UMA POSICAO DO NOME DA EMPRESA CONTRA TODAS AS
004200      *    PALAVRAS-CHAVE DE PORTE (CHAMADA UMA VEZ POR POSICAO PELO
004210      *    PERFORM VARYING DE 0520). CADA GRUPO TEM SEU PROPRIO
004220      *    INDICADOR - A PRIORIDADE E RESOLVIDA NO 0520, NAO AQUI.
004230      *-----------------------------------------------------------------
004240               IF WRK-EMPRESA-MAIUSC (WRK-POS:9)  EQUAL "MICROSOFT" OR
004250                  WRK-EMPRESA-MAIUSC (WRK-POS:6)  EQUAL "GOOGLE"     OR
004260                  WRK-EMPRESA-MAIUSC (WRK-POS:6)  EQUAL "AMAZON"     OR
004270                  WRK-EMPRESA-MAIUSC (WRK-POS:5)  EQUAL "APPLE"      OR
004280                  WRK-EMPRESA-MAIUSC (WRK-POS:8)  EQUAL "FACEBOOK"   OR
004290                  WRK-EMPRESA-MAIUSC (WRK-POS:4)  EQUAL "META"       OR
004300                  WRK-EMPRESA-MAIUSC (WRK-POS:7)  EQUAL "NETFLIX"    OR
004310                  WRK-EMPRESA-MAIUSC (WRK-POS:10) EQUAL "SALESFORCE" OR
004320                  WRK-EMPRESA-MAIUSC (WRK-POS:6)  EQUAL "ORACLE"     OR
004330                  WRK-EMPRESA-MAIUSC (WRK-POS:3)  EQUAL "IBM"
004340                   MOVE 'S' TO WRK-PT-GRANDE
004350               END-IF.
004360               IF WRK-EMPRESA-MAIUSC (WRK-POS:7)  EQUAL "STARTUP"
004370                   MOVE 'S' TO WRK-PT-STARTUP
004380               END-IF.
004390               IF WRK-EMPRESA-MAIUSC (WRK-POS:8)  EQUAL "VENTURES"
004400                   MOVE 'S' TO WRK-PT-VENTURES
004410               END-IF.
004420               IF WRK-EMPRESA-MAIUSC (WRK-POS:12) EQUAL "TECHNOLOGIES"
004430                   MOVE 'S' TO WRK-PT-TECHNOLOG
004440               END-IF.
004450               IF WRK-EMPRESA-MAIUSC (WRK-POS:9)  EQUAL "SOLUTIONS"
004460                   MOVE 'S' TO WRK-PT-SOLUTIONS
004470               END-IF.
004480               IF WRK-EMPRESA-MAIUSC (WRK-POS:10) EQUAL "CONSULTING"
004490                   MOVE 'S' TO WRK-PT-CONSULTING
004500               END-IF.
004510               IF WRK-EMPRESA-MAIUSC (WRK-POS:6)  EQUAL "AGENCY"
004520                   MOVE 'S' TO WRK-PT-AGENCY
004530               END-IF.
004540               IF WRK-EMPRESA-MAIUSC (WRK-POS:6)  EQUAL "STUDIO"
004550                   MOVE 'S' TO WRK-PT-STUDIO
004560               END-IF.
004570               IF WRK-EMPRESA-MAIUSC (WRK-POS:4)  EQUAL "LABS"
004580                   MOVE 'S' TO WRK-PT-LABS
004590               END-IF.
004600               IF WRK-EMPRESA-MAIUSC (WRK-POS:3)  EQUAL "INC"  OR
004610                  WRK-EMPRESA-MAIUSC (WRK-POS:11) EQUAL "CORPORATION" OR
004620                  WRK-EMPRESA-MAIUSC (WRK-POS:4)  EQUAL "CORP"
004630                   MOVE 'S' TO WRK-PT-INC-CORP
004640               END-IF.
004650               IF WRK-EMPRESA-MAIUSC (WRK-POS:3)  EQUAL "LLC"  OR
004660                  WRK-EMPRESA-MAIUSC (WRK-POS:3)  EQUAL "LTD"
004670                   MOVE 'S' TO WRK-PT-LLC-LTD
004680               END-IF.
004690
004700       0522-EXAMINA-PORTE-EXIT.                  EXIT.
004710      *-----------------------------------------------------------------
004720       0540-CLASSIFICA-SETOR                   SECTION.
004730      *-----------------------------------------------------------------
004740      *    QUANDO O LEAD JA TRAZ INDUSTRY INFORMADO, ESSE VALOR FICA;
004750      *    SENAO, BUSCA PALAVRAS-CHAVE DE SETOR NO NOME DA EMPRESA, NA
004760      *    MESMA TECNICA DO 0520 (INDICADOR POR PALAVRA, PRIORIDADE
004770      *    RESOLVIDA DEPOIS DA VARREDURA COMPLETA DO CAMPO).
004780      *-----------------------------------------------------------------
004790               IF SCOR-SETOR NOT EQUAL SPACES
004800                   GO TO 0540-CLASSIFICA-SETOR-EXIT
004810               END-IF.
004820
004830               MOVE SCOR-EMPRESA TO WRK-EMPRESA-MAIUSC.
004840               INSPECT WRK-EMPRESA-MAIUSC CONVERTING
004850                   "abcdefghijklmnopqrstuvwxyz"
004860                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004870
004880               MOVE 'N' TO WRK-ST-TECH        WRK-ST-FINANCE
004890                           WRK-ST-HEALTH      WRK-ST-ECOMMERCE
004900                           WRK-ST-CONSULTING  WRK-ST-MEDIA
004910                           WRK-ST-EDUCATION   WRK-ST-MANUFACTURING.
004920
004930               PERFORM 0541-EXAMINA-SETOR
004940                   THRU 0541-EXAMINA-SETOR-EXIT
004950                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 187.
004960
004970               EVALUATE TRUE
004980                   WHEN ST-E-TECH
004990                       MOVE "tech"          TO SCOR-SETOR
005000                   WHEN ST-E-FINANCE
005010                       MOVE "finance"       TO SCOR-SETOR
005020                   WHEN ST-E-HEALTH
005030                       MOVE "healthcare"    TO SCOR-SETOR
005040                   WHEN ST-E-ECOMMERCE
005050                       MOVE "ecommerce"     TO SCOR-SETOR
005060                   WHEN ST-E-CONSULTING
005070                       MOVE "consulting"    TO SCOR-SETOR
005080                   WHEN ST-E-MEDIA
005090                       MOVE "media"         TO SCOR-SETOR
005100                   WHEN ST-E-EDUCATION
005110                       MOVE "education"     TO SCOR-SETOR
005120                   WHEN ST-E-MANUFACTURING
005130                       MOVE "manufacturing" TO SCOR-SETOR
005140                   WHEN OTHER
005150                       MOVE "other"         TO SCOR-SETOR
005160               END-EVALUATE.
005170
005180       0540-CLASSIFICA-SETOR-EXIT.              EXIT.
005190      *-----------------------------------------------------------------
005200       0541-EXAMINA-SETOR                        SECTION.
005210      *-----------------------------------------------------------------
005220      *    TESTA UMA POSICAO DO NOME DA EMPRESA CONTRA TODAS AS
005230      *    PALAVRAS-CHAVE DE SETOR (CHAMADA UMA VEZ POR POSICAO PELO
005240      *    PERFORM VARYING DE 0540).
005250      *-----------------------------------------------------------------
005260               IF WRK-EMPRESA-MAIUSC (WRK-POS:4) EQUAL "TECH"     OR
005270                  WRK-EMPRESA-MAIUSC (WRK-POS:8) EQUAL "SOFTWARE" OR
005280                  WRK-EMPRESA-MAIUSC (WRK-POS:4) EQUAL "SAAS"     OR
005290                  WRK-EMPRESA-MAIUSC (WRK-POS:5) EQUAL "CLOUD"    OR
005300                  WRK-EMPRESA-MAIUSC (WRK-POS:4) EQUAL "DATA"     OR
005310                  WRK-EMPRESA-MAIUSC (WRK-POS:2) EQUAL "AI"       OR
005320                  WRK-EMPRESA-MAIUSC (WRK-POS:7) EQUAL "DIGITAL"
005330                   MOVE 'S' TO WRK-ST-TECH
005340               END-IF.
005350               IF WRK-EMPRESA-MAIUSC (WRK-POS:7) EQUAL "CAPITAL"  OR
005360                  WRK-EMPRESA-MAIUSC (WRK-POS:4) EQUAL "BANK"     OR
005370                  WRK-EMPRESA-MAIUSC (WRK-POS:7) EQUAL "FINANCE"  OR
005380                  WRK-EMPRESA-MAIUSC (WRK-POS:6) EQUAL "INVEST"   OR
005390                  WRK-EMPRESA-MAIUSC (WRK-POS:7) EQUAL "VENTURE"  OR
005400                  WRK-EMPRESA-MAIUSC (WRK-POS:4) EQUAL "FUND"
005410                   MOVE 'S' TO WRK-ST-FINANCE
005420               END-IF.
005430               IF WRK-EMPRESA-MAIUSC (WRK-POS:6) EQUAL "HEALTH"   OR
005440                  WRK-EMPRESA-MAIUSC (WRK-POS:7) EQUAL "MEDICAL"  OR
005450                  WRK-EMPRESA-MAIUSC (WRK-POS:6) EQUAL "PHARMA"   OR
005460                  WRK-EMPRESA-MAIUSC (WRK-POS:7) EQUAL "BIOTECH"  OR
005470                  WRK-EMPRESA-MAIUSC (WRK-POS:8) EQUAL "CLINICAL"
005480                   MOVE 'S' TO WRK-ST-HEALTH
005490               END-IF.
005500               IF WRK-EMPRESA-MAIUSC (WRK-POS:4) EQUAL "SHOP"     OR
005510                  WRK-EMPRESA-MAIUSC (WRK-POS:5) EQUAL "STORE"    OR
005520                  WRK-EMPRESA-MAIUSC (WRK-POS:6) EQUAL "RETAIL"   OR
005530                  WRK-EMPRESA-MAIUSC (WRK-POS:8) EQUAL "COMMERCE" OR
005540                  WRK-EMPRESA-MAIUSC (WRK-POS:6) EQUAL "MARKET"
005550                   MOVE 'S' TO WRK-ST-ECOMMERCE
005560               END-IF.
005570               IF WRK-EMPRESA-MAIUSC (WRK-POS:7) EQUAL "CONSULT"  OR
005580                  WRK-EMPRESA-MAIUSC (WRK-POS:8) EQUAL "ADVISORY" OR
005590                  WRK-EMPRESA-MAIUSC (WRK-POS:8) EQUAL "SERVICES" OR
005600                  WRK-EMPRESA-MAIUSC (WRK-POS:9) EQUAL "SOLUTIONS"
005610                   MOVE 'S' TO WRK-ST-CONSULTING
005620               END-IF.
005630               IF WRK-EMPRESA-MAIUSC (WRK-POS:5)  EQUAL "MEDIA"       OR
005640                  WRK-EMPRESA-MAIUSC (WRK-POS:9)  EQUAL "MARKETING"   OR
005650                  WRK-EMPRESA-MAIUSC (WRK-POS:11) EQUAL "ADVERTISING" OR
005660                  WRK-EMPRESA-MAIUSC (WRK-POS:6)  EQUAL "AGENCY"      OR
005670                  WRK-EMPRESA-MAIUSC (WRK-POS:8)  EQUAL "CREATIVE"
005680                   MOVE 'S' TO WRK-ST-MEDIA
005690               END-IF.
005700               IF WRK-EMPRESA-MAIUSC (WRK-POS:3)  EQUAL "EDU"        OR
005710                  WRK-EMPRESA-MAIUSC (WRK-POS:10) EQUAL "UNIVERSITY" OR
005720                  WRK-EMPRESA-MAIUSC (WRK-POS:7)  EQUAL "ACADEMY"    OR
005730                  WRK-EMPRESA-MAIUSC (WRK-POS:8)  EQUAL "LEARNING"   OR
005740                  WRK-EMPRESA-MAIUSC (WRK-POS:8)  EQUAL "TRAINING"
005750                   MOVE 'S' TO WRK-ST-EDUCATION
005760               END-IF.
005770               IF WRK-EMPRESA-MAIUSC (WRK-POS:13) EQUAL "MANUFACTURING" OR
005780                  WRK-EMPRESA-MAIUSC (WRK-POS:10) EQUAL "INDUSTRIAL"    OR
005790                  WRK-EMPRESA-MAIUSC (WRK-POS:7)  EQUAL "FACTORY"       OR
005800                  WRK-EMPRESA-MAIUSC (WRK-POS:10) EQUAL "PRODUCTION"
005810                   MOVE 'S' TO WRK-ST-MANUFACTURING
005820               END-IF.
005830
005840       0541-EXAMINA-SETOR-EXIT.                   EXIT.
005850      *-----------------------------------------------------------------
005860       0560-MONTA-URL                          SECTION.
005870      *-----------------------------------------------------------------
005880      *    PROFILE-URL = "https://linkedin.com/in/" + PRIMEIRO NOME E
005890      *    ULTIMO SOBRENOME DO LEAD, SEPARADOS POR HIFEN (SO O NOME
005900      *    QUANDO HOUVER APENAS UMA PALAVRA; "UNKNOWN" QUANDO VAZIO).
005910      *-----------------------------------------------------------------
005920               MOVE SPACES TO WRK-URL-NOME.
005930               MOVE SCOR-NOME TO WRK-URL-NOME.
005940               INSPECT WRK-URL-NOME CONVERTING
005950                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005960                   TO "abcdefghijklmnopqrstuvwxyz".
005970
005980               MOVE SPACES TO WRK-URL-PRIMEIRA WRK-URL-ULTIMA.
005990               MOVE ZEROS  TO WRK-URL-QTD-PALAVRAS.
006000               MOVE 1      TO WRK-URL-POS.
006010
006020               PERFORM 0562-EXTRAI-PALAVRA-URL
006030                   THRU 0562-EXTRAI-PALAVRA-URL-EXIT
006040                   UNTIL WRK-URL-POS GREATER THAN 100.
006050
006060               MOVE SPACES TO SCOR-URL.
006070               EVALUATE TRUE
006080                   WHEN WRK-URL-QTD-PALAVRAS EQUAL ZEROS
006090                       STRING "https://linkedin.com/in/unknown"
006100                              DELIMITED BY SIZE
006110                           INTO SCOR-URL
006120                       END-STRING
006130                   WHEN WRK-URL-QTD-PALAVRAS EQUAL 1
006140                       STRING "https://linkedin.com/in/"
006150                                      DELIMITED BY SIZE
006160                              WRK-URL-PRIMEIRA DELIMITED BY SPACE
006170                           INTO SCOR-URL
006180                       END-STRING
006190                   WHEN OTHER
006200                       STRING "https://linkedin.com/in/"
006210                                      DELIMITED BY SIZE
006220                              WRK-URL-PRIMEIRA DELIMITED BY SPACE
006230                              "-"              DELIMITED BY SIZE
006240                              WRK-URL-ULTIMA   DELIMITED BY SPACE
006250                           INTO SCOR-URL
006260                       END-STRING
006270               END-EVALUATE.
006280
006290       0560-MONTA-URL-EXIT.                     EXIT.
006300      *-----------------------------------------------------------------
006310       0562-EXTRAI-PALAVRA-URL                    SECTION.
006320      *-----------------------------------------------------------------
006330      *    RETIRA A PROXIMA PALAVRA DO NOME (POR POSICAO DE PONTEIRO),
006340      *    GUARDA A PRIMEIRA PALAVRA ENCONTRADA E MANTEM A ULTIMA
006350      *    ENCONTRADA ATE O FIM DO CAMPO (CHAMADA REPETIDAMENTE PELO
006360      *    PERFORM UNTIL DE 0560).
006370      *-----------------------------------------------------------------
006380               MOVE SPACES TO WRK-URL-ULTIMA.
006390               UNSTRING WRK-URL-NOME DELIMITED BY ALL SPACE
006400                   INTO WRK-URL-ULTIMA
006410                   WITH POINTER WRK-URL-POS.
006420
006430               IF WRK-URL-ULTIMA NOT EQUAL SPACES
006440                   ADD 1 TO WRK-URL-QTD-PALAVRAS
006450                   IF WRK-URL-QTD-PALAVRAS EQUAL 1
006460                       MOVE WRK-URL-ULTIMA TO WRK-URL-PRIMEIRA
006470                   END-IF
006480               END-IF.
006490
006500       0562-EXTRAI-PALAVRA-URL-EXIT.               EXIT.
006510      *-----------------------------------------------------------------
006520       0580-VALIDA-EMAIL-ENRIQ                 SECTION.
006530      *-----------------------------------------------------------------
006540      *    EMAIL-VALID = 'S' QUANDO O E-MAIL TEM O FORMATO GERAL
006550      *    VALIDO (MESMA REGRA DE FORMATO DO PROGVALID) E O DOMINIO
006560      *    NAO E UM DOS 5 DOMINIOS DE TESTE/FALSOS CONHECIDOS PELA
006570      *    REGRA DE ENRIQUECIMENTO (CR-0119); 'N' CASO CONTRARIO.
006580      *-----------------------------------------------------------------
006590               MOVE SCOR-EMAIL TO WRK-EMAIL-MAIUSC.
006600               INSPECT WRK-EMAIL-MAIUSC CONVERTING
006610                   "abcdefghijklmnopqrstuvwxyz"
006620                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006630
006640               MOVE ZEROS TO WRK-LEN-EMAIL-ENR.
006650               INSPECT WRK-EMAIL-MAIUSC TALLYING WRK-LEN-EMAIL-ENR
006660                   FOR CHARACTERS BEFORE INITIAL SPACE.
006670
006680               MOVE ZEROS TO WRK-QTD-ARROBA-ENR WRK-POS-ARROBA-ENR.
006690               PERFORM 0583-CONTA-ARROBA-ENR
006700                   THRU 0583-CONTA-ARROBA-ENR-EXIT
006710                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 150.
006720
006730               MOVE 'N' TO WRK-FORMA-EMAIL-OK.
006740
006750               IF WRK-QTD-ARROBA-ENR EQUAL 1
006760                  AND WRK-POS-ARROBA-ENR GREATER THAN 1
006770                  AND WRK-POS-ARROBA-ENR LESS THAN WRK-LEN-EMAIL-ENR
006780                   MOVE ZEROS TO WRK-QTD-PONTOS-DOM-ENR
006790                                 WRK-POS-ULT-PONTO-ENR
006800                   PERFORM 0584-CONTA-PONTOS-DOM-ENR
006810                       THRU 0584-CONTA-PONTOS-DOM-ENR-EXIT
006820                       VARYING WRK-POS FROM 1 BY 1
006830                           UNTIL WRK-POS > WRK-LEN-EMAIL-ENR
006840
006850                   IF WRK-QTD-PONTOS-DOM-ENR GREATER THAN ZEROS
006860                      AND WRK-POS-ULT-PONTO-ENR LESS THAN
006870                                                 WRK-LEN-EMAIL-ENR
006880                       MOVE 'S' TO WRK-FORMA-EMAIL-OK
006890                       PERFORM 0585-TESTA-TLD-ALFA-ENR
006900                           THRU 0585-TESTA-TLD-ALFA-ENR-EXIT
006910                           VARYING WRK-POS FROM
006920                               WRK-POS-ULT-PONTO-ENR + 1 BY 1
006930                               UNTIL WRK-POS > WRK-LEN-EMAIL-ENR
006940                       IF (WRK-LEN-EMAIL-ENR - WRK-POS-ULT-PONTO-ENR)
006950                                                 LESS THAN 2
006960                           MOVE 'N' TO WRK-FORMA-EMAIL-OK
006970                       END-IF
006980                   END-IF
006990               END-IF.
007000
007010               IF FORMA-DE-EMAIL-OK
007020                   MOVE 'Y' TO SCOR-EMAIL-VALIDO
007030                   PERFORM 0582-EXAMINA-DOMINIO-FALSO
007040                       THRU 0582-EXAMINA-DOMINIO-FALSO-EXIT
007050               ELSE
007060                   MOVE 'N' TO SCOR-EMAIL-VALIDO
007070               END-IF.
007080
007090               IF SCOR-EMAIL-VALIDO EQUAL 'Y'
007100                   ADD 1 TO WRK-EMAILS-VALIDOS-ENR
007110               END-IF.
007120
007130       0580-VALIDA-EMAIL-ENRIQ-EXIT.             EXIT.
007140      *-----------------------------------------------------------------
007150       0582-EXAMINA-DOMINIO-FALSO                SECTION.
007160      *-----------------------------------------------------------------
007170      *    DOMINIO (DA POSICAO APOS O @ ATE O FIM DO CAMPO) COMPARADO
007180      *    COM OS 5 DOMINIOS DE TESTE/FALSOS CONHECIDOS PELA REGRA DE
007190      *    ENRIQUECIMENTO.
007200      *-----------------------------------------------------------------
007210               IF WRK-EMAIL-MAIUSC
007220                      (WRK-POS-ARROBA-ENR + 1 :
007230                       WRK-LEN-EMAIL-ENR - WRK-POS-ARROBA-ENR)
007240                          EQUAL "EXAMPLE.COM" OR
007250                  WRK-EMAIL-MAIUSC
007260                      (WRK-POS-ARROBA-ENR + 1 :
007270                       WRK-LEN-EMAIL-ENR - WRK-POS-ARROBA-ENR)
007280                          EQUAL "TEST.COM"    OR
007290                  WRK-EMAIL-MAIUSC
007300                      (WRK-POS-ARROBA-ENR + 1 :
007310                       WRK-LEN-EMAIL-ENR - WRK-POS-ARROBA-ENR)
007320                          EQUAL "FAKE.COM"    OR
007330                  WRK-EMAIL-MAIUSC
007340                      (WRK-POS-ARROBA-ENR + 1 :
007350                       WRK-LEN-EMAIL-ENR - WRK-POS-ARROBA-ENR)
007360                          EQUAL "INVALID.COM" OR
007370                  WRK-EMAIL-MAIUSC
007380                      (WRK-POS-ARROBA-ENR + 1 :
007390                       WRK-LEN-EMAIL-ENR - WRK-POS-ARROBA-ENR)
007400                          EQUAL "NONE.COM"
007410                   MOVE 'N' TO SCOR-EMAIL-VALIDO
007420               END-IF.
007430
007440       0582-EXAMINA-DOMINIO-FALSO-EXIT.           EXIT.
007450      *-----------------------------------------------------------------
007460       0583-CONTA-ARROBA-ENR                      SECTION.
007470      *-----------------------------------------------------------------
007480      *    TESTA UMA POSICAO DO E-MAIL E CONTA AS OCORRENCIAS DO SINAL
007490      *    '@' (CHAMADA UMA VEZ POR POSICAO PELO PERFORM VARYING DE
007500      *    0580).
007510      *-----------------------------------------------------------------
007520               IF WRK-EMAIL-MAIUSC (WRK-POS:1) EQUAL "@"
007530                   ADD 1 TO WRK-QTD-ARROBA-ENR
007540                   MOVE WRK-POS TO WRK-POS-ARROBA-ENR
007550               END-IF.
007560
007570       0583-CONTA-ARROBA-ENR-EXIT.                 EXIT.
007580      *-----------------------------------------------------------------
007590       0584-CONTA-PONTOS-DOM-ENR                   SECTION.
007600      *-----------------------------------------------------------------
007610      *    TESTA UMA POSICAO DO DOMINIO (APOS O @) E CONTA OS PONTOS,
007620      *    GUARDANDO A POSICAO DO ULTIMO PONTO ACHADO (CHAMADA UMA VEZ
007630      *    POR POSICAO PELO PERFORM VARYING DE 0580).
007640      *-----------------------------------------------------------------
007650               IF WRK-POS GREATER THAN WRK-POS-ARROBA-ENR
007660                   IF WRK-EMAIL-MAIUSC (WRK-POS:1) EQUAL "."
007670                       ADD 1 TO WRK-QTD-PONTOS-DOM-ENR
007680                       MOVE WRK-POS TO WRK-POS-ULT-PONTO-ENR
007690                   END-IF
007700               END-IF.
007710
007720       0584-CONTA-PONTOS-DOM-ENR-EXIT.              EXIT.
007730      *-----------------------------------------------------------------
007740       0585-TESTA-TLD-ALFA-ENR                     SECTION.
007750      *-----------------------------------------------------------------
007760      *    TESTA UMA POSICAO DO SUFIXO APOS O ULTIMO PONTO DO DOMINIO -
007770      *    TODAS AS POSICOES DEVEM SER LETRAS (CHAMADA UMA VEZ POR
007780      *    POSICAO PELO PERFORM VARYING DE 0580).
007790      *-----------------------------------------------------------------
007800               IF WRK-EMAIL-MAIUSC (WRK-POS:1) IS NOT CLASSE-ALFA
007810                   MOVE 'N' TO WRK-FORMA-EMAIL-OK
007820               END-IF.
007830
007840       0585-TESTA-TLD-ALFA-ENR-EXIT.                EXIT.
007850      *-----------------------------------------------------------------
007860       0600-PONTUAR                            SECTION.
007870      *-----------------------------------------------------------------
007880      *    SCORE = 0,50 BASE + 0,30 SE CARGO DE DIRETORIA/FUNDADOR +
007890      *    0,20 SE SETOR TECH, LIMITADO A 1,00.
007900      *-----------------------------------------------------------------
007910               MOVE SCOR-CARGO  TO WRK-CARGO-MAIUSC.
007920               INSPECT WRK-CARGO-MAIUSC CONVERTING
007930                   "abcdefghijklmnopqrstuvwxyz"
007940                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007950               MOVE SCOR-SETOR  TO WRK-EMPRESA-MAIUSC.
007960               INSPECT WRK-EMPRESA-MAIUSC CONVERTING
007970                   "abcdefghijklmnopqrstuvwxyz"
007980                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007990
008000               MOVE .50 TO SCOR-SCORE.
008010
008020               PERFORM 0602-EXAMINA-CARGO-DIRETORIA
008030                   THRU 0602-EXAMINA-CARGO-DIRETORIA-EXIT
008040                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 145.
008050
008060      *-----------------------------------------------------------------
008070       0602-EXAMINA-CARGO-DIRETORIA                SECTION.
008080      *-----------------------------------------------------------------
008090      *    TESTA UMA POSICAO DO CARGO CONTRA TITULOS DE DIRETORIA/
008100      *    FUNDADOR (CHAMADA UMA VEZ POR POSICAO PELO PERFORM VARYING
008110      *    DE 0600). SE ACHAR, PULA DIRETO PARA O TESTE DE SETOR.
008120      *-----------------------------------------------------------------
008130               IF WRK-CARGO-MAIUSC (WRK-POS:3) EQUAL "CEO" OR
008140                  WRK-CARGO-MAIUSC (WRK-POS:7) EQUAL "FOUNDER"
008150                   ADD .30 TO SCOR-SCORE
008160                   GO TO 0610-TESTA-SETOR-SCORE
008170               END-IF.
008180
008190       0602-EXAMINA-CARGO-DIRETORIA-EXIT.          EXIT.
008200      *-----------------------------------------------------------------
008210       0610-TESTA-SETOR-SCORE.
008220               IF WRK-EMPRESA-MAIUSC (1:98) EQUAL "TECHNOLOGY"  OR
008230                  WRK-EMPRESA-MAIUSC (1:8)  EQUAL "SOFTWARE"    OR
008240                  WRK-EMPRESA-MAIUSC (1:4)  EQUAL "SAAS"        OR
008250                  WRK-EMPRESA-MAIUSC (1:4)  EQUAL "TECH"
008260                   ADD .20 TO SCOR-SCORE
008270               END-IF.
008280
008290               IF SCOR-SCORE GREATER THAN 1.00
008300                   MOVE 1.00 TO SCOR-SCORE
008310               END-IF.
008320
008330               ADD SCOR-SCORE TO WRK-SOMA-SCORE.
008340               IF SCOR-SCORE GREATER THAN OR EQUAL TO .70
008350                   ADD 1 TO WRK-ALTA-QUALID
008360               END-IF.
008370
008380       0600-PONTUAR-EXIT.                       EXIT.
008390      *-----------------------------------------------------------------
008400       0800-ENCERRAR                           SECTION.
008410      *-----------------------------------------------------------------
008420      *    SE NENHUM LEAD FOI MONTADO NA EXTRACAO (CR-0418), ENCERRA
008430      *    FATAL AQUI MESMO. SENAO, GRAVA O RESUMO DA ETAPA DE
008440      *    FEATURE-EXTRACTION (TIPO 1), CALCULA AS ESTATISTICAS DE
008450      *    SCORE E GRAVA OS REGISTROS DE SCORE (TIPO 4) E DE RESUMO
008460      *    DAS ETAPAS DE ENRIQUECIMENTO E SCORE (TIPO 1) NA PONTE.
008470      *-----------------------------------------------------------------
008480               IF WRK-FEAT-MONTADOS EQUAL ZEROS
008490                   MOVE WRK-MSG-SEM-LEADS-MONTA TO WRK-ERRO-DESCR
008500                   MOVE "0800-ENCERRAR"         TO WRK-ERRO-AREA
008510                   MOVE "FEATURE-EXTRACTION"    TO WRK-ERRO-ETAPA-NOME
008520                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
008530               END-IF.
008540A
008550               MOVE '1'                     TO STAT-TIPO-REG.
008560               MOVE "FEATURE-EXTRACTION"    TO STAT-ETAPA-NOME.
008570A              MOVE "COMPLETED"             TO STAT-ETAPA-STATUS.
008580B              MOVE WRK-LIDOS               TO STAT-ETAPA-PROCESSADOS.
008590C              MOVE WRK-FEAT-MONTADOS       TO STAT-ETAPA-SUCESSO.
008600D              MOVE WRK-FEAT-FALHAS         TO STAT-ETAPA-FALHAS.
008610E              MOVE WRK-FEAT-AVISOS         TO STAT-ETAPA-AVISOS.
008620F              MOVE SPACES                  TO STAT-ETAPA-FILLER.
008630G              WRITE STAT-ETAPA.
008640H
008650               IF WRK-PONTUADOS GREATER THAN ZEROS
008660                   DIVIDE WRK-SOMA-SCORE BY WRK-PONTUADOS
008670                       GIVING WRK-SCORE-MEDIO ROUNDED
008680                   MULTIPLY WRK-ALTA-QUALID BY 1000
008690                       GIVING WRK-PERC-ALTA-QUALID
008700                   DIVIDE WRK-PERC-ALTA-QUALID BY WRK-PONTUADOS
008710                       GIVING WRK-PERC-ALTA-QUALID ROUNDED
008720               END-IF.
008730
008740               MOVE '4'                     TO STSC-TIPO-REG.
008750               MOVE WRK-SCORE-MEDIO         TO STSC-SCORE-MEDIO.
008760               MOVE WRK-ALTA-QUALID         TO STSC-QTD-ALTA-QUALID.
008770               MOVE WRK-PERC-ALTA-QUALID    TO STSC-PERC-ALTA-QUALID.
008780               MOVE SPACES                  TO STSC-FILLER.
008790               WRITE STAT-ETAPA FROM STAT-SCORE.
008800
008810               MOVE '1'                     TO STAT-TIPO-REG.
008820               MOVE "ENRICHMENT"            TO STAT-ETAPA-NOME.
008830               MOVE "COMPLETED"             TO STAT-ETAPA-STATUS.
008840               MOVE WRK-LIDOS               TO STAT-ETAPA-PROCESSADOS.
008850               MOVE WRK-ENRIQUECIDOS        TO STAT-ETAPA-SUCESSO.
008860               MOVE ZEROS                   TO STAT-ETAPA-FALHAS.
008870               MOVE ZEROS                   TO STAT-ETAPA-AVISOS.
008880               MOVE SPACES                  TO STAT-ETAPA-FILLER.
008890               WRITE STAT-ETAPA.
008900
008910               MOVE '1'                     TO STAT-TIPO-REG.
008920               MOVE "SCORING"               TO STAT-ETAPA-NOME.
008930               MOVE "COMPLETED"             TO STAT-ETAPA-STATUS.
008940               MOVE WRK-LIDOS               TO STAT-ETAPA-PROCESSADOS.
008950               MOVE WRK-PONTUADOS           TO STAT-ETAPA-SUCESSO.
008960               MOVE ZEROS                   TO STAT-ETAPA-FALHAS.
008970               MOVE ZEROS                   TO STAT-ETAPA-AVISOS.
008980               MOVE SPACES                  TO STAT-ETAPA-FILLER.
008990               WRITE STAT-ETAPA.
009000
009010               CLOSE LEAD-LIMPO LEAD-PONTUADO STATS-PONTE.
009020
009030       0800-ENCERRAR-EXIT.                      EXIT.
009040      *-----------------------------------------------------------------
009050       0900-ERRO-FATAL                         SECTION.
009060      *-----------------------------------------------------------------
009070               DISPLAY "===== PROGSCORE - ERRO FATAL =====".
009080               DISPLAY "AREA........: " WRK-ERRO-AREA.
009090               DISPLAY "DESCRICAO...: " WRK-ERRO-DESCR.
009100               DISPLAY "STATUS......: " WRK-ERRO-STATUS.
009110
009120               MOVE '1'                     TO STAT-TIPO-REG.
009130               MOVE WRK-ERRO-ETAPA-NOME     TO STAT-ETAPA-NOME.
009140               MOVE "FAILED   "             TO STAT-ETAPA-STATUS.
009150               MOVE WRK-LIDOS               TO STAT-ETAPA-PROCESSADOS.
009160               MOVE WRK-PONTUADOS           TO STAT-ETAPA-SUCESSO.
009170               MOVE ZEROS                   TO STAT-ETAPA-FALHAS.
009180               MOVE ZEROS                   TO STAT-ETAPA-AVISOS.
009190               MOVE SPACES                  TO STAT-ETAPA-FILLER.
009200               WRITE STAT-ETAPA.
009210
009220               CLOSE LEAD-LIMPO LEAD-PONTUADO STATS-PONTE.
009230               MOVE 16 TO RETURN-CODE.
009240               GOBACK.
009250
009260       0900-ERRO-FATAL-EXIT.                    EXIT.
