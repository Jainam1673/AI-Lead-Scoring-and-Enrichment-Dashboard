000100       IDENTIFICATION                          DIVISION.
000110      *=================================================================
000120       PROGRAM-ID.                             PROGVALID.
000130       AUTHOR.                                 MATHEUS H MEDEIROS.
000140       INSTALLATION.                           FOURSYS.
000150       DATE-WRITTEN.                           22/01/1989.
000160       DATE-COMPILED.
000170       SECURITY.                               USO INTERNO FOURSYS -
000180                                                SOMENTE PESSOAL AUTORIZADO.
000190      *=================================================================
000200      *    PROGRAMA.... : PROGVALID
000210      *    EMPRESA..... : FOURSYS
000220      *    PROGRAMADOR. : MATHEUS H MEDEIROS
000230      *    ANALISTA.... : IVAN SANCHES
000240      *    DATA........ : 22 / 01 / 1989
000250      *-----------------------------------------------------------------
000260      *    OBJETIVO.... : 1A ETAPA DO JOB DE PONTUACAO DE LEADS.
000270      *                   LE O ARQUIVO BRUTO DE LEADS (LEAD-ENTRA),
000280      *                   VALIDA CAMPO A CAMPO, FAZ A VARREDURA DE
000290      *                   QUALIDADE DE DADOS, LIMPA/PADRONIZA OS
000300      *                   CAMPOS TEXTO DOS REGISTROS APROVADOS E
000310      *                   ELIMINA DUPLICADOS POR E-MAIL, GRAVANDO OS
000320      *                   SOBREVIVENTES EM LEAD-LIMPO. ABRE O ARQUIVO-
000330      *                   PONTE STATS-PONTE (1O PASSO DO JOB) COM OS
000340      *                   CONTADORES DE VALIDACAO/LIMPEZA E OS AVISOS
000350      *                   ACUMULADOS, PARA OS PASSOS SEGUINTES.
000360      *-----------------------------------------------------------------
000370      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000380      *    LEAD-ENTRA              INPUT                 #BOOKLEAD
000390      *    LEAD-LIMPO              OUTPUT                #BOOKLEAD
000400      *    STATS-PONTE             OUTPUT                #BOOKSTAT
000410      *-----------------------------------------------------------------
000420      *    MODULOS..... :
000430      *-----------------------------------------------------------------
000440      *                            ALTERACOES
000450      *-----------------------------------------------------------------
000460      *    22/01/1989 MHM -------- VERSAO INICIAL: VALIDACAO DE
000470      *                            CAMPOS OBRIGATORIOS E TAMANHO.
000480      *    03/04/1989 MHM -------- INCLUIDA VALIDACAO DE E-MAIL E NOME.
000490      *    19/07/1990 IVS -------- INCLUIDO O SCAN DE QUALIDADE DE
000500      *                            DADOS (COLUNAS VAZIAS, DOMINIO
000510      *                            PESSOAL, TEXTO DE TESTE).
000520      *    05/05/1992 IVS CR-0079- SUPORTE A COMPANY-SIZE JA INFORMADO
000530      *                            NO ARQUIVO DE ENTRADA.
000540      *    11/02/1993 MHM CR-0101- ETAPA DE LIMPEZA DE TEXTO (CLEANER)
000550      *                            TRAZIDA PARA DENTRO DESTE PROGRAMA
000560      *                            (ANTES ERA UM PASSO A PARTE).
000570      *    02/11/1993 IVS CR-0118- ELIMINACAO DE DUPLICADOS POR EMAIL
000580      *                            VIA TABELA EM MEMORIA (TAB-EMAILS-
000590      *                            VISTOS) - MANTEM 1A OCORRENCIA.
000600      *    14/04/1994 IVS CR-0133- GRAVACAO DOS CONTADORES E AVISOS NO
000610      *                            ARQUIVO-PONTE STATS-PONTE, NO LUGAR
000620      *                            DE SIMPLES DISPLAY NO CONSOLE.
000630      *    07/09/1995 IVS CR-0201- TRATAMENTO DE ARQUIVO VAZIO E DE
000640      *                            EXCESSO DE LEADS (LIMITE 50.000).
000650      *    23/05/1997 MHM CR-0277- REGRA DE NOME DA EMPRESA (SUFIXOS
000660      *                            SOCIETARIOS) REVISADA.
000670      *    19/06/1999 IVS CR-0344- REVISAO GERAL PARA VIRADA DO ANO
000680      *                            2000; CONFIRMADO QUE O PROGRAMA NAO
000690      *                            MANIPULA NENHUM CAMPO DE DATA/ANO.
000700      *    08/02/2001 MHM CR-0390- PEQUENO AJUSTE NA REGRA DE DOMINIOS
000710      *                            DE E-MAIL DIGITADOS ERRADO.
000720      *=================================================================
000730
000740
000750      *=================================================================
000760       ENVIRONMENT                             DIVISION.
000770      *=================================================================
000780       CONFIGURATION                           SECTION.
000790      *-----------------------------------------------------------------
000800       SPECIAL-NAMES.
000810           C01 IS TOP-OF-FORM
000820           CLASS CLASSE-ALFA      IS "A" THRU "Z" "a" THRU "z"
000830           CLASS CLASSE-NUMERICA  IS "0" THRU "9"
000840           UPSI-0 ON  STATUS IS CHAVE-LOG-DETALHADO.
000850
000860      *-----------------------------------------------------------------
000870       INPUT-OUTPUT                            SECTION.
000880      *-----------------------------------------------------------------
000890       FILE-CONTROL.
000900           SELECT LEAD-ENTRA      ASSIGN TO    "LEADENT"
000910                  ORGANIZATION IS LINE SEQUENTIAL
000920                  FILE STATUS IS  FS-LEAD-ENTRA.
000930           SELECT LEAD-LIMPO      ASSIGN TO    "LEADLIMP"
000940                  ORGANIZATION IS LINE SEQUENTIAL
000950                  FILE STATUS IS  FS-LEAD-LIMPO.
000960           SELECT STATS-PONTE     ASSIGN TO    "STATSPTE"
000970                  ORGANIZATION IS LINE SEQUENTIAL
000980                  FILE STATUS IS  FS-STATS-PONTE.
000990
001000      *=================================================================
001010       DATA                                    DIVISION.
001020      *=================================================================
001030      *-----------------------------------------------------------------
001040       FILE                                    SECTION.
001050      *-----------------------------------------------------------------
001060      *        INPUT -  ARQUIVO BRUTO DE LEADS
001070      *                               LRECL = 910
001080      *-----------------------------------------------------------------
001090       FD  LEAD-ENTRA.
001100       COPY "#BOOKLEAD".
001110      *-----------------------------------------------------------------
001120      *        OUTPUT - LEADS VALIDOS, LIMPOS E SEM DUPLICIDADE
001130      *                               LRECL = 910
001140      *-----------------------------------------------------------------
001150       FD  LEAD-LIMPO.
001160       COPY "#BOOKLEAD" REPLACING LEADING ==LEAD-== BY ==LIMP-==.
001170      *-----------------------------------------------------------------
001180      *        OUTPUT - ARQUIVO-PONTE ENTRE OS PASSOS DO JOB
001190      *-----------------------------------------------------------------
001200       FD  STATS-PONTE.
001210       COPY "#BOOKSTAT".
001220
001230      *-----------------------------------------------------------------
001240       WORKING-STORAGE                         SECTION.
001250      *-----------------------------------------------------------------
001260       01  FILLER                      PIC X(050)          VALUE
001270               "***** INICIO DA WORKING - PROGVALID *****".
001280      *-----------------------------------------------------------------
001290       01  FILLER                      PIC X(050)          VALUE
001300               " VARIAVEIS DE STATUS ".
001310      *-----------------------------------------------------------------
001320       01  FS-LEAD-ENTRA               PIC X(002)          VALUE SPACES.
001330       01  FS-LEAD-LIMPO               PIC X(002)          VALUE SPACES.
001340       01  FS-STATS-PONTE              PIC X(002)          VALUE SPACES.
001350      *-----------------------------------------------------------------
001360       01  FILLER                      PIC X(050)          VALUE
001370               " BOOKS DE APOIO (ERROS E MENSAGENS) ".
001380      *-----------------------------------------------------------------
001390       COPY "#BOOKERRO".
001400       COPY "#MSGERRO".
001410      *-----------------------------------------------------------------
001420       01  FILLER                      PIC X(050)          VALUE
001430               " CONTADORES DA ETAPA DE VALIDACAO/LIMPEZA ".
001440      *-----------------------------------------------------------------
001450       01  WRK-ACUM-GRUPO.
001460           05  WRK-TOTAL-LINHAS        PIC 9(007) COMP      VALUE ZEROS.
001470           05  WRK-LINHAS-VALIDAS      PIC 9(007) COMP      VALUE ZEROS.
001480           05  WRK-LINHAS-INVALIDAS    PIC 9(007) COMP      VALUE ZEROS.
001490           05  WRK-EMAILS-DUPLIC       PIC 9(007) COMP      VALUE ZEROS.
001500           05  WRK-EMAILS-INVALIDOS    PIC 9(007) COMP      VALUE ZEROS.
001510           05  WRK-CAMPOS-AUSENTES     PIC 9(007) COMP      VALUE ZEROS.
001520           05  WRK-LINHAS-AVISOS       PIC 9(007) COMP      VALUE ZEROS.
001530           05  WRK-LEADS-GRAVADOS      PIC 9(007) COMP      VALUE ZEROS.
001540           05  WRK-DUPLIC-REMOVIDOS    PIC 9(007) COMP      VALUE ZEROS.
001550           05  WRK-VAZIOS-LOCAL        PIC 9(007) COMP      VALUE ZEROS.
001560           05  WRK-VAZIOS-SETOR        PIC 9(007) COMP      VALUE ZEROS.
001570           05  WRK-VAZIOS-PORTE        PIC 9(007) COMP      VALUE ZEROS.
001580           05  WRK-EMAILS-PESSOAIS     PIC 9(007) COMP      VALUE ZEROS.
001590           05  WRK-LINHAS-PLACEHOLDER  PIC 9(007) COMP      VALUE ZEROS.
001600      *-----------------------------------------------------------------
001610       01  FILLER                      PIC X(050)          VALUE
001620               " INDICES E CONTADORES AUXILIARES (COMP) ".
001630      *-----------------------------------------------------------------
001640       01  WRK-AUX-GRUPO.
001650           05  WRK-POS                 PIC 9(004) COMP     VALUE ZEROS.
001660           05  WRK-POS2                PIC 9(004) COMP     VALUE ZEROS.
001670           05  WRK-POS-ARROBA          PIC 9(004) COMP     VALUE ZEROS.
001680           05  WRK-LEN                 PIC 9(004) COMP     VALUE ZEROS.
001690           05  WRK-QTD-ARROBAS         PIC 9(004) COMP     VALUE ZEROS.
001700           05  WRK-QTD-PONTOS-DOM      PIC 9(004) COMP     VALUE ZEROS.
001710      *-----------------------------------------------------------------
001720       01  FILLER                      PIC X(050)          VALUE
001730               " TABELA DE EMAILS JA VISTOS (DEDUP EM MEMORIA) ".
001740      *-----------------------------------------------------------------
001750       01  TAB-EMAILS-VISTOS.
001760           05  TAB-EMAIL               OCCURS 50000 TIMES
001770                                        INDEXED BY IDX-EMAIL
001780                                        PIC X(150).
001790       01  WRK-QTD-EMAILS-VISTOS       PIC 9(005) COMP     VALUE ZEROS.
001800       01  WRK-EMAIL-ACHADO            PIC X(001)          VALUE 'N'.
001810           88  EMAIL-JA-VISTO                              VALUE 'S'.
001820           88  EMAIL-INEDITO                                VALUE 'N'.
001830      *-----------------------------------------------------------------
001840       01  FILLER                      PIC X(050)          VALUE
001850               " FLAGS DE UMA LINHA / CAMPOS DE TRABALHO ".
001860      *-----------------------------------------------------------------
001870       01  WRK-LINHA-VALIDA            PIC X(001)          VALUE 'N'.
001880           88  LINHA-E-VALIDA                               VALUE 'S'.
001890           88  LINHA-NAO-E-VALIDA                           VALUE 'N'.
001900       01  WRK-LINHA-TEM-AVISO         PIC X(001)          VALUE 'N'.
001910           88  LINHA-TEM-AVISO                              VALUE 'S'.
001920       01  WRK-LINHA-TEM-PLACEHOLDER   PIC X(001)          VALUE 'N'.
001930           88  LINHA-TEM-PLACEHOLDER                       VALUE 'S'.
001940       01  WRK-EMAIL-MAIUSC            PIC X(150)          VALUE SPACES.
001950       01  WRK-CAMPO-REQ-FALTOU        PIC X(001)          VALUE 'N'.
001960           88  CAMPO-REQ-FALTOU                             VALUE 'S'.
001970       01  WRK-COL-NOME-SW             PIC X(001)          VALUE 'N'.
001980           88  COL-NOME-PREENCHIDA                          VALUE 'S'.
001990       01  WRK-COL-EMAIL-SW            PIC X(001)          VALUE 'N'.
002000           88  COL-EMAIL-PREENCHIDA                         VALUE 'S'.
002010       01  WRK-COL-EMPRESA-SW          PIC X(001)          VALUE 'N'.
002020           88  COL-EMPRESA-PREENCHIDA                       VALUE 'S'.
002030       01  WRK-COL-CARGO-SW            PIC X(001)          VALUE 'N'.
002040           88  COL-CARGO-PREENCHIDA                         VALUE 'S'.
002050       01  WRK-COLS-AUSENTES-TXT       PIC X(040)          VALUE SPACES.
002060       01  WRK-COLS-AUSENTES-POS       PIC 9(004) COMP     VALUE ZEROS.
002070      *-----------------------------------------------------------------
002080       01  FILLER                      PIC X(050)          VALUE
002090               " AREA DE LIMPEZA DE CAMPOS (CLEANER) ".
002100      *-----------------------------------------------------------------
002110       01  WRK-LIMPO-GRUPO.
002120           05  WRK-NOME-L              PIC X(100)          VALUE SPACES.
002130           05  WRK-EMAIL-L             PIC X(150)          VALUE SPACES.
002140           05  WRK-EMPRESA-L           PIC X(200)          VALUE SPACES.
002150           05  WRK-CARGO-L             PIC X(150)          VALUE SPACES.
002160           05  WRK-LOCAL-L             PIC X(200)          VALUE SPACES.
002170           05  WRK-SETOR-L             PIC X(100)          VALUE SPACES.
002180       01  WRK-PALAVRA                 PIC X(040)          VALUE SPACES.
002190       01  WRK-RESTO                   PIC X(200)          VALUE SPACES.
002200       01  WRK-RESULTADO               PIC X(200)          VALUE SPACES.
002210       01  WRK-NOME-MAIUSC             PIC X(100)          VALUE SPACES.
002220       01  WRK-TAM-TITULO              PIC 9(004) COMP     VALUE ZEROS.
002230       01  WRK-TEM-TITULO-SW           PIC X(001)          VALUE 'N'.
002240           88  TEM-TITULO                                   VALUE 'S'.
002250       01  WRK-ST-SETOR-TECH           PIC X(001)          VALUE 'N'.
002260           88  ST-SETOR-TECH                                VALUE 'S'.
002270       01  WRK-ST-SETOR-FINANCE        PIC X(001)          VALUE 'N'.
002280           88  ST-SETOR-FINANCE                             VALUE 'S'.
002290       01  WRK-ST-SETOR-HEALTH         PIC X(001)          VALUE 'N'.
002300           88  ST-SETOR-HEALTH                              VALUE 'S'.
002310       01  WRK-ST-SETOR-ECOMMERCE      PIC X(001)          VALUE 'N'.
002320           88  ST-SETOR-ECOMMERCE                           VALUE 'S'.
002330      *-----------------------------------------------------------------
002340       01  FILLER                      PIC X(050)          VALUE
002350               " AREA DE REMONTAGEM DE PALAVRAS (CLEANER) ".
002360      *-----------------------------------------------------------------
002370       01  WRK-PALAVRA-MAI             PIC X(040)          VALUE SPACES.
002380       01  WRK-PALAVRA-PROX            PIC X(040)          VALUE SPACES.
002390       01  WRK-PALAVRA-PROX-MAI        PIC X(040)          VALUE SPACES.
002400       01  WRK-PALAVRA-SAIDA           PIC X(040)          VALUE SPACES.
002410       01  WRK-PALAVRA-GEN             PIC X(040)          VALUE SPACES.
002420       01  WRK-TAM-PALAVRA             PIC 9(004) COMP     VALUE ZEROS.
002430       01  WRK-PRIMEIRA-PALAVRA-SW     PIC X(001)          VALUE 'S'.
002440           88  E-PRIMEIRA-PALAVRA                           VALUE 'S'.
002450       01  WRK-CARGO-CLEVEL-SW         PIC X(001)          VALUE 'N'.
002460           88  CARGO-E-CLEVEL                               VALUE 'S'.
002470       01  WRK-EMPRESA-SAIDA           PIC X(200)          VALUE SPACES.
002480       01  WRK-EMPRESA-SAIDA-POS       PIC 9(004) COMP     VALUE ZEROS.
002490       01  WRK-CARGO-SAIDA             PIC X(150)          VALUE SPACES.
002500       01  WRK-CARGO-SAIDA-POS         PIC 9(004) COMP     VALUE ZEROS.
002510       01  WRK-LOCAL-MAIUSC            PIC X(200)          VALUE SPACES.
002520      *-----------------------------------------------------------------
002530       01  FILLER                      PIC X(050)          VALUE
002540               " TEXTO DE UM AVISO A GRAVAR NA PONTE ".
002550      *-----------------------------------------------------------------
002560       01  WRK-TEXTO-AVISO             PIC X(089)          VALUE SPACES.
002570      *-----------------------------------------------------------------
002580       01  FILLER                      PIC X(050)          VALUE
002590               "* FIM DA WORKING *".
002600      *-----------------------------------------------------------------
002610
002620      *=================================================================
002630       PROCEDURE                               DIVISION.
002640      *=================================================================
002650       0000-PRINCIPAL                          SECTION.
002660
002670               PERFORM 0100-INICIAR THRU 0100-INICIAR-EXIT.
002680               PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-EXIT
002690                   UNTIL FS-LEAD-ENTRA NOT EQUAL "00".
002700               PERFORM 0800-ENCERRAR THRU 0800-ENCERRAR-EXIT.
002710               GOBACK.
002720
002730       0000-PRINCIPAL-EXIT.                    EXIT.
002740      *-----------------------------------------------------------------
002750       0100-INICIAR                            SECTION.
002760      *-----------------------------------------------------------------
002770      *    ABRE OS 3 ARQUIVOS, LE O PRIMEIRO REGISTRO E TRATA O
002780      *    GUARDA DE "ARQUIVO VAZIO" (REGRA 1 DO FLUXO DO VALIDATOR).
002790      *-----------------------------------------------------------------
002800               OPEN INPUT  LEAD-ENTRA.
002810               OPEN OUTPUT LEAD-LIMPO.
002820               OPEN OUTPUT STATS-PONTE.
002830
002840               IF FS-LEAD-ENTRA NOT EQUAL "00"
002850                   MOVE WRK-MSG-ERRO-ABERTURA  TO WRK-ERRO-DESCR
002860                   MOVE FS-LEAD-ENTRA          TO WRK-ERRO-STATUS
002870                   MOVE "0100-INICIAR"         TO WRK-ERRO-AREA
002880                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
002890               END-IF.
002900
002910               PERFORM 0110-LER-LEAD THRU 0110-LER-LEAD-EXIT.
002920
002930               IF FS-LEAD-ENTRA NOT EQUAL "00"
002940                   MOVE WRK-MSG-ARQ-VAZIO      TO WRK-ERRO-DESCR
002950                   MOVE "0100-INICIAR"         TO WRK-ERRO-AREA
002960                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
002970               END-IF.
002980
002990      *        REGRA 2 DO FLUXO: COLUNA OBRIGATORIA TOTALMENTE AUSENTE
003000      *        EM TODOS OS REGISTROS SO PODE SER CONFIRMADA DEPOIS DE
003010      *        LIDO O ARQUIVO INTEIRO. 0222 MARCA, A CADA LINHA, OS
003020      *        SWITCHES WRK-COL-xxx-SW QUANDO A COLUNA VEM PREENCHIDA;
003030      *        0810-VERIFICA-COLUNA-AUSENTE (CHAMADA POR 0800-ENCERRAR)
003040      *        CONFERE OS 4 SWITCHES E DISPARA O ERRO FATAL NOMEANDO A
003050      *        COLUNA SE ALGUM DELES CONTINUAR 'N' NO FIM DO ARQUIVO.
003060
003070       0100-INICIAR-EXIT.                      EXIT.
003080      *-----------------------------------------------------------------
003090       0110-LER-LEAD                           SECTION.
003100      *-----------------------------------------------------------------
003110               READ LEAD-ENTRA.
003120               IF FS-LEAD-ENTRA EQUAL "00"
003130                   ADD 1 TO WRK-TOTAL-LINHAS
003140                   IF WRK-TOTAL-LINHAS > 50000
003150                       MOVE WRK-MSG-EXCESSO-LEADS TO WRK-ERRO-DESCR
003160                       MOVE "0110-LER-LEAD"       TO WRK-ERRO-AREA
003170                       PERFORM 0900-ERRO-FATAL
003180                           THRU 0900-ERRO-FATAL-EXIT
003190                   END-IF
003200               END-IF.
003210
003220       0110-LER-LEAD-EXIT.                     EXIT.
003230      *-----------------------------------------------------------------
003240       0200-PROCESSAR                          SECTION.
003250      *-----------------------------------------------------------------
003260      *    VALIDA A LINHA (0220), E SE PASSAR, LIMPA OS CAMPOS (0300)
003270      *    E SO ENTAO TESTA A DUPLICIDADE DE E-MAIL (0340) ANTES DE
003280      *    GRAVAR EM LEAD-LIMPO.
003290      *-----------------------------------------------------------------
003300               MOVE 'N' TO WRK-LINHA-TEM-AVISO.
003310               PERFORM 0220-VALIDA-REG THRU 0220-VALIDA-REG-EXIT.
003320
003330               IF LINHA-E-VALIDA
003340                   ADD 1 TO WRK-LINHAS-VALIDAS
003350                   PERFORM 0300-LIMPA-GENERICO
003360                       THRU 0300-LIMPA-GENERICO-EXIT
003370                   PERFORM 0340-ELIMINA-DUPLICADOS
003380                       THRU 0340-ELIMINA-DUPLICADOS-EXIT
003390               ELSE
003400                   ADD 1 TO WRK-LINHAS-INVALIDAS
003410               END-IF.
003420
003430               IF LINHA-TEM-AVISO
003440                   ADD 1 TO WRK-LINHAS-AVISOS
003450               END-IF.
003460
003470               PERFORM 0110-LER-LEAD THRU 0110-LER-LEAD-EXIT.
003480
003490       0200-PROCESSAR-EXIT.                    EXIT.
003500      *-----------------------------------------------------------------
003510       0220-VALIDA-REG                         SECTION.
003520      *-----------------------------------------------------------------
003530               MOVE 'S' TO WRK-LINHA-VALIDA.
003540               PERFORM 0222-VALIDA-OBRIGATORIOS
003550                   THRU 0222-VALIDA-OBRIGATORIOS-EXIT.
003560               IF LINHA-E-VALIDA
003570                   PERFORM 0224-VALIDA-TAMANHOS
003580                       THRU 0224-VALIDA-TAMANHOS-EXIT
003590               END-IF.
003600               IF LINHA-E-VALIDA
003610                   PERFORM 0226-VALIDA-NOME THRU 0226-VALIDA-NOME-EXIT
003620               END-IF.
003630               IF LINHA-E-VALIDA
003640                   PERFORM 0228-VALIDA-EMAIL
003650                       THRU 0228-VALIDA-EMAIL-EXIT
003660               END-IF.
003670               PERFORM 0260-SCAN-DOMINIO-PESSOAL
003680                   THRU 0260-SCAN-DOMINIO-PESSOAL-EXIT.
003690               PERFORM 0270-SCAN-PLACEHOLDER
003700                   THRU 0270-SCAN-PLACEHOLDER-EXIT.
003710               PERFORM 0280-SCAN-COLUNAS-VAZIAS
003720                   THRU 0280-SCAN-COLUNAS-VAZIAS-EXIT.
003730
003740       0220-VALIDA-REG-EXIT.                   EXIT.
003750      *-----------------------------------------------------------------
003760       0222-VALIDA-OBRIGATORIOS                SECTION.
003770      *-----------------------------------------------------------------
003780      *    NOME, EMAIL, EMPRESA E CARGO SAO OBRIGATORIOS. CAMPO
003790      *    EM BRANCO (APOS TRIM) INVALIDA A LINHA. OS SWITCHES
003800      *    WRK-COL-xxx-SW MARCAM, PARA O ARQUIVO INTEIRO, SE A
003810      *    COLUNA JA APARECEU PREENCHIDA EM ALGUMA LINHA (USADOS
003820      *    POR 0810-VERIFICA-COLUNA-AUSENTE NO ENCERRAMENTO).
003830      *-----------------------------------------------------------------
003840               MOVE 'N' TO WRK-CAMPO-REQ-FALTOU.
003850
003860               IF LEAD-NOME EQUAL SPACES OR LOW-VALUES
003870                   MOVE 'S' TO WRK-CAMPO-REQ-FALTOU
003880               ELSE
003890                   MOVE 'S' TO WRK-COL-NOME-SW
003900               END-IF.
003910               IF LEAD-EMAIL EQUAL SPACES OR LOW-VALUES
003920                   MOVE 'S' TO WRK-CAMPO-REQ-FALTOU
003930               ELSE
003940                   MOVE 'S' TO WRK-COL-EMAIL-SW
003950               END-IF.
003960               IF LEAD-EMPRESA EQUAL SPACES OR LOW-VALUES
003970                   MOVE 'S' TO WRK-CAMPO-REQ-FALTOU
003980               ELSE
003990                   MOVE 'S' TO WRK-COL-EMPRESA-SW
004000               END-IF.
004010               IF LEAD-CARGO EQUAL SPACES OR LOW-VALUES
004020                   MOVE 'S' TO WRK-CAMPO-REQ-FALTOU
004030               ELSE
004040                   MOVE 'S' TO WRK-COL-CARGO-SW
004050               END-IF.
004060
004070               IF CAMPO-REQ-FALTOU
004080                   ADD 1 TO WRK-CAMPOS-AUSENTES
004090                   MOVE 'N' TO WRK-LINHA-VALIDA
004100               END-IF.
004110
004120       0222-VALIDA-OBRIGATORIOS-EXIT.          EXIT.
004130      *-----------------------------------------------------------------
004140       0224-VALIDA-TAMANHOS                    SECTION.
004150      *-----------------------------------------------------------------
004160      *    OS CAMPOS JA VEM TRUNCADOS PELO PIC DO BOOK (100/150/200/
004170      *    150/200/100); COMO NAO HA DADO ALEM DESSA LARGURA, O AVISO
004180      *    DE TRUNCAGEM SO SE APLICA QUANDO O ULTIMO BYTE DO CAMPO
004190      *    FOI OCUPADO POR CARACTER IMPRIMIVEL (SINAL DE QUE O VALOR
004200      *    ORIGINAL PODE TER SIDO CORTADO PELA LEITURA).
004210      *-----------------------------------------------------------------
004220               IF LEAD-NOME (100:1) IS CLASSE-ALFA OR CLASSE-NUMERICA
004230                  OR LEAD-EMAIL (150:1) IS CLASSE-ALFA
004240                 OR LEAD-EMAIL (150:1) IS CLASSE-NUMERICA
004250                  OR LEAD-EMPRESA (200:1) IS CLASSE-ALFA
004260                 OR LEAD-EMPRESA (200:1) IS CLASSE-NUMERICA
004270                  OR LEAD-CARGO (150:1) IS CLASSE-ALFA
004280                 OR LEAD-CARGO (150:1) IS CLASSE-NUMERICA
004290                  OR LEAD-LOCAL (200:1) IS CLASSE-ALFA
004300                 OR LEAD-LOCAL (200:1) IS CLASSE-NUMERICA
004310                  OR LEAD-SETOR (100:1) IS CLASSE-ALFA
004320                 OR LEAD-SETOR (100:1) IS CLASSE-NUMERICA
004330                   MOVE 'S' TO WRK-LINHA-TEM-AVISO
004340               END-IF.
004350
004360       0224-VALIDA-TAMANHOS-EXIT.               EXIT.
004370      *-----------------------------------------------------------------
004380       0226-VALIDA-NOME                        SECTION.
004390      *-----------------------------------------------------------------
004400      *    NOME DEVE TER NO MINIMO 2 CARACTERES E CONTER AO MENOS
004410      *    UMA LETRA.
004420      *-----------------------------------------------------------------
004430               MOVE 'N' TO WRK-EMAIL-ACHADO.
004440               PERFORM 0227-EXAMINA-NOME-ALFA
004450                   THRU 0227-EXAMINA-NOME-ALFA-EXIT
004460                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 100.
004470
004480               IF LEAD-NOME (2:1) EQUAL SPACE AND
004490                  LEAD-NOME (1:1) NOT EQUAL SPACE
004500                   MOVE 'N' TO WRK-LINHA-VALIDA
004510               END-IF.
004520               IF WRK-EMAIL-ACHADO EQUAL 'N'
004530                   MOVE 'N' TO WRK-LINHA-VALIDA
004540               END-IF.
004550
004560       0226-VALIDA-NOME-EXIT.                   EXIT.
004570      *-----------------------------------------------------------------
004580       0227-EXAMINA-NOME-ALFA                  SECTION.
004590      *-----------------------------------------------------------------
004600      *    TESTA UMA POSICAO DO NOME EM BUSCA DE UMA LETRA (CHAMADA
004610      *    UMA VEZ POR POSICAO PELO PERFORM VARYING DE 0226).
004620      *-----------------------------------------------------------------
004630               IF LEAD-NOME (WRK-POS:1) IS CLASSE-ALFA
004640                   MOVE 'S' TO WRK-EMAIL-ACHADO
004650               END-IF.
004660
004670       0227-EXAMINA-NOME-ALFA-EXIT.             EXIT.
004680      *-----------------------------------------------------------------
004690       0228-VALIDA-EMAIL                       SECTION.
004700      *-----------------------------------------------------------------
004710      *    FORMATO GERAL DO E-MAIL + LISTA DE DOMINIOS DIGITADOS
004720      *    ERRADO. SE PASSAR, O E-MAIL E GRAVADO EM MINUSCULO.
004730      *-----------------------------------------------------------------
004740               MOVE LEAD-EMAIL TO WRK-EMAIL-MAIUSC.
004750               INSPECT WRK-EMAIL-MAIUSC CONVERTING
004760                   "abcdefghijklmnopqrstuvwxyz"
004770                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004780
004790               MOVE ZEROS TO WRK-QTD-ARROBAS WRK-POS-ARROBA.
004800               PERFORM 0231-CONTA-ARROBAS
004810                   THRU 0231-CONTA-ARROBAS-EXIT
004820                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 150.
004830
004840               IF WRK-QTD-ARROBAS NOT EQUAL 1
004850                   ADD 1 TO WRK-EMAILS-INVALIDOS
004860                   MOVE 'N' TO WRK-LINHA-VALIDA
004870               ELSE
004880                   IF WRK-POS-ARROBA EQUAL 1 OR WRK-POS-ARROBA
004890                                                 GREATER THAN 149
004900                       ADD 1 TO WRK-EMAILS-INVALIDOS
004910                       MOVE 'N' TO WRK-LINHA-VALIDA
004920                   ELSE
004930                       PERFORM 0229-VALIDA-DOMINIO
004940                           THRU 0229-VALIDA-DOMINIO-EXIT
004950                   END-IF
004960               END-IF.
004970
004980       0228-VALIDA-EMAIL-EXIT.                 EXIT.
004990      *-----------------------------------------------------------------
005000       0231-CONTA-ARROBAS                       SECTION.
005010      *-----------------------------------------------------------------
005020      *    TESTA UMA POSICAO DO E-MAIL E CONTA AS OCORRENCIAS DO SINAL
005030      *    '@' (CHAMADA UMA VEZ POR POSICAO PELO PERFORM VARYING DE
005040      *    0228).
005050      *-----------------------------------------------------------------
005060               IF LEAD-EMAIL (WRK-POS:1) EQUAL "@"
005070                   ADD 1 TO WRK-QTD-ARROBAS
005080                   MOVE WRK-POS TO WRK-POS-ARROBA
005090               END-IF.
005100
005110       0231-CONTA-ARROBAS-EXIT.                  EXIT.
005120      *-----------------------------------------------------------------
005130       0229-VALIDA-DOMINIO                     SECTION.
005140      *-----------------------------------------------------------------
005150      *    DOMINIO (PARTE APOS O @) DEVE TER PELO MENOS 1 PONTO E
005160      *    TERMINAR EM 2+ LETRAS; E NAO PODE SER UM DOS 4 DOMINIOS
005170      *    CONHECIDOS COMO DIGITADOS ERRADO.
005180      *-----------------------------------------------------------------
005190               MOVE ZEROS TO WRK-QTD-PONTOS-DOM.
005200               PERFORM 0233-CONTA-PONTOS-DOM
005210                   THRU 0233-CONTA-PONTOS-DOM-EXIT
005220                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 150.
005230
005240               IF WRK-QTD-PONTOS-DOM EQUAL ZEROS
005250                   ADD 1 TO WRK-EMAILS-INVALIDOS
005260                   MOVE 'N' TO WRK-LINHA-VALIDA
005270               ELSE
005280                   IF WRK-EMAIL-MAIUSC (WRK-POS-ARROBA + 1:150)
005290                      (1:9)   EQUAL "GMIAL.COM"    OR
005300                      (1:8)   EQUAL "GMAI.COM"     OR
005310                      (1:10)  EQUAL "YAHOOO.COM"   OR
005320                      (1:10)  EQUAL "OUTLOK.COM"
005330                       ADD 1 TO WRK-EMAILS-INVALIDOS
005340                       MOVE 'N' TO WRK-LINHA-VALIDA
005350                   ELSE
005360                       MOVE WRK-EMAIL-MAIUSC TO LEAD-EMAIL
005370                       INSPECT LEAD-EMAIL CONVERTING
005380                           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005390                           TO "abcdefghijklmnopqrstuvwxyz"
005400                   END-IF
005410               END-IF.
005420
005430       0229-VALIDA-DOMINIO-EXIT.                EXIT.
005440      *-----------------------------------------------------------------
005450       0233-CONTA-PONTOS-DOM                     SECTION.
005460      *-----------------------------------------------------------------
005470      *    TESTA UMA POSICAO DO DOMINIO (APOS O @) E CONTA OS PONTOS
005480      *    (CHAMADA UMA VEZ POR POSICAO PELO PERFORM VARYING DE 0229).
005490      *-----------------------------------------------------------------
005500               IF WRK-POS > WRK-POS-ARROBA
005510                   IF LEAD-EMAIL (WRK-POS:1) EQUAL "."
005520                       ADD 1 TO WRK-QTD-PONTOS-DOM
005530                   END-IF
005540               END-IF.
005550
005560       0233-CONTA-PONTOS-DOM-EXIT.                EXIT.
005570      *-----------------------------------------------------------------
005580       0260-SCAN-DOMINIO-PESSOAL                SECTION.
005590      *-----------------------------------------------------------------
005600      *    CONTRIBUI PARA O AVISO "MAIS DE 50% SAO DOMINIO PESSOAL".
005610      *-----------------------------------------------------------------
005620               MOVE LEAD-EMAIL TO WRK-EMAIL-MAIUSC.
005630               INSPECT WRK-EMAIL-MAIUSC CONVERTING
005640                   "abcdefghijklmnopqrstuvwxyz"
005650                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005660               IF WRK-EMAIL-MAIUSC           IS NOT EQUAL SPACES
005670                   IF  WRK-EMAIL-MAIUSC (1:150) = ALL SPACES
005680                       CONTINUE
005690                   END-IF
005700               END-IF.
005710               PERFORM 0262-EXAMINA-DOMINIO-PESSOAL
005720                   THRU 0262-EXAMINA-DOMINIO-PESSOAL-EXIT
005730                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 130.
005740
005750       0260-SCAN-DOMINIO-PESSOAL-EXIT.          EXIT.
005760      *-----------------------------------------------------------------
005770       0262-EXAMINA-DOMINIO-PESSOAL              SECTION.
005780      *-----------------------------------------------------------------
005790      *    TESTA UMA POSICAO DO E-MAIL CONTRA OS DOMINIOS GRATUITOS MAIS
005800      *    COMUNS (CHAMADA UMA VEZ POR POSICAO PELO PERFORM VARYING DE
005810      *    0260).
005820      *-----------------------------------------------------------------
005830               IF WRK-EMAIL-MAIUSC (WRK-POS:9)  EQUAL "GMAIL.COM" OR
005840                  WRK-EMAIL-MAIUSC (WRK-POS:9)  EQUAL "YAHOO.COM" OR
005850                  WRK-EMAIL-MAIUSC (WRK-POS:11) EQUAL "HOTMAIL.COM"
005860                                                         OR
005870                  WRK-EMAIL-MAIUSC (WRK-POS:11) EQUAL "OUTLOOK.COM"
005880                                                         OR
005890                  WRK-EMAIL-MAIUSC (WRK-POS:10) EQUAL "ICLOUD.COM"
005900                   ADD 1 TO WRK-EMAILS-PESSOAIS
005910                   MOVE 'S' TO WRK-LINHA-TEM-AVISO
005920               END-IF.
005930
005940       0262-EXAMINA-DOMINIO-PESSOAL-EXIT.        EXIT.
005950      *-----------------------------------------------------------------
005960       0270-SCAN-PLACEHOLDER                   SECTION.
005970      *-----------------------------------------------------------------
005980      *    TEXTO DE TESTE/PLACEHOLDER EM QUALQUER CAMPO OBRIGATORIO.
005990      *    CR-0419: O PERCENTUAL DO AVISO E POR LINHA, NAO POR OCORRENCIA
006000      *    DE PALAVRA - 0272 SO ARMA A CHAVE WRK-LINHA-TEM-PLACEHOLDER;
006010      *    O CONTADOR WRK-LINHAS-PLACEHOLDER SO SOBE UMA VEZ POR LINHA,
006020      *    DEPOIS QUE O PERFORM VARYING TERMINA TODAS AS POSICOES.
006030      *-----------------------------------------------------------------
006040               MOVE SPACES TO WRK-RESULTADO.
006050               STRING LEAD-NOME    DELIMITED BY SIZE
006060                      LEAD-EMAIL   DELIMITED BY SIZE
006070                      LEAD-EMPRESA DELIMITED BY SIZE
006080                      LEAD-CARGO   DELIMITED BY SIZE
006090                   INTO WRK-RESULTADO
006100               END-STRING.
006110               INSPECT WRK-RESULTADO CONVERTING
006120                   "abcdefghijklmnopqrstuvwxyz"
006130                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006140
006150               MOVE 'N' TO WRK-LINHA-TEM-PLACEHOLDER.
006160               PERFORM 0272-EXAMINA-PLACEHOLDER
006170                   THRU 0272-EXAMINA-PLACEHOLDER-EXIT
006180                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 195.
006190
006200               IF LINHA-TEM-PLACEHOLDER
006210                   ADD 1 TO WRK-LINHAS-PLACEHOLDER
006220               END-IF.
006230       0270-SCAN-PLACEHOLDER-EXIT.              EXIT.
006240      *-----------------------------------------------------------------
006250       0272-EXAMINA-PLACEHOLDER                  SECTION.
006260      *-----------------------------------------------------------------
006270      *    TESTA UMA POSICAO DOS CAMPOS CONCATENADOS CONTRA AS PALAVRAS
006280      *    DE TESTE/PLACEHOLDER CONHECIDAS (CHAMADA UMA VEZ POR POSICAO
006290      *    PELO PERFORM VARYING DE 0270); SO ARMA A CHAVE DA LINHA, NAO
006300      *    CONTA POR OCORRENCIA (POSICOES SOBREPOSTAS, TIPO "XXXXX",
006310      *    NAO PODEM INFLAR O CONTADOR DE LINHAS).
006320      *-----------------------------------------------------------------
006330               IF WRK-RESULTADO (WRK-POS:4)  EQUAL "TEST"    OR
006340                  WRK-RESULTADO (WRK-POS:7)  EQUAL "EXAMPLE" OR
006350                  WRK-RESULTADO (WRK-POS:6)  EQUAL "SAMPLE"  OR
006360                  WRK-RESULTADO (WRK-POS:5)  EQUAL "DUMMY"   OR
006370                  WRK-RESULTADO (WRK-POS:11) EQUAL "LOREM IPSUM"
006380                                                         OR
006390                  WRK-RESULTADO (WRK-POS:4)  EQUAL "ASDF"    OR
006400                  WRK-RESULTADO (WRK-POS:3)  EQUAL "XXX"
006410                   MOVE 'S' TO WRK-LINHA-TEM-PLACEHOLDER
006420                   MOVE 'S' TO WRK-LINHA-TEM-AVISO
006430               END-IF.
006440
006450       0272-EXAMINA-PLACEHOLDER-EXIT.            EXIT.
006460      *-----------------------------------------------------------------
006470       0280-SCAN-COLUNAS-VAZIAS                 SECTION.
006480      *-----------------------------------------------------------------
006490      *    CONTA LINHAS COM COLUNA OPCIONAL (LOCAL/SETOR/PORTE) EM
006500      *    BRANCO, PARA O AVISO DE "MAIS DE 80% VAZIA".
006510      *-----------------------------------------------------------------
006520               IF LEAD-LOCAL EQUAL SPACES
006530                   ADD 1 TO WRK-VAZIOS-LOCAL
006540               END-IF.
006550               IF LEAD-SETOR EQUAL SPACES
006560                   ADD 1 TO WRK-VAZIOS-SETOR
006570               END-IF.
006580               IF LEAD-PORTE EQUAL SPACES
006590                   ADD 1 TO WRK-VAZIOS-PORTE
006600               END-IF.
006610
006620       0280-SCAN-COLUNAS-VAZIAS-EXIT.            EXIT.
006630      *-----------------------------------------------------------------
006640       0300-LIMPA-GENERICO                     SECTION.
006650      *-----------------------------------------------------------------
006660      *    LIMPEZA GENERICA (TRIM / COMPACTA ESPACOS) SEGUIDA DA
006670      *    LIMPEZA ESPECIFICA DE CADA CAMPO (CLEANER).
006680      *-----------------------------------------------------------------
006690               PERFORM 0312-LIMPA-NOME    THRU 0312-LIMPA-NOME-EXIT.
006700               PERFORM 0314-LIMPA-EMAIL   THRU 0314-LIMPA-EMAIL-EXIT.
006710               PERFORM 0316-LIMPA-EMPRESA THRU 0316-LIMPA-EMPRESA-EXIT.
006720               PERFORM 0318-LIMPA-CARGO   THRU 0318-LIMPA-CARGO-EXIT.
006730               PERFORM 0320-LIMPA-LOCAL   THRU 0320-LIMPA-LOCAL-EXIT.
006740               PERFORM 0322-LIMPA-SETOR   THRU 0322-LIMPA-SETOR-EXIT.
006750
006760       0300-LIMPA-GENERICO-EXIT.                EXIT.
006770      *-----------------------------------------------------------------
006780       0312-LIMPA-NOME                         SECTION.
006790      *-----------------------------------------------------------------
006800      *    TIRA TITULO(S) DE CORTESIA (MR/MRS/MS/DR/PROF, COM OU SEM
006810      *    PONTO, EM QUALQUER CAIXA) DO INICIO DO NOME, REPETINDO
006820      *    ENQUANTO SOBRAR ALGUM (NOME PODE VIR COM MAIS DE UM
006830      *    TITULO EMPILHADO - CR-0401), E CAPITALIZA CADA PALAVRA
006840      *    (1A LETRA MAIUSCULA, RESTO MINUSCULO).
006850      *-----------------------------------------------------------------
006860               MOVE LEAD-NOME TO WRK-NOME-L.
006870               MOVE 'S'       TO WRK-TEM-TITULO-SW.
006880               PERFORM 0311-TIRA-TITULO THRU 0311-TIRA-TITULO-EXIT
006890                   UNTIL NOT TEM-TITULO.
006900               PERFORM 0313-CAPITALIZA-PALAVRAS
006910                   THRU 0313-CAPITALIZA-PALAVRAS-EXIT.
006920               MOVE WRK-NOME-L TO LEAD-NOME.
006930
006940       0312-LIMPA-NOME-EXIT.                    EXIT.
006950      *-----------------------------------------------------------------
006960       0311-TIRA-TITULO                         SECTION.
006970      *-----------------------------------------------------------------
006980      *    TESTA O INICIO DE WRK-NOME-L, EM MAIUSCULO, CONTRA OS
006990      *    TITULOS DE CORTESIA CONHECIDOS (COM OU SEM PONTO) E, SE
007000      *    ACHAR, DESLOCA O RESTANTE DO NOME PARA O INICIO DO CAMPO
007010      *    (CHAMADA REPETIDAS VEZES PELO PERFORM UNTIL DE 0312).
007020      *-----------------------------------------------------------------
007030               MOVE WRK-NOME-L TO WRK-NOME-MAIUSC.
007040               INSPECT WRK-NOME-MAIUSC CONVERTING
007050                   "abcdefghijklmnopqrstuvwxyz"
007060                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007070               EVALUATE TRUE
007080                   WHEN WRK-NOME-MAIUSC (1:4) EQUAL "MRS "
007090                       MOVE 4     TO WRK-TAM-TITULO
007100                   WHEN WRK-NOME-MAIUSC (1:4) EQUAL "MRS."
007110                       MOVE 4     TO WRK-TAM-TITULO
007120                   WHEN WRK-NOME-MAIUSC (1:5) EQUAL "PROF "
007130                       MOVE 5     TO WRK-TAM-TITULO
007140                   WHEN WRK-NOME-MAIUSC (1:5) EQUAL "PROF."
007150                       MOVE 5     TO WRK-TAM-TITULO
007160                   WHEN WRK-NOME-MAIUSC (1:3) EQUAL "MR "
007170                       MOVE 3     TO WRK-TAM-TITULO
007180                   WHEN WRK-NOME-MAIUSC (1:3) EQUAL "MR."
007190                       MOVE 3     TO WRK-TAM-TITULO
007200                   WHEN WRK-NOME-MAIUSC (1:3) EQUAL "MS "
007210                       MOVE 3     TO WRK-TAM-TITULO
007220                   WHEN WRK-NOME-MAIUSC (1:3) EQUAL "MS."
007230                       MOVE 3     TO WRK-TAM-TITULO
007240                   WHEN WRK-NOME-MAIUSC (1:3) EQUAL "DR "
007250                       MOVE 3     TO WRK-TAM-TITULO
007260                   WHEN WRK-NOME-MAIUSC (1:3) EQUAL "DR."
007270                       MOVE 3     TO WRK-TAM-TITULO
007280                   WHEN OTHER
007290                       MOVE ZEROS TO WRK-TAM-TITULO
007300               END-EVALUATE.
007310               IF WRK-TAM-TITULO GREATER THAN ZEROS
007320                   MOVE 'S' TO WRK-TEM-TITULO-SW
007330                   IF WRK-NOME-L (WRK-TAM-TITULO + 1:1) EQUAL SPACE
007340                       ADD 1 TO WRK-TAM-TITULO
007350                   END-IF
007360                   MOVE WRK-NOME-L TO WRK-RESTO
007370                   MOVE WRK-RESTO (WRK-TAM-TITULO + 1:100) TO WRK-NOME-L
007380               ELSE
007390                   MOVE 'N' TO WRK-TEM-TITULO-SW
007400               END-IF.
007410       0311-TIRA-TITULO-EXIT.                   EXIT.
007420      *-----------------------------------------------------------------
007430      *-----------------------------------------------------------------
007440       0313-CAPITALIZA-PALAVRAS                SECTION.
007450      *-----------------------------------------------------------------
007460      *    1A LETRA DE CADA PALAVRA (SEPARADA POR ESPACO) EM
007470      *    MAIUSCULA, DEMAIS LETRAS EM MINUSCULA.
007480      *-----------------------------------------------------------------
007490               INSPECT WRK-NOME-L CONVERTING
007500                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007510                   TO "abcdefghijklmnopqrstuvwxyz".
007520               IF WRK-NOME-L (1:1) IS CLASSE-ALFA
007530                   MOVE WRK-NOME-L (1:1) TO WRK-PALAVRA (1:1)
007540                   INSPECT WRK-PALAVRA (1:1) CONVERTING
007550                       "abcdefghijklmnopqrstuvwxyz"
007560                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007570                   MOVE WRK-PALAVRA (1:1) TO WRK-NOME-L (1:1)
007580               END-IF.
007590               PERFORM 0315-CAPITALIZA-PASSO
007600                   THRU 0315-CAPITALIZA-PASSO-EXIT
007610                   VARYING WRK-POS FROM 2 BY 1 UNTIL WRK-POS > 99.
007620
007630       0313-CAPITALIZA-PALAVRAS-EXIT.            EXIT.
007640      *-----------------------------------------------------------------
007650       0315-CAPITALIZA-PASSO                    SECTION.
007660      *-----------------------------------------------------------------
007670      *    TESTA UMA POSICAO DO NOME: SE FOR ESPACO OU HIFEN, CAPITALIZA
007680      *    A LETRA SEGUINTE (CHAMADA UMA VEZ POR POSICAO PELO PERFORM
007690      *    VARYING DE 0313).
007700      *-----------------------------------------------------------------
007710               IF WRK-NOME-L (WRK-POS:1) EQUAL SPACE OR
007720                  WRK-NOME-L (WRK-POS:1) EQUAL "-"
007730                   IF WRK-NOME-L (WRK-POS + 1:1) IS CLASSE-ALFA
007740                       MOVE WRK-NOME-L (WRK-POS + 1:1)
007750                            TO WRK-PALAVRA (1:1)
007760                       INSPECT WRK-PALAVRA (1:1) CONVERTING
007770                           "abcdefghijklmnopqrstuvwxyz"
007780                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007790                       MOVE WRK-PALAVRA (1:1)
007800                            TO WRK-NOME-L (WRK-POS + 1:1)
007810                   END-IF
007820               END-IF.
007830
007840       0315-CAPITALIZA-PASSO-EXIT.               EXIT.
007850      *-----------------------------------------------------------------
007860       0314-LIMPA-EMAIL                        SECTION.
007870      *-----------------------------------------------------------------
007880      *    MINUSCULO (JA GARANTIDO EM 0229), SEM ESPACOS, "@@"->"@" E
007890      *    ".."->"." (CR-0419: INSPECT REPLACING SO TROCA BYTE POR BYTE
007900      *    DO MESMO TAMANHO, NAO REMOVE NEM COMPACTA NADA; O CAMPO E
007910      *    RECONSTRUIDO POSICAO A POSICAO EM WRK-RESTO PELO 0319).
007920      *-----------------------------------------------------------------
007930               MOVE LEAD-EMAIL TO WRK-EMAIL-L.
007940               MOVE SPACES     TO WRK-RESTO.
007950               MOVE ZEROS      TO WRK-POS2.
007960               PERFORM 0319-EXAMINA-EMAIL THRU 0319-EXAMINA-EMAIL-EXIT
007970                   VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 150.
007980               MOVE WRK-RESTO (1:150) TO WRK-EMAIL-L.
007990               MOVE WRK-EMAIL-L TO LEAD-EMAIL.
008000
008010       0314-LIMPA-EMAIL-EXIT.                   EXIT.
008020      *-----------------------------------------------------------------
008030       0319-EXAMINA-EMAIL                         SECTION.
008040      *-----------------------------------------------------------------
008050      *    TESTA UM BYTE DO E-MAIL (CHAMADA UMA VEZ POR POSICAO PELO
008060      *    PERFORM VARYING DE 0314); ESPACO E DESCARTADO, E "@" OU "."
008070      *    REPETIDO LOGO APOS O ULTIMO BYTE JA GRAVADO TAMBEM E
008080      *    DESCARTADO (COMPACTA "@@" EM "@" E ".." EM ".").
008090      *-----------------------------------------------------------------
008100               IF WRK-EMAIL-L (WRK-POS:1) EQUAL SPACE
008110                   CONTINUE
008120               ELSE
008130                   IF WRK-POS2 GREATER THAN ZEROS       AND
008140                      ((WRK-EMAIL-L (WRK-POS:1) EQUAL "@" AND
008150                        WRK-RESTO (WRK-POS2:1) EQUAL "@") OR
008160                       (WRK-EMAIL-L (WRK-POS:1) EQUAL "." AND
008170                        WRK-RESTO (WRK-POS2:1) EQUAL "."))
008180                       CONTINUE
008190                   ELSE
008200                       ADD 1 TO WRK-POS2
008210                       MOVE WRK-EMAIL-L (WRK-POS:1)
008220                           TO WRK-RESTO (WRK-POS2:1)
008230                   END-IF
008240              END-IF.
008250
008260       0319-EXAMINA-EMAIL-EXIT.                   EXIT.
008270      *-----------------------------------------------------------------
008280       0316-LIMPA-EMPRESA                      SECTION.
008290      *-----------------------------------------------------------------
008300      *    REMONTA LEAD-EMPRESA PALAVRA POR PALAVRA: 0317 TROCA O SUFIXO
008310      *    SOCIETARIO POR EXTENSO PELA ABREVIATURA DA CASA OU PRESERVA
008320      *    SIGLA/SUFIXO JA ABREVIADO, SENAO CAPITALIZA (0323).
008330      *-----------------------------------------------------------------
008340               MOVE SPACES TO WRK-EMPRESA-SAIDA.
008350               MOVE 1      TO WRK-EMPRESA-SAIDA-POS.
008360               MOVE 1      TO WRK-POS.
008370               MOVE 'S'    TO WRK-PRIMEIRA-PALAVRA-SW.
008380               PERFORM 0317-AJUSTA-SUFIXO-EMPRESA
008390                   THRU 0317-AJUSTA-SUFIXO-EMPRESA-EXIT
008400                   UNTIL WRK-POS GREATER THAN 200.
008410               MOVE WRK-EMPRESA-SAIDA TO LEAD-EMPRESA.
008420
008430       0316-LIMPA-EMPRESA-EXIT.                EXIT.
008440      *-----------------------------------------------------------------
008450       0317-AJUSTA-SUFIXO-EMPRESA                SECTION.
008460      *-----------------------------------------------------------------
008470      *    EXTRAI UMA PALAVRA DE LEAD-EMPRESA E A DESPACHA PARA 0323;
008480      *    REGRAVA O RESULTADO EM WRK-EMPRESA-SAIDA (CHAMADA REPETIDAS
008490      *    VEZES PELO PERFORM DE 0316 ATE ESGOTAR O CAMPO).
008500      *-----------------------------------------------------------------
008510               MOVE SPACES TO WRK-PALAVRA.
008520               UNSTRING LEAD-EMPRESA DELIMITED BY ALL SPACE
008530                   INTO WRK-PALAVRA
008540                   WITH POINTER WRK-POS.
008550
008560               IF WRK-PALAVRA NOT EQUAL SPACES
008570                   MOVE WRK-PALAVRA TO WRK-PALAVRA-MAI
008580                   INSPECT WRK-PALAVRA-MAI CONVERTING
008590                       "abcdefghijklmnopqrstuvwxyz"
008600                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008610                   MOVE ZEROS TO WRK-TAM-PALAVRA
008620                   INSPECT WRK-PALAVRA TALLYING WRK-TAM-PALAVRA
008630                       FOR CHARACTERS BEFORE INITIAL SPACE
008640                   MOVE SPACES TO WRK-PALAVRA-SAIDA
008650                   PERFORM 0323-SUBSTITUI-SUFIXO-EMPRESA
008660                       THRU 0323-SUBSTITUI-SUFIXO-EMPRESA-EXIT
008670                   IF NOT E-PRIMEIRA-PALAVRA
008680                       STRING " " DELIMITED BY SIZE
008690                           INTO WRK-EMPRESA-SAIDA
008700                           WITH POINTER WRK-EMPRESA-SAIDA-POS
008710                   END-IF
008720                   STRING WRK-PALAVRA-SAIDA DELIMITED BY SPACE
008730                       INTO WRK-EMPRESA-SAIDA
008740                       WITH POINTER WRK-EMPRESA-SAIDA-POS
008750                   MOVE 'N' TO WRK-PRIMEIRA-PALAVRA-SW
008760               END-IF.
008770
008780       0317-AJUSTA-SUFIXO-EMPRESA-EXIT.        EXIT.
008790      *-----------------------------------------------------------------
008800       0323-SUBSTITUI-SUFIXO-EMPRESA             SECTION.
008810      *-----------------------------------------------------------------
008820      *    TROCA A PALAVRA POR SUFIXO SOCIETARIO POR EXTENSO, MANTEM
008830      *    SIGLA DE 2-5 LETRAS OU SUFIXO JA ABREVIADO, SENAO CAPITALIZA
008840      *    (CHAMADA UMA VEZ POR PALAVRA PELO PERFORM DE 0317).
008850      *-----------------------------------------------------------------
008860               EVALUATE TRUE
008870                   WHEN WRK-PALAVRA-MAI EQUAL "INCORPORATED"
008880                       MOVE "Inc."          TO WRK-PALAVRA-SAIDA
008890                   WHEN WRK-PALAVRA-MAI EQUAL "CORPORATION"
008900                       MOVE "Corp."         TO WRK-PALAVRA-SAIDA
008910                   WHEN WRK-PALAVRA-MAI EQUAL "LIMITED"
008920                       MOVE "Ltd."          TO WRK-PALAVRA-SAIDA
008930                   WHEN WRK-PALAVRA-MAI EQUAL "COMPANY"
008940                       MOVE "Co."           TO WRK-PALAVRA-SAIDA
008950                   WHEN WRK-PALAVRA-MAI EQUAL "INC."
008960                       MOVE "Inc."          TO WRK-PALAVRA-SAIDA
008970                   WHEN WRK-PALAVRA-MAI EQUAL "INC"
008980                       MOVE "Inc"           TO WRK-PALAVRA-SAIDA
008990                   WHEN WRK-PALAVRA-MAI EQUAL "LLC"
009000                       MOVE "LLC"           TO WRK-PALAVRA-SAIDA
009010                   WHEN WRK-PALAVRA-MAI EQUAL "L.L.C."
009020                       MOVE "L.L.C."        TO WRK-PALAVRA-SAIDA
009030                   WHEN WRK-PALAVRA-MAI EQUAL "LTD."
009040                       MOVE "Ltd."          TO WRK-PALAVRA-SAIDA
009050                   WHEN WRK-PALAVRA-MAI EQUAL "LTD"
009060                       MOVE "Ltd"           TO WRK-PALAVRA-SAIDA
009070                   WHEN WRK-PALAVRA-MAI EQUAL "CORP."
009080                       MOVE "Corp."         TO WRK-PALAVRA-SAIDA
009090                   WHEN WRK-PALAVRA-MAI EQUAL "CORP"
009100                       MOVE "Corp"          TO WRK-PALAVRA-SAIDA
009110                   WHEN WRK-PALAVRA-MAI EQUAL "CO."
009120                       MOVE "Co."           TO WRK-PALAVRA-SAIDA
009130                   WHEN WRK-PALAVRA-MAI EQUAL "CO"
009140                       MOVE "Co"            TO WRK-PALAVRA-SAIDA
009150                   WHEN WRK-PALAVRA-MAI EQUAL "LP"
009160                       MOVE "LP"            TO WRK-PALAVRA-SAIDA
009170                   WHEN WRK-PALAVRA-MAI EQUAL "L.P."
009180                       MOVE "L.P."          TO WRK-PALAVRA-SAIDA
009190                   WHEN WRK-PALAVRA-MAI EQUAL "LLP"
009200                       MOVE "LLP"           TO WRK-PALAVRA-SAIDA
009210                   WHEN WRK-PALAVRA-MAI EQUAL "L.L.P."
009220                       MOVE "L.L.P."        TO WRK-PALAVRA-SAIDA
009230                   WHEN WRK-PALAVRA-MAI EQUAL "PLC"
009240                       MOVE "PLC"           TO WRK-PALAVRA-SAIDA
009250                   WHEN WRK-PALAVRA-MAI EQUAL "P.L.C."
009260                       MOVE "P.L.C."        TO WRK-PALAVRA-SAIDA
009270                   WHEN (WRK-PALAVRA EQUAL WRK-PALAVRA-MAI)
009280                        AND WRK-TAM-PALAVRA NOT LESS THAN 2
009290                        AND WRK-TAM-PALAVRA NOT GREATER THAN 5
009300                       MOVE WRK-PALAVRA     TO WRK-PALAVRA-SAIDA
009310                   WHEN OTHER
009320                       MOVE WRK-PALAVRA     TO WRK-PALAVRA-GEN
009330                       PERFORM 0326-CAPITALIZA-PALAVRA-GENERICA
009340                           THRU 0326-CAPITALIZA-PALAVRA-GENERICA-EXIT
009350                       MOVE WRK-PALAVRA-GEN TO WRK-PALAVRA-SAIDA
009360               END-EVALUATE.
009370
009380       0323-SUBSTITUI-SUFIXO-EMPRESA-EXIT.     EXIT.
009390      *-----------------------------------------------------------------
009400       0326-CAPITALIZA-PALAVRA-GENERICA          SECTION.
009410      *-----------------------------------------------------------------
009420      *    CAPITALIZA UMA PALAVRA EM WRK-PALAVRA-GEN (1A LETRA MAIUSCULA,
009430      *    DEMAIS MINUSCULAS) - ROTINA COMUM A EMPRESA E CARGO.
009440      *-----------------------------------------------------------------
009450               INSPECT WRK-PALAVRA-GEN CONVERTING
009460                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009470                   TO "abcdefghijklmnopqrstuvwxyz".
009480               IF WRK-PALAVRA-GEN (1:1) IS CLASSE-ALFA
009490                   MOVE WRK-PALAVRA-GEN (1:1) TO WRK-PALAVRA (1:1)
009500                   INSPECT WRK-PALAVRA (1:1) CONVERTING
009510                       "abcdefghijklmnopqrstuvwxyz"
009520                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009530                   MOVE WRK-PALAVRA (1:1) TO WRK-PALAVRA-GEN (1:1)
009540               END-IF.
009550
009560       0326-CAPITALIZA-PALAVRA-GENERICA-EXIT.  EXIT.
009570      *-----------------------------------------------------------------
009580       0318-LIMPA-CARGO                        SECTION.
009590      *-----------------------------------------------------------------
009600      *    REMONTA LEAD-CARGO PALAVRA POR PALAVRA: 0324 TROCA ABREVIACAO
009610      *    CONHECIDA DE CARGO E FORCA MAIUSCULA NA SIGLA DE DIRETORIA,
009620      *    SENAO CAPITALIZA (0325).
009630      *-----------------------------------------------------------------
009640               MOVE SPACES TO WRK-CARGO-SAIDA.
009650               MOVE 1      TO WRK-CARGO-SAIDA-POS.
009660               MOVE 1      TO WRK-POS.
009670               MOVE 'S'    TO WRK-PRIMEIRA-PALAVRA-SW.
009680               PERFORM 0324-PROCESSA-PALAVRA-CARGO
009690                   THRU 0324-PROCESSA-PALAVRA-CARGO-EXIT
009700                   UNTIL WRK-POS GREATER THAN 150.
009710               MOVE WRK-CARGO-SAIDA TO LEAD-CARGO.
009720
009730       0318-LIMPA-CARGO-EXIT.                  EXIT.
009740      *-----------------------------------------------------------------
009750       0324-PROCESSA-PALAVRA-CARGO               SECTION.
009760      *-----------------------------------------------------------------
009770      *    EXTRAI UMA PALAVRA DE LEAD-CARGO; SE FOR "C" SEGUIDA DE
009780      *    "LEVEL" JUNTA AS DUAS EM "C-Level" (CASO "C LEVEL" SEPARADO
009790      *    POR ESPACO); SENAO DESPACHA PARA 0325. REGRAVA EM
009800      *    WRK-CARGO-SAIDA (CHAMADA REPETIDAS VEZES PELO PERFORM DE
009810      *    0318 ATE ESGOTAR O CAMPO).
009820      *-----------------------------------------------------------------
009830               MOVE SPACES TO WRK-PALAVRA.
009840               UNSTRING LEAD-CARGO DELIMITED BY ALL SPACE
009850                   INTO WRK-PALAVRA
009860                   WITH POINTER WRK-POS.
009870
009880               IF WRK-PALAVRA NOT EQUAL SPACES
009890                   MOVE WRK-PALAVRA TO WRK-PALAVRA-MAI
009900                   INSPECT WRK-PALAVRA-MAI CONVERTING
009910                       "abcdefghijklmnopqrstuvwxyz"
009920                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009930                   MOVE SPACES TO WRK-PALAVRA-SAIDA
009940                   MOVE 'N'    TO WRK-CARGO-CLEVEL-SW
009950
009960                   IF WRK-PALAVRA-MAI EQUAL "C"
009970                       MOVE WRK-POS TO WRK-POS2
009980                       MOVE SPACES  TO WRK-PALAVRA-PROX
009990                       UNSTRING LEAD-CARGO DELIMITED BY ALL SPACE
010000                           INTO WRK-PALAVRA-PROX
010010                           WITH POINTER WRK-POS2
010020                       MOVE WRK-PALAVRA-PROX TO WRK-PALAVRA-PROX-MAI
010030                       INSPECT WRK-PALAVRA-PROX-MAI CONVERTING
010040                           "abcdefghijklmnopqrstuvwxyz"
010050                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010060                       IF WRK-PALAVRA-PROX-MAI EQUAL "LEVEL"
010070                           MOVE WRK-POS2  TO WRK-POS
010080                           MOVE "C-Level" TO WRK-PALAVRA-SAIDA
010090                           MOVE 'S'       TO WRK-CARGO-CLEVEL-SW
010100                       END-IF
010110                   END-IF
010120
010130                   IF NOT CARGO-E-CLEVEL
010140                       MOVE ZEROS TO WRK-TAM-PALAVRA
010150                       INSPECT WRK-PALAVRA TALLYING WRK-TAM-PALAVRA
010160                           FOR CHARACTERS BEFORE INITIAL SPACE
010170                       PERFORM 0325-SUBSTITUI-PALAVRA-CARGO
010180                           THRU 0325-SUBSTITUI-PALAVRA-CARGO-EXIT
010190                   END-IF
010200
010210                   IF NOT E-PRIMEIRA-PALAVRA
010220                       STRING " " DELIMITED BY SIZE
010230                           INTO WRK-CARGO-SAIDA
010240                           WITH POINTER WRK-CARGO-SAIDA-POS
010250                   END-IF
010260                   STRING WRK-PALAVRA-SAIDA DELIMITED BY SPACE
010270                       INTO WRK-CARGO-SAIDA
010280                       WITH POINTER WRK-CARGO-SAIDA-POS
010290                   MOVE 'N' TO WRK-PRIMEIRA-PALAVRA-SW
010300               END-IF.
010310
010320       0324-PROCESSA-PALAVRA-CARGO-EXIT.       EXIT.
010330      *-----------------------------------------------------------------
010340       0325-SUBSTITUI-PALAVRA-CARGO              SECTION.
010350      *-----------------------------------------------------------------
010360      *    TROCA A ABREVIACAO DE CARGO CONHECIDA, FORCA MAIUSCULA NA
010370      *    SIGLA DE DIRETORIA, MANTEM SIGLA JA MAIUSCULA DE ATE 4
010380      *    LETRAS, SENAO CAPITALIZA (CHAMADA UMA VEZ POR PALAVRA PELO
010390      *    PERFORM DE 0324).
010400      *-----------------------------------------------------------------
010410               EVALUATE TRUE
010420                   WHEN WRK-PALAVRA-MAI EQUAL "CEO"
010430                       MOVE "CEO"       TO WRK-PALAVRA-SAIDA
010440                   WHEN WRK-PALAVRA-MAI EQUAL "CTO"
010450                       MOVE "CTO"       TO WRK-PALAVRA-SAIDA
010460                   WHEN WRK-PALAVRA-MAI EQUAL "CFO"
010470                       MOVE "CFO"       TO WRK-PALAVRA-SAIDA
010480                   WHEN WRK-PALAVRA-MAI EQUAL "COO"
010490                       MOVE "COO"       TO WRK-PALAVRA-SAIDA
010500                   WHEN WRK-PALAVRA-MAI EQUAL "CMO"
010510                       MOVE "CMO"       TO WRK-PALAVRA-SAIDA
010520                   WHEN WRK-PALAVRA-MAI EQUAL "VP"
010530                       MOVE "VP"        TO WRK-PALAVRA-SAIDA
010540                   WHEN WRK-PALAVRA-MAI EQUAL "SVP"
010550                       MOVE "SVP"       TO WRK-PALAVRA-SAIDA
010560                   WHEN WRK-PALAVRA-MAI EQUAL "EVP"
010570                       MOVE "EVP"       TO WRK-PALAVRA-SAIDA
010580                   WHEN WRK-PALAVRA-MAI EQUAL "C-LEVEL"
010590                       MOVE "C-Level"   TO WRK-PALAVRA-SAIDA
010600                   WHEN WRK-PALAVRA-MAI EQUAL "V.P."
010610                       MOVE "VP"        TO WRK-PALAVRA-SAIDA
010620                   WHEN WRK-PALAVRA-MAI EQUAL "SR."
010630                       MOVE "Senior"    TO WRK-PALAVRA-SAIDA
010640                   WHEN WRK-PALAVRA-MAI EQUAL "JR."
010650                       MOVE "Junior"    TO WRK-PALAVRA-SAIDA
010660                   WHEN WRK-PALAVRA-MAI EQUAL "MGR"
010670                       MOVE "Manager"   TO WRK-PALAVRA-SAIDA
010680                   WHEN WRK-PALAVRA-MAI EQUAL "DIR"
010690                       MOVE "Director"  TO WRK-PALAVRA-SAIDA
010700                   WHEN WRK-PALAVRA-MAI EQUAL "ENG"
010710                       MOVE "Engineer"  TO WRK-PALAVRA-SAIDA
010720                   WHEN WRK-PALAVRA-MAI EQUAL "DEV"
010730                       MOVE "Developer" TO WRK-PALAVRA-SAIDA
010740                   WHEN WRK-PALAVRA-MAI EQUAL "IT"
010750                       MOVE "IT"        TO WRK-PALAVRA-SAIDA
010760                   WHEN WRK-PALAVRA-MAI EQUAL "HR"
010770                       MOVE "HR"        TO WRK-PALAVRA-SAIDA
010780                   WHEN WRK-PALAVRA-MAI EQUAL "PR"
010790                       MOVE "PR"        TO WRK-PALAVRA-SAIDA
010800                   WHEN (WRK-PALAVRA EQUAL WRK-PALAVRA-MAI)
010810                        AND WRK-TAM-PALAVRA NOT GREATER THAN 4
010820                       MOVE WRK-PALAVRA TO WRK-PALAVRA-SAIDA
010830                   WHEN OTHER
010840                       MOVE WRK-PALAVRA     TO WRK-PALAVRA-GEN
010850                       PERFORM 0326-CAPITALIZA-PALAVRA-GENERICA
010860                           THRU 0326-CAPITALIZA-PALAVRA-GENERICA-EXIT
010870                       MOVE WRK-PALAVRA-GEN TO WRK-PALAVRA-SAIDA
010880               END-EVALUATE.
010890
010900       0325-SUBSTITUI-PALAVRA-CARGO-EXIT.      EXIT.
010910      *-----------------------------------------------------------------
010920       0320-LIMPA-LOCAL                        SECTION.
010930      *-----------------------------------------------------------------
010940      *    SO SE O CAMPO NAO FOR BRANCO: TROCA NOME DE ESTADO/PAIS POR
010950      *    SIGLA (0321) E NORMALIZA VIRGULAS (1 ESPACO DEPOIS, SEM
010960      *    VIRGULA DUPLICADA, SEM VIRGULA NA PONTA - CR-0419: 0328
010970      *    APURA O TAMANHO UTIL E 0329 RECONSTROI O CAMPO, POIS
010980      *    INSPECT REPLACING NAO INSERE NEM REMOVE BYTE NENHUM.
010990      *-----------------------------------------------------------------
011000               IF LEAD-LOCAL NOT EQUAL SPACES
011010                   MOVE LEAD-LOCAL TO WRK-LOCAL-L
011020                   MOVE LEAD-LOCAL TO WRK-LOCAL-MAIUSC
011030                   INSPECT WRK-LOCAL-MAIUSC CONVERTING
011040                       "abcdefghijklmnopqrstuvwxyz"
011050                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011060                   PERFORM 0321-SUBSTITUI-LOCAL
011070                       THRU 0321-SUBSTITUI-LOCAL-EXIT
011080                       VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 187
011090                   MOVE ZEROS TO WRK-LEN
011100                   PERFORM 0328-CALC-TAM-LOCAL
011110                       THRU 0328-CALC-TAM-LOCAL-EXIT
011120                       VARYING WRK-POS FROM 1 BY 1 UNTIL WRK-POS > 200
011130                   MOVE SPACES TO WRK-RESTO
011140                   MOVE ZEROS  TO WRK-POS2
011150                   IF WRK-LEN GREATER THAN ZEROS
011160                       PERFORM 0329-NORMALIZA-VIRGULA
011170                           THRU 0329-NORMALIZA-VIRGULA-EXIT
011180                           VARYING WRK-POS FROM 1 BY 1
011190                               UNTIL WRK-POS > WRK-LEN
011200                   END-IF
011210                   MOVE WRK-RESTO (1:200) TO WRK-LOCAL-L
011220                   MOVE WRK-LOCAL-L TO LEAD-LOCAL
011230               END-IF.
011240
011250       0320-LIMPA-LOCAL-EXIT.                  EXIT.
011260      *-----------------------------------------------------------------
011270       0321-SUBSTITUI-LOCAL                      SECTION.
011280      *-----------------------------------------------------------------
011290      *    TESTA UMA POSICAO DE WRK-LOCAL-MAIUSC CONTRA OS NOMES DE
011300      *    ESTADO/PAIS POR EXTENSO E GRAVA A SIGLA NA MESMA POSICAO DE
011310      *    WRK-LOCAL-L (CHAMADA UMA VEZ POR POSICAO PELO PERFORM VARYING
011320      *    DE 0320).
011330      *-----------------------------------------------------------------
011340               IF WRK-LOCAL-MAIUSC (WRK-POS:14) EQUAL "UNITED KINGDOM"
011350                   MOVE "UK"   TO WRK-LOCAL-L (WRK-POS:2)
011360                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:12)
011370                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:14)
011380               END-IF.
011390               IF WRK-LOCAL-MAIUSC (WRK-POS:13) EQUAL "UNITED STATES"
011400                   MOVE "USA"  TO WRK-LOCAL-L (WRK-POS:3)
011410                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 3:10)
011420                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:13)
011430               END-IF.
011440               IF WRK-LOCAL-MAIUSC (WRK-POS:13) EQUAL "MASSACHUSETTS"
011450                   MOVE "MA"   TO WRK-LOCAL-L (WRK-POS:2)
011460                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:11)
011470                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:13)
011480               END-IF.
011490               IF WRK-LOCAL-MAIUSC (WRK-POS:6)  EQUAL "U.S.A."
011500                   MOVE "USA"  TO WRK-LOCAL-L (WRK-POS:3)
011510                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 3:3)
011520                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:6)
011530               END-IF.
011540               IF WRK-LOCAL-MAIUSC (WRK-POS:10) EQUAL "CALIFORNIA"
011550                   MOVE "CA"   TO WRK-LOCAL-L (WRK-POS:2)
011560                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:8)
011570                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:10)
011580               END-IF.
011590               IF WRK-LOCAL-MAIUSC (WRK-POS:8)  EQUAL "NEW YORK"
011600                   MOVE "NY"   TO WRK-LOCAL-L (WRK-POS:2)
011610                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:6)
011620                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:8)
011630               END-IF.
011640               IF WRK-LOCAL-MAIUSC (WRK-POS:8)  EQUAL "ILLINOIS"
011650                   MOVE "IL"   TO WRK-LOCAL-L (WRK-POS:2)
011660                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:6)
011670                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:8)
011680               END-IF.
011690               IF WRK-LOCAL-MAIUSC (WRK-POS:7)  EQUAL "FLORIDA"
011700                   MOVE "FL"   TO WRK-LOCAL-L (WRK-POS:2)
011710                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:5)
011720                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:7)
011730               END-IF.
011740               IF WRK-LOCAL-MAIUSC (WRK-POS:5)  EQUAL "TEXAS"
011750                   MOVE "TX"   TO WRK-LOCAL-L (WRK-POS:2)
011760                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:3)
011770                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:5)
011780               END-IF.
011790               IF WRK-LOCAL-MAIUSC (WRK-POS:4)  EQUAL "U.S."
011800                   MOVE "USA"  TO WRK-LOCAL-L (WRK-POS:3)
011810                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 3:1)
011820                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:4)
011830               END-IF.
011840               IF WRK-LOCAL-MAIUSC (WRK-POS:4)  EQUAL "U.K."
011850                   MOVE "UK"   TO WRK-LOCAL-L (WRK-POS:2)
011860                   MOVE SPACES TO WRK-LOCAL-L (WRK-POS + 2:2)
011870                   MOVE SPACES TO WRK-LOCAL-MAIUSC (WRK-POS:4)
011880               END-IF.
011890
011900       0321-SUBSTITUI-LOCAL-EXIT.              EXIT.
011910      *-----------------------------------------------------------------
011920       0328-CALC-TAM-LOCAL                       SECTION.
011930      *-----------------------------------------------------------------
011940      *    SE O BYTE NAO FOR BRANCO, GRAVA A POSICAO EM WRK-LEN; NO FIM
011950      *    DO PERFORM VARYING DE 0320, WRK-LEN FICA COM O TAMANHO UTIL
011960      *    (SEM OS BRANCOS A DIREITA) DE WRK-LOCAL-L.
011970      *-----------------------------------------------------------------
011980               IF WRK-LOCAL-L (WRK-POS:1) NOT EQUAL SPACE
011990                   MOVE WRK-POS TO WRK-LEN
012000              END-IF.
012010
012020       0328-CALC-TAM-LOCAL-EXIT.                 EXIT.
012030      *-----------------------------------------------------------------
012040       0329-NORMALIZA-VIRGULA                    SECTION.
012050      *-----------------------------------------------------------------
012060      *    RECONSTROI WRK-LOCAL-L EM WRK-RESTO (CHAMADA UMA VEZ POR
012070      *    POSICAO, ATE WRK-LEN, PELO PERFORM VARYING DE 0320); UMA
012080      *    VIRGULA NA 1A POSICAO OU NA ULTIMA POSICAO UTIL E DESCARTADA,
012090      *    E GANHA UM ESPACO LOGO DEPOIS SE O BYTE SEGUINTE NAO FOR
012100      *    BRANCO.
012110      *-----------------------------------------------------------------
012120              IF WRK-LOCAL-L (WRK-POS:1) EQUAL ","
012130                  IF WRK-POS2 EQUAL ZEROS OR WRK-POS EQUAL WRK-LEN
012140                      CONTINUE
012150                  ELSE
012160                      ADD 1 TO WRK-POS2
012170                      MOVE "," TO WRK-RESTO (WRK-POS2:1)
012180                      IF WRK-LOCAL-L (WRK-POS + 1:1) NOT EQUAL SPACE
012190                          ADD 1 TO WRK-POS2
012200                          MOVE SPACE TO WRK-RESTO (WRK-POS2:1)
012210                      END-IF
012220              END-IF
012230              ELSE
012240                  ADD 1 TO WRK-POS2
012250                  MOVE WRK-LOCAL-L (WRK-POS:1) TO WRK-RESTO (WRK-POS2:1)
012260             END-IF.
012270
012280      0329-NORMALIZA-VIRGULA-EXIT.              EXIT.
012290      *-----------------------------------------------------------------
012300       0322-LIMPA-SETOR                        SECTION.
012310      *-----------------------------------------------------------------
012320      *    BRANCO CONTINUA BRANCO. CASO CONTRARIO, VARRE O VALOR EM
012330      *    MAIUSCULO POSICAO A POSICAO (0327) PROCURANDO AS PALAVRAS-
012340      *    CHAVE DE SETOR EM QUALQUER PONTO DO CAMPO (NAO SO NO
012350      *    INICIO - CR-0402); SE ACHAR, TROCA PELA CATEGORIA PADRAO,
012360      *    SENAO, SO CAPITALIZA.
012370      *-----------------------------------------------------------------
012380               IF LEAD-SETOR NOT EQUAL SPACES
012390                   MOVE LEAD-SETOR TO WRK-SETOR-L
012400                   INSPECT WRK-SETOR-L CONVERTING
012410                       "abcdefghijklmnopqrstuvwxyz"
012420                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012430                   MOVE 'N' TO WRK-ST-SETOR-TECH
012440                               WRK-ST-SETOR-FINANCE
012450                               WRK-ST-SETOR-HEALTH
012460                               WRK-ST-SETOR-ECOMMERCE
012470                   PERFORM 0327-EXAMINA-SETOR
012480                       THRU 0327-EXAMINA-SETOR-EXIT
012490                       VARYING WRK-POS FROM 1 BY 1
012500                           UNTIL WRK-POS GREATER THAN 79
012510                   EVALUATE TRUE
012520                       WHEN ST-SETOR-TECH
012530                           MOVE "Technology" TO LEAD-SETOR
012540                       WHEN ST-SETOR-FINANCE
012550                           MOVE "Financial Services" TO LEAD-SETOR
012560                       WHEN ST-SETOR-HEALTH
012570                           MOVE "Healthcare" TO LEAD-SETOR
012580                       WHEN ST-SETOR-ECOMMERCE
012590                           MOVE "E-commerce" TO LEAD-SETOR
012600                       WHEN OTHER
012610                           PERFORM 0313-CAPITALIZA-PALAVRAS
012620                               THRU 0313-CAPITALIZA-PALAVRAS-EXIT
012630                   END-EVALUATE
012640               END-IF.
012650
012660       0322-LIMPA-SETOR-EXIT.                   EXIT.
012670      *-----------------------------------------------------------------
012680       0327-EXAMINA-SETOR                        SECTION.
012690      *-----------------------------------------------------------------
012700      *    TESTA UMA POSICAO DE WRK-SETOR-L CONTRA TODAS AS PALAVRAS-
012710      *    CHAVE DE SETOR (CHAMADA UMA VEZ POR POSICAO PELO PERFORM
012720      *    VARYING DE 0322 - BUSCA DE SUBSTRING, NAO SO NO INICIO).
012730      *-----------------------------------------------------------------
012740               IF WRK-SETOR-L (WRK-POS:2)  EQUAL "IT"              OR
012750                  WRK-SETOR-L (WRK-POS:22) EQUAL
012760                      "INFORMATION TECHNOLOGY"                     OR
012770                  WRK-SETOR-L (WRK-POS:4)  EQUAL "TECH"            OR
012780                  WRK-SETOR-L (WRK-POS:8)  EQUAL "SOFTWARE"        OR
012790                  WRK-SETOR-L (WRK-POS:4)  EQUAL "SAAS"
012800                   MOVE 'S' TO WRK-ST-SETOR-TECH
012810               END-IF.
012820               IF WRK-SETOR-L (WRK-POS:7)  EQUAL "FINTECH"    OR
012830                  WRK-SETOR-L (WRK-POS:7)  EQUAL "BANKING"    OR
012840                  WRK-SETOR-L (WRK-POS:7)  EQUAL "FINANCE"    OR
012850                  WRK-SETOR-L (WRK-POS:10) EQUAL "INVESTMENT"
012860                   MOVE 'S' TO WRK-ST-SETOR-FINANCE
012870               END-IF.
012880               IF WRK-SETOR-L (WRK-POS:10) EQUAL "HEALTHCARE"    OR
012890                  WRK-SETOR-L (WRK-POS:7)  EQUAL "MEDICAL"       OR
012900                  WRK-SETOR-L (WRK-POS:6)  EQUAL "HEALTH"        OR
012910                  WRK-SETOR-L (WRK-POS:6)  EQUAL "PHARMA"        OR
012920                  WRK-SETOR-L (WRK-POS:14) EQUAL "PHARMACEUTICAL"
012930                   MOVE 'S' TO WRK-ST-SETOR-HEALTH
012940               END-IF.
012950               IF WRK-SETOR-L (WRK-POS:10) EQUAL "ECOMMERCE"      OR
012960                  WRK-SETOR-L (WRK-POS:10) EQUAL "E-COMMERCE"     OR
012970                  WRK-SETOR-L (WRK-POS:6)  EQUAL "RETAIL"         OR
012980                  WRK-SETOR-L (WRK-POS:13) EQUAL "ONLINE RETAIL"
012990                   MOVE 'S' TO WRK-ST-SETOR-ECOMMERCE
013000               END-IF.
013010
013020       0327-EXAMINA-SETOR-EXIT.                   EXIT.
013030      *-----------------------------------------------------------------
013040       0340-ELIMINA-DUPLICADOS                 SECTION.
013050      *-----------------------------------------------------------------
013060      *    MANTEM SO A 1A OCORRENCIA DE CADA E-MAIL (BUSCA SEQUENCIAL
013070      *    NA TABELA EM MEMORIA, SEM ACESSO INDEXADO AO ARQUIVO).
013080      *-----------------------------------------------------------------
013090               MOVE 'N' TO WRK-EMAIL-ACHADO.
013100               IF WRK-QTD-EMAILS-VISTOS NOT EQUAL ZEROS
013110                   SET IDX-EMAIL TO 1
013120                   SEARCH TAB-EMAIL VARYING IDX-EMAIL
013130                       AT END CONTINUE
013140                       WHEN TAB-EMAIL (IDX-EMAIL) EQUAL LEAD-EMAIL
013150                           MOVE 'S' TO WRK-EMAIL-ACHADO
013160                   END-SEARCH
013170               END-IF.
013180
013190               IF EMAIL-JA-VISTO
013200                   ADD 1 TO WRK-EMAILS-DUPLIC
013210                   ADD 1 TO WRK-DUPLIC-REMOVIDOS
013220               ELSE
013230                   ADD 1 TO WRK-QTD-EMAILS-VISTOS
013240                   MOVE LEAD-EMAIL TO TAB-EMAIL (WRK-QTD-EMAILS-VISTOS)
013250                   MOVE LEAD-NOME     TO LIMP-NOME
013260                   MOVE LEAD-EMAIL    TO LIMP-EMAIL
013270                   MOVE LEAD-EMPRESA  TO LIMP-EMPRESA
013280                   MOVE LEAD-CARGO    TO LIMP-CARGO
013290                   MOVE LEAD-LOCAL    TO LIMP-LOCAL
013300                   MOVE LEAD-SETOR    TO LIMP-SETOR
013310                   MOVE LEAD-PORTE    TO LIMP-PORTE
013320                   WRITE LIMP-REG
013330                   IF FS-LEAD-LIMPO NOT EQUAL "00"
013340                       MOVE WRK-MSG-ERRO-GRAVACAO TO WRK-ERRO-DESCR
013350                       MOVE FS-LEAD-LIMPO         TO WRK-ERRO-STATUS
013360                       MOVE "0340-ELIMINA-DUPLIC" TO WRK-ERRO-AREA
013370                       PERFORM 0900-ERRO-FATAL
013380                           THRU 0900-ERRO-FATAL-EXIT
013390                   ELSE
013400                       ADD 1 TO WRK-LEADS-GRAVADOS
013410                   END-IF
013420               END-IF.
013430
013440       0340-ELIMINA-DUPLICADOS-EXIT.            EXIT.
013450      *-----------------------------------------------------------------
013460       0800-ENCERRAR                           SECTION.
013470      *-----------------------------------------------------------------
013480      *    REGRA 2, REGRAS 6 E 7 DO FLUXO DO VALIDATOR, MONTAGEM DOS
013490      *    AVISOS E GRAVACAO DOS 3 TIPOS DE REGISTRO NA PONTE, NESTA
013500      *    ORDEM: DETALHE DE VALIDACAO, AVISOS, RESUMO DA ETAPA.
013510      *-----------------------------------------------------------------
013520               PERFORM 0810-VERIFICA-COLUNA-AUSENTE
013530                   THRU 0810-VERIFICA-COLUNA-AUSENTE-EXIT.
013540
013550               IF WRK-TOTAL-LINHAS GREATER THAN ZEROS
013560                   IF (WRK-LINHAS-VALIDAS * 100) <
013570                      (WRK-TOTAL-LINHAS * 50)
013580                       MOVE "BAIXA QUALIDADE DE DADOS NO ARQUIVO"
013590                           TO WRK-TEXTO-AVISO
013600                       PERFORM 0820-GRAVA-AVISO
013610                           THRU 0820-GRAVA-AVISO-EXIT
013620                   END-IF
013630               END-IF.
013640
013650               IF WRK-LINHAS-VALIDAS EQUAL ZEROS
013660                   MOVE WRK-MSG-SEM-VALIDOS TO WRK-ERRO-DESCR
013670                   MOVE "0800-ENCERRAR"     TO WRK-ERRO-AREA
013680                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
013690               END-IF.
013700
013710               IF WRK-VAZIOS-LOCAL * 100 > WRK-TOTAL-LINHAS * 80
013720                   MOVE "COLUNA LOCATION MAIS DE 80% VAZIA"
013730                       TO WRK-TEXTO-AVISO
013740                   PERFORM 0820-GRAVA-AVISO THRU 0820-GRAVA-AVISO-EXIT
013750               END-IF.
013760               IF WRK-VAZIOS-SETOR * 100 > WRK-TOTAL-LINHAS * 80
013770                   MOVE "COLUNA INDUSTRY MAIS DE 80% VAZIA"
013780                       TO WRK-TEXTO-AVISO
013790                   PERFORM 0820-GRAVA-AVISO THRU 0820-GRAVA-AVISO-EXIT
013800               END-IF.
013810               IF WRK-VAZIOS-PORTE * 100 > WRK-TOTAL-LINHAS * 80
013820                   MOVE "COLUNA COMPANY-SIZE MAIS DE 80% VAZIA"
013830                       TO WRK-TEXTO-AVISO
013840                   PERFORM 0820-GRAVA-AVISO THRU 0820-GRAVA-AVISO-EXIT
013850               END-IF.
013860               IF WRK-EMAILS-PESSOAIS * 100 > WRK-TOTAL-LINHAS * 50
013870                   MOVE "PREFERIR E-MAILS CORPORATIVOS (MUITO EMAIL "
013880                       TO WRK-TEXTO-AVISO
013890                   PERFORM 0820-GRAVA-AVISO THRU 0820-GRAVA-AVISO-EXIT
013900               END-IF.
013910               IF WRK-LINHAS-PLACEHOLDER * 100 > WRK-TOTAL-LINHAS * 10
013920                   MOVE "POSSIVEL DADO DE TESTE/PLACEHOLDER NO ARQUIVO"
013930                       TO WRK-TEXTO-AVISO
013940                   PERFORM 0820-GRAVA-AVISO THRU 0820-GRAVA-AVISO-EXIT
013950               END-IF.
013960               IF WRK-EMAILS-DUPLIC GREATER THAN ZEROS
013970                   MOVE "E-MAILS DUPLICADOS - MANTIDA A 1A OCORRENCIA"
013980                       TO WRK-TEXTO-AVISO
013990                   PERFORM 0820-GRAVA-AVISO THRU 0820-GRAVA-AVISO-EXIT
014000               END-IF.
014010
014020      *        REGISTRO DE DETALHE DA VALIDACAO (TIPO 2)
014030               MOVE '2'                   TO STVD-TIPO-REG.
014040               MOVE WRK-TOTAL-LINHAS      TO STVD-TOTAL-LINHAS.
014050               MOVE WRK-LINHAS-VALIDAS    TO STVD-LINHAS-VALIDAS.
014060               MOVE WRK-LINHAS-INVALIDAS  TO STVD-LINHAS-INVALIDAS.
014070               MOVE WRK-EMAILS-DUPLIC     TO STVD-EMAILS-DUPLIC.
014080               MOVE WRK-EMAILS-INVALIDOS  TO STVD-EMAILS-INVALIDOS.
014090               MOVE WRK-CAMPOS-AUSENTES   TO STVD-CAMPOS-AUSENTES.
014100               MOVE WRK-LINHAS-AVISOS     TO STVD-LINHAS-AVISOS.
014110               MOVE SPACES                TO STVD-FILLER.
014120               WRITE STAT-ETAPA FROM STAT-VALID-DET.
014130
014140      *        REGISTRO DE RESUMO DA ETAPA DE VALIDACAO (TIPO 1)
014150               MOVE '1'                   TO STAT-TIPO-REG.
014160               MOVE "VALIDACAO"           TO STAT-ETAPA-NOME.
014170               MOVE "COMPLETED"           TO STAT-ETAPA-STATUS.
014180               MOVE WRK-TOTAL-LINHAS      TO STAT-ETAPA-PROCESSADOS.
014190               MOVE WRK-LINHAS-VALIDAS    TO STAT-ETAPA-SUCESSO.
014200               MOVE WRK-LINHAS-INVALIDAS  TO STAT-ETAPA-FALHAS.
014210               MOVE WRK-LINHAS-AVISOS     TO STAT-ETAPA-AVISOS.
014220               MOVE SPACES                TO STAT-ETAPA-FILLER.
014230               WRITE STAT-ETAPA.
014240
014250      *        REGISTRO DE RESUMO DA ETAPA DE LIMPEZA (TIPO 1)
014260               MOVE '1'                   TO STAT-TIPO-REG.
014270               MOVE "CLEANING"            TO STAT-ETAPA-NOME.
014280               MOVE "COMPLETED"           TO STAT-ETAPA-STATUS.
014290               MOVE WRK-LINHAS-VALIDAS    TO STAT-ETAPA-PROCESSADOS.
014300               MOVE WRK-LEADS-GRAVADOS    TO STAT-ETAPA-SUCESSO.
014310               MOVE WRK-DUPLIC-REMOVIDOS  TO STAT-ETAPA-FALHAS.
014320               MOVE ZEROS                 TO STAT-ETAPA-AVISOS.
014330               MOVE SPACES                TO STAT-ETAPA-FILLER.
014340               WRITE STAT-ETAPA.
014350
014360               CLOSE LEAD-ENTRA LEAD-LIMPO STATS-PONTE.
014370
014380       0800-ENCERRAR-EXIT.                      EXIT.
014390      *-----------------------------------------------------------------
014400       0810-VERIFICA-COLUNA-AUSENTE             SECTION.
014410      *-----------------------------------------------------------------
014420      *    REGRA 2 DO FLUXO: SE ALGUMA DAS 4 COLUNAS OBRIGATORIAS
014430      *    (NOME, EMAIL, EMPRESA, CARGO) NUNCA APARECEU PREENCHIDA EM
014440      *    NENHUM REGISTRO DO ARQUIVO, O JOB TERMINA FATAL NOMEANDO A
014450      *    COLUNA. SE MAIS DE UMA COLUNA FALTAR, TODAS SAO LISTADAS.
014460      *-----------------------------------------------------------------
014470               MOVE SPACES TO WRK-COLS-AUSENTES-TXT.
014480               MOVE 1      TO WRK-COLS-AUSENTES-POS.
014490               IF NOT COL-NOME-PREENCHIDA
014500                   STRING "NOME" DELIMITED BY SIZE
014510                       INTO WRK-COLS-AUSENTES-TXT
014520                       WITH POINTER WRK-COLS-AUSENTES-POS
014530               END-IF.
014540               IF NOT COL-EMAIL-PREENCHIDA
014550                   IF WRK-COLS-AUSENTES-POS NOT EQUAL 1
014560                       STRING ", " DELIMITED BY SIZE
014570                           INTO WRK-COLS-AUSENTES-TXT
014580                           WITH POINTER WRK-COLS-AUSENTES-POS
014590                   END-IF
014600                   STRING "EMAIL" DELIMITED BY SIZE
014610                       INTO WRK-COLS-AUSENTES-TXT
014620                       WITH POINTER WRK-COLS-AUSENTES-POS
014630               END-IF.
014640               IF NOT COL-EMPRESA-PREENCHIDA
014650                   IF WRK-COLS-AUSENTES-POS NOT EQUAL 1
014660                       STRING ", " DELIMITED BY SIZE
014670                           INTO WRK-COLS-AUSENTES-TXT
014680                           WITH POINTER WRK-COLS-AUSENTES-POS
014690                   END-IF
014700                   STRING "EMPRESA" DELIMITED BY SIZE
014710                       INTO WRK-COLS-AUSENTES-TXT
014720                       WITH POINTER WRK-COLS-AUSENTES-POS
014730               END-IF.
014740               IF NOT COL-CARGO-PREENCHIDA
014750                   IF WRK-COLS-AUSENTES-POS NOT EQUAL 1
014760                       STRING ", " DELIMITED BY SIZE
014770                           INTO WRK-COLS-AUSENTES-TXT
014780                           WITH POINTER WRK-COLS-AUSENTES-POS
014790                   END-IF
014800                   STRING "CARGO" DELIMITED BY SIZE
014810                       INTO WRK-COLS-AUSENTES-TXT
014820                       WITH POINTER WRK-COLS-AUSENTES-POS
014830               END-IF.
014840               IF WRK-COLS-AUSENTES-TXT NOT EQUAL SPACES
014850                   STRING "COLUNA(S) OBRIGATORIA(S) AUSENTE: "
014860                           WRK-COLS-AUSENTES-TXT DELIMITED BY SIZE
014870                       INTO WRK-TEXTO-AVISO
014880                   PERFORM 0820-GRAVA-AVISO THRU 0820-GRAVA-AVISO-EXIT
014890                   MOVE WRK-MSG-COLUNA-AUSENTE TO WRK-ERRO-DESCR
014900                   MOVE "0810-VERIFICA-COL"    TO WRK-ERRO-AREA
014910                   PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
014920               END-IF.
014930       0810-VERIFICA-COLUNA-AUSENTE-EXIT.        EXIT.
014940      *-----------------------------------------------------------------
014950       0820-GRAVA-AVISO                        SECTION.
014960      *-----------------------------------------------------------------
014970      *    GRAVA UM AVISO (REGISTRO TIPO 3) NA PONTE.
014980      *-----------------------------------------------------------------
014990               MOVE '3'              TO STAV-TIPO-REG.
015000               MOVE WRK-TEXTO-AVISO  TO STAV-TEXTO.
015010               MOVE SPACES            TO STAV-FILLER.
015020               WRITE STAT-ETAPA FROM STAT-AVISO.
015030
015040       0820-GRAVA-AVISO-EXIT.                   EXIT.
015050      *-----------------------------------------------------------------
015060       0900-ERRO-FATAL                         SECTION.
015070      *-----------------------------------------------------------------
015080      *    ENCERRA O JOB POR ERRO FATAL. GRAVA UM REGISTRO DE ETAPA
015090      *    "FAILED" NA PONTE (QUANDO O ARQUIVO JA ESTIVER ABERTO)
015100      *    ANTES DE FECHAR TUDO E VOLTAR AO SISTEMA.
015110      *-----------------------------------------------------------------
015120               DISPLAY "===== PROGVALID - ERRO FATAL =====".
015130               DISPLAY "AREA........: " WRK-ERRO-AREA.
015140               DISPLAY "DESCRICAO...: " WRK-ERRO-DESCR.
015150               DISPLAY "STATUS......: " WRK-ERRO-STATUS.
015160
015170               IF FS-STATS-PONTE EQUAL "00"
015180                   MOVE '1'              TO STAT-TIPO-REG
015190                   MOVE "VALIDACAO"      TO STAT-ETAPA-NOME
015200                   MOVE "FAILED   "      TO STAT-ETAPA-STATUS
015210                   MOVE WRK-TOTAL-LINHAS TO STAT-ETAPA-PROCESSADOS
015220                   MOVE WRK-LINHAS-VALIDAS TO STAT-ETAPA-SUCESSO
015230                   MOVE WRK-LINHAS-INVALIDAS TO STAT-ETAPA-FALHAS
015240                   MOVE ZEROS            TO STAT-ETAPA-AVISOS
015250                   MOVE SPACES           TO STAT-ETAPA-FILLER
015260                   WRITE STAT-ETAPA
015270               END-IF.
015280
015290               CLOSE LEAD-ENTRA LEAD-LIMPO STATS-PONTE.
015300               MOVE 16 TO RETURN-CODE.
015310               GOBACK.
015320
015330       0900-ERRO-FATAL-EXIT.                    EXIT.
