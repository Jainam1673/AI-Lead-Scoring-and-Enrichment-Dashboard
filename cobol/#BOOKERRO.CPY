000100      *=================================================================
000110      *    BOOK....... : #BOOKERRO
000120      *    EMPRESA.... : FOURSYS
000130      *    PROGRAMADOR : M.H.MEDEIROS
000140      *    DATA....... : 14 / 03 / 1989
000150      *-----------------------------------------------------------------
000160      *    OBJETIVO... : AREA DE TRABALHO COMUM PARA TRATAMENTO DE
000170      *                  ERROS DE ABERTURA / LEITURA / GRAVACAO /
000180      *                  FECHAMENTO DE ARQUIVO, USADA PELOS TRES
000190      *                  PROGRAMAS DO SISTEMA DE LEADS.
000200      *-----------------------------------------------------------------
000210      *    ALTERACOES.:
000220      *    14/03/1989 MHM -------- VERSAO INICIAL DO BOOK
000230      *    02/11/1993 IVS CR-0118- INCLUIDO WRK-ERRO-FATAL P/ PARAR JOB
000240      *    19/06/1999 MHM CR-0344- REVISAO GERAL ANO 2000 (SEM IMPACTO,
000250      *                            BOOK NAO TEM CAMPO DE DATA)
000260      *=================================================================
000270       01  WRK-ERRO-GRUPO.
000280           05  WRK-ERRO-STATUS          PIC X(002)      VALUE SPACES.
000290           05  WRK-ERRO-AREA            PIC X(020)      VALUE SPACES.
000300           05  WRK-ERRO-DESCR           PIC X(040)      VALUE SPACES.
000310           05  WRK-ERRO-ARQUIVO         PIC X(010)      VALUE SPACES.
000320           05  WRK-ERRO-FATAL           PIC X(001)      VALUE 'N'.
000330               88  ERRO-E-FATAL                         VALUE 'S'.
000340               88  ERRO-NAO-E-FATAL                     VALUE 'N'.
000350           05  FILLER                   PIC X(007)      VALUE SPACES.
