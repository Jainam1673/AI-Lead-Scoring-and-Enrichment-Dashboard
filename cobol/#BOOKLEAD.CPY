000100      *=================================================================
000110      *    BOOK....... : #BOOKLEAD
000120      *    EMPRESA.... : FOURSYS
000130      *    PROGRAMADOR : M.H.MEDEIROS
000140      *    DATA....... : 22 / 01 / 1989
000150      *-----------------------------------------------------------------
000160      *    OBJETIVO... : LAYOUT DO REGISTRO DE LEAD BRUTO/LIMPO,
000170      *                  COMUM AOS ARQUIVOS LEAD-ENTRA E LEAD-LIMPO.
000180      *                  LRECL = 910.
000190      *-----------------------------------------------------------------
000200      *    ALTERACOES.:
000210      *    22/01/1989 MHM -------- VERSAO INICIAL DO BOOK
000220      *    05/05/1992 IVS CR-0079- INCLUIDO REG. LEAD-PORTE (PORTE DA
000230      *                            EMPRESA, QUANDO JA INFORMADO)
000240      *    19/06/1999 MHM CR-0344- REVISAO GERAL ANO 2000 (SEM IMPACTO,
000250      *                            BOOK NAO TEM CAMPO DE DATA)
000260      *=================================================================
000270       01  LEAD-REG.
000280           05  LEAD-NOME               PIC X(100)      VALUE SPACES.
000290           05  LEAD-NOME-R REDEFINES LEAD-NOME.
000300               10  LEAD-NOME-PREFIXO   PIC X(006).
000310               10  FILLER              PIC X(094).
000320           05  LEAD-EMAIL              PIC X(150)      VALUE SPACES.
000330           05  LEAD-EMPRESA            PIC X(200)      VALUE SPACES.
000340           05  LEAD-CARGO              PIC X(150)      VALUE SPACES.
000350           05  LEAD-LOCAL              PIC X(200)      VALUE SPACES.
000360           05  LEAD-SETOR              PIC X(100)      VALUE SPACES.
000370           05  LEAD-PORTE              PIC X(010)      VALUE SPACES.
000380           05  LEAD-PORTE-R REDEFINES LEAD-PORTE.
000390               10  LEAD-PORTE-INICIO   PIC X(004).
000400               10  FILLER              PIC X(006).
