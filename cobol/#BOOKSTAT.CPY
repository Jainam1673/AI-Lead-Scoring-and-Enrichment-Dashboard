000100      *=================================================================
000110      *    BOOK....... : #BOOKSTAT
000120      *    EMPRESA.... : FOURSYS
000130      *    PROGRAMADOR : M.H.MEDEIROS
000140      *    DATA....... : 02 / 08 / 1990
000150      *-----------------------------------------------------------------
000160      *    OBJETIVO... : REGISTRO UNICO DO ARQUIVO-PONTE STATS-PONTE,
000170      *                  USADO PELOS TRES PROGRAMAS DO SISTEMA PARA
000180      *                  REPASSAR, DE UM PASSO DO JOB PARA O SEGUINTE,
000190      *                  OS CONTADORES DE CADA ETAPA, OS DETALHES DA
000200      *                  VALIDACAO, OS AVISOS ACUMULADOS E AS
000210      *                  ESTATISTICAS DE SCORE. O PRIMEIRO BYTE
000220      *                  (TIPO DE REGISTRO) DEFINE QUAL DAS QUATRO
000230      *                  VISOES (REDEFINES) DEVE SER LIDA.
000240      *-----------------------------------------------------------------
000250      *    ALTERACOES.:
000260      *    02/08/1990 MHM -------- VERSAO INICIAL DO BOOK (SO STAT-ETAPA)
000270      *    14/04/1994 IVS CR-0133- INCLUIDO STAT-VALID-DET E STAT-AVISO
000280      *                            (ANTES GRAVADOS EM ARQUIVOS SEPARADOS)
000290      *    30/09/1996 IVS CR-0255- INCLUIDO STAT-SCORE
000300      *=================================================================
000310       01  STAT-ETAPA.
000320           05  STAT-TIPO-REG           PIC X(001)      VALUE '1'.
000330               88  STAT-TIPO-ETAPA                     VALUE '1'.
000340               88  STAT-TIPO-VALIDACAO                 VALUE '2'.
000350               88  STAT-TIPO-AVISO                     VALUE '3'.
000360               88  STAT-TIPO-SCORE                     VALUE '4'.
000370           05  STAT-ETAPA-NOME         PIC X(020)      VALUE SPACES.
000380           05  STAT-ETAPA-STATUS       PIC X(009)      VALUE SPACES.
000390               88  STAT-ETAPA-OK                       VALUE 'COMPLETED'.
000400               88  STAT-ETAPA-FALHOU                   VALUE 'FAILED   '.
000410           05  STAT-ETAPA-PROCESSADOS  PIC 9(007)      VALUE ZEROS.
000420           05  STAT-ETAPA-SUCESSO      PIC 9(007)      VALUE ZEROS.
000430           05  STAT-ETAPA-FALHAS       PIC 9(007)      VALUE ZEROS.
000440           05  STAT-ETAPA-AVISOS       PIC 9(005)      VALUE ZEROS.
000450           05  STAT-ETAPA-FILLER       PIC X(034)      VALUE SPACES.
000460      *-----------------------------------------------------------------
000470       01  STAT-VALID-DET REDEFINES STAT-ETAPA.
000480           05  STVD-TIPO-REG           PIC X(001).
000490           05  STVD-TOTAL-LINHAS       PIC 9(007).
000500           05  STVD-LINHAS-VALIDAS     PIC 9(007).
000510           05  STVD-LINHAS-INVALIDAS   PIC 9(007).
000520           05  STVD-EMAILS-DUPLIC      PIC 9(007).
000530           05  STVD-EMAILS-INVALIDOS   PIC 9(007).
000540           05  STVD-CAMPOS-AUSENTES    PIC 9(007).
000550           05  STVD-LINHAS-AVISOS      PIC 9(007).
000560           05  STVD-FILLER             PIC X(040).
000570      *-----------------------------------------------------------------
000580       01  STAT-AVISO REDEFINES STAT-ETAPA.
000590           05  STAV-TIPO-REG           PIC X(001).
000600           05  STAV-TEXTO              PIC X(088).
000610           05  STAV-FILLER             PIC X(001).
000620      *-----------------------------------------------------------------
000630       01  STAT-SCORE REDEFINES STAT-ETAPA.
000640           05  STSC-TIPO-REG           PIC X(001).
000650           05  STSC-SCORE-MEDIO        PIC 9V99.
000660           05  STSC-QTD-ALTA-QUALID    PIC 9(007).
000670           05  STSC-PERC-ALTA-QUALID   PIC 9(003)V9.
000680           05  STSC-FILLER             PIC X(075).
